000100*****************************************************************
000200* SERIMST  -  SERIES MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXSERI.  KEY IS THE
000400*             COMPETITION NAME.  SERIES-NAME IS OPTIONAL ON
000500*             MATCH-IN - CKTXSERI IS NOT CALLED WHEN BLANK.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0007 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-SERIES-MASTER.
001300     05  SERI-KEY.
001400         10  SERI-SERIES-ID          PIC 9(04).
001500     05  SERI-DATA.
001600         10  SERI-SERIES-NAME        PIC X(30).
001700     05  FILLER                      PIC X(12).
