000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTVMTC.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   24 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CLEAN AND VALIDATE ONE MATCH-IN RECORD.  NAMES
001200*               ARE SCRUBBED VIA CKTXCLN.  DEFAULTS ARE APPLIED ON
001300*               THE WAY THROUGH SO A VALID RECORD COMES BACK READY
001400*               TO LOAD - CKTLOAD1 DOES NOT RE-DEFAULT ANYTHING.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DATE       DEV     DESCRIPTION
001900* ------- ---------- ------- -----------------------------------
002000* CKT0111 24/03/1986 RSHAH   - INITIAL VERSION.
002100* CKT0145 14/08/1987 RSHAH   - TOSS DECISION MUST BE BAT OR BOWL
002200*                     WHEN PRESENT - REQ# SSU-0028.
002300* CKT0183 03/11/1988 MDSOUZA - DEFAULT MATCH FORMAT TO UNKNOWN AND
002400*                     FLAGS TO N WHEN BLANK ON INPUT.
002500* CKT0298 21/09/1998 TKURIAN - Y2K REVIEW - START-DATE/END-DATE ARE
002600*                     RECEIVED AS 8-BYTE CCYYMMDD ALREADY, NO 2-DIGIT
002700*                     YEAR IN THIS RECORD. SIGNED OFF PER Y2K PROJECT
002800*                     CHECKLIST ITEM 43.
002900* CKT0365 11/05/2004 TKURIAN - REQ# SSU-0130 - REJECT WHEN HOME-TEAM
003000*                     AND AWAY-TEAM CLEAN TO THE SAME NAME.
003100*-----------------------------------------------------------------
003200*
003300        EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900************************
005000 01  FILLER                  PIC X(24) VALUE
005100        "** PROGRAM CKTVMTC   **".
005200*
005300*------------------- PROGRAM WORKING STORAGE --------------------*
005400 01  WK-C-COMMON.
005500        COPY CKTCMWS.
005600*
005700 01  WK-C-VMTC-CLEAN-WORK-RECORD.
005800        COPY XCLN.
005900*
006000 01  WK-C-VMTC-VALID-TOSS-TABLE.
006100        05  WK-C-VMTC-VALID-TOSS-ENTRY OCCURS 2 TIMES
006200                                          PIC X(04).
006300 01  WK-C-VMTC-VALID-TOSS-TABLE-R REDEFINES
006400        WK-C-VMTC-VALID-TOSS-TABLE.
006500        05  WK-C-VMTC-VALID-TOSS-FLAT    PIC X(08).
006600*
006700 01  WK-C-VMTC-DEFAULT-WORK.
006800        05  WK-N-VMTC-TBL-SUBS              PIC 9(02) COMP.
006900        05  WK-N-VMTC-ERROR-COUNT           PIC 9(02) COMP.
007000 01  WK-C-VMTC-DEFAULT-WORK-R REDEFINES WK-C-VMTC-DEFAULT-WORK.
007100        05  FILLER                         PIC X(04).
007200*
007300 01  WK-C-VMTC-HOME-CLEAN             PIC X(25).
007400 01  WK-C-VMTC-AWAY-CLEAN             PIC X(25).
007500*
007600 01  WK-C-VMTC-TEAM-PAIR-GRP.
007700        05  WK-C-VMTC-TEAM-PAIR-HOME     PIC X(25).
007800        05  WK-C-VMTC-TEAM-PAIR-AWAY     PIC X(25).
007900 01  WK-C-VMTC-TEAM-PAIR-GRP-R REDEFINES WK-C-VMTC-TEAM-PAIR-GRP.
008000        05  WK-C-VMTC-TEAM-PAIR-FLAT     PIC X(50).
008100*
008200********************
008300 LINKAGE SECTION.
008400********************
008500        COPY VMTC.
008600*
008700****************************************
008800 PROCEDURE DIVISION USING WK-C-VMTC-RECORD.
008900****************************************
009000 MAIN-MODULE.
009100        PERFORM B000-MAIN-PROCESSING
009200           THRU B999-MAIN-PROCESSING-EX.
009300 GOBACK.
009400*
009500*-----------------------------------------------------------------*
009600 B000-MAIN-PROCESSING.
009700*-----------------------------------------------------------------*
009800        MOVE "Y" TO WK-C-VMTC-VALID-FLAG.
009900        MOVE "BAT BOWL"           TO WK-C-VMTC-VALID-TOSS-FLAT.
010000        PERFORM C100-CLEAN-NAMES
010100           THRU C199-CLEAN-NAMES-EX.
010200        PERFORM C200-APPLY-DEFAULTS
010300           THRU C299-APPLY-DEFAULTS-EX.
010400        PERFORM C300-CHECK-MANDATORY
010500           THRU C399-CHECK-MANDATORY-EX.
010600        PERFORM C400-CHECK-TOSS-DECISION
010700           THRU C499-CHECK-TOSS-DECISION-EX.
010800        PERFORM C500-CHECK-TEAMS-DIFFERENT
010900           THRU C599-CHECK-TEAMS-DIFFERENT-EX.
011000 B999-MAIN-PROCESSING-EX.
011100        EXIT.
011200*-----------------------------------------------------------------*
011300 C100-CLEAN-NAMES.
011400*-----------------------------------------------------------------*
011500        MOVE WK-C-VMTC-HOME-TEAM  TO WK-C-XCLN-RAW-NAME.
011600        MOVE WK-C-YES             TO WK-C-XCLN-UPPER-SW.
011700        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
011800        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-VMTC-HOME-TEAM
011900                                      WK-C-VMTC-HOME-CLEAN.
012000        MOVE WK-C-VMTC-AWAY-TEAM  TO WK-C-XCLN-RAW-NAME.
012100        MOVE WK-C-YES             TO WK-C-XCLN-UPPER-SW.
012200        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
012300        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-VMTC-AWAY-TEAM
012400                                      WK-C-VMTC-AWAY-CLEAN.
012500        MOVE WK-C-VMTC-VENUE-NAME TO WK-C-XCLN-RAW-NAME.
012600        MOVE WK-C-NO              TO WK-C-XCLN-UPPER-SW.
012700        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
012800        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-VMTC-VENUE-NAME.
012900        MOVE WK-C-VMTC-SERIES-NAME TO WK-C-XCLN-RAW-NAME.
013000        MOVE WK-C-NO               TO WK-C-XCLN-UPPER-SW.
013100        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
013200        MOVE WK-C-XCLN-CLEAN-NAME  TO WK-C-VMTC-SERIES-NAME.
013300        MOVE WK-C-VMTC-TOSS-WINNER TO WK-C-XCLN-RAW-NAME.
013400        MOVE WK-C-NO               TO WK-C-XCLN-UPPER-SW.
013500        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
013600        MOVE WK-C-XCLN-CLEAN-NAME  TO WK-C-VMTC-TOSS-WINNER.
013700        MOVE WK-C-VMTC-WINNER-TEAM TO WK-C-XCLN-RAW-NAME.
013800        MOVE WK-C-NO               TO WK-C-XCLN-UPPER-SW.
013900        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
014000        MOVE WK-C-XCLN-CLEAN-NAME  TO WK-C-VMTC-WINNER-TEAM.
014100 C199-CLEAN-NAMES-EX.
014200        EXIT.
014300*-----------------------------------------------------------------*
014400 C200-APPLY-DEFAULTS.
014500*-----------------------------------------------------------------*
014600        IF WK-C-VMTC-MATCH-FORMAT = SPACES
014700           MOVE "UNKNOWN"   TO WK-C-VMTC-MATCH-FORMAT
014800        END-IF.
014900        IF WK-C-VMTC-DAY-NIGHT-FLAG NOT = "Y"
015000           MOVE "N"         TO WK-C-VMTC-DAY-NIGHT-FLAG
015100        END-IF.
015200        IF WK-C-VMTC-FOLLOW-ON-FLAG NOT = "Y"
015300           MOVE "N"         TO WK-C-VMTC-FOLLOW-ON-FLAG
015400        END-IF.
015500        IF WK-C-VMTC-DL-FLAG NOT = "Y"
015600           MOVE "N"         TO WK-C-VMTC-DL-FLAG
015700        END-IF.
015800 C299-APPLY-DEFAULTS-EX.
015900        EXIT.
016000*-----------------------------------------------------------------*
016100 C300-CHECK-MANDATORY.
016200*-----------------------------------------------------------------*
016300        IF WK-C-VMTC-SOURCE-MATCH-KEY = SPACES
016400              OR WK-C-VMTC-HOME-TEAM  = SPACES
016500              OR WK-C-VMTC-AWAY-TEAM  = SPACES
016600              OR WK-C-VMTC-VENUE-NAME = SPACES
016700           MOVE "N" TO WK-C-VMTC-VALID-FLAG
016800        END-IF.
016900 C399-CHECK-MANDATORY-EX.
017000        EXIT.
017100*-----------------------------------------------------------------*
017200 C400-CHECK-TOSS-DECISION.
017300*-----------------------------------------------------------------*
017400        IF WK-C-VMTC-TOSS-DECISION NOT = SPACES
017500           IF WK-C-VMTC-TOSS-DECISION NOT =
017600                 WK-C-VMTC-VALID-TOSS-ENTRY(1)
017700              AND WK-C-VMTC-TOSS-DECISION NOT =
017800                 WK-C-VMTC-VALID-TOSS-ENTRY(2)
017900              MOVE "N" TO WK-C-VMTC-VALID-FLAG
018000           END-IF
018100        END-IF.
018200 C499-CHECK-TOSS-DECISION-EX.
018300        EXIT.
018400*-----------------------------------------------------------------*
018500 C500-CHECK-TEAMS-DIFFERENT.
018600*-----------------------------------------------------------------*
018700        IF WK-C-VMTC-HOME-CLEAN = WK-C-VMTC-AWAY-CLEAN
018800           MOVE "N" TO WK-C-VMTC-VALID-FLAG
018900        END-IF.
019000 C599-CHECK-TEAMS-DIFFERENT-EX.
019100        EXIT.
