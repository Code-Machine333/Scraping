000100*****************************************************************
000200* PLYRMST  -  PLAYER MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXPLYR.  KEY IS THE FULL
000400*             PLAYER NAME - CONSERVATIVE CANONICALIZATION, EXACT
000500*             NORMALIZED-NAME MATCH ONLY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0004 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-PLAYER-MASTER.
001300     05  PLYR-KEY.
001400         10  PLYR-PLAYER-ID          PIC 9(06).
001500     05  PLYR-DATA.
001600         10  PLYR-FULL-NAME          PIC X(25).
001700         10  PLYR-COUNTRY-NAME       PIC X(20).
001800     05  FILLER                      PIC X(09).
