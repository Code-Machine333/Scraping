000100*****************************************************************
000200* TEAMMST  -  TEAM MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXTEAM.  KEY IS THE
000400*             TEAM NAME (EXACT, NORMALIZED-CASE MATCH ONLY -
000500*             NO FUZZY MERGING HERE, SEE CKTRECON FOR THAT).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0003 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-TEAM-MASTER.
001300     05  TEAM-KEY.
001400         10  TEAM-TEAM-ID            PIC 9(04).
001500     05  TEAM-DATA.
001600         10  TEAM-TEAM-NAME          PIC X(25).
001700         10  TEAM-COUNTRY-NAME       PIC X(20).
001800     05  FILLER                      PIC X(11).
