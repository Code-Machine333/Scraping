000100* CKTXTEAM - CALL LINKAGE.  GET-OR-CREATE A TEAM MASTER ROW AND
000200*            EMIT AN ALIAS ROW WHEN THE TEAM IS NEWLY CREATED.
000300*
000400 01  WK-C-XTEAM-RECORD.
000500     05  WK-C-XTEAM-INPUT.
000600         10  WK-C-XTEAM-TEAM-NAME     PIC X(25).
000700         10  WK-C-XTEAM-COUNTRY-NAME  PIC X(20).
000800     05  WK-C-XTEAM-OUTPUT.
000900         10  WK-C-XTEAM-TEAM-ID       PIC 9(04).
001000         10  WK-C-XTEAM-CREATED-FLAG  PIC X(01).
001100             88  WK-C-XTEAM-WAS-CREATED       VALUE "Y".
001200         10  WK-C-XTEAM-ERROR-FLAG    PIC X(01).
001300     05  FILLER                   PIC X(05).
