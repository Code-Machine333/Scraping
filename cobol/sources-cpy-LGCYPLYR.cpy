000100*****************************************************************
000200* LGCYPLYR -  LEGACY-PLAYER-IN RECORD.  FEED FROM THE OLD PLAYER
000300*             REGISTRY SYSTEM CKTRECON RECONCILES AGAINST THE
000400*             NEW PLAYER-MASTER.  UNSORTED ON THE FEED.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CKT0022 11/05/2004 TKURIAN - INITIAL VERSION - REQ# SSU-0133,
000900*                     LEGACY PLAYER/TEAM RECONCILIATION PROJECT.
001000*****************************************************************
001100*
001200 01  CKT-LEGACY-PLAYER-IN.
001300     05  LGIN-LEGACY-ID              PIC 9(09).
001400     05  LGIN-FULL-NAME              PIC X(30).
001500     05  LGIN-KNOWN-AS               PIC X(25).
001600     05  LGIN-BORN-DATE              PIC X(08).
001700     05  LGIN-COUNTRY-NAME           PIC X(20).
001800     05  FILLER                      PIC X(08).
