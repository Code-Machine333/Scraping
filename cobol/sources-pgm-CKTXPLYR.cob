000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXPLYR.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   21 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GET-OR-CREATE A PLAYER MASTER ROW.  KEY IS THE
001200*               FULL PLAYER NAME - CONSERVATIVE CANONICALIZATION,
001300*               EXACT NORMALIZED-NAME MATCH ONLY (SEE CKTRECON FOR
001400*               THE FUZZY ALTERNATIVE).  WRITES A SINGLE ALIAS ROW
001500*               TO ALIAMST (THE OBSERVED NAME) WHEN THE PLAYER IS
001600*               CREATED FOR THE FIRST TIME.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV     DESCRIPTION
002100* ------- ---------- ------- -----------------------------------
002200* CKT0110 21/03/1986 RSHAH   - INITIAL VERSION.
002300* CKT0144 02/06/1987 RSHAH   - RE-KEY PLYRMST ON FULL NAME (SEE
002400*                     CKT0013 ON PLYRMST).
002500* CKT0182 04/04/1992 MDSOUZA - WRITE THE ALIAS ROW ON CREATE
002600*                     (REQ# SSU-0052 - HISTORICAL SCORECARD NAME
002700*                     TRACKING).
002800* CKT0296 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
002900*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
003000*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
003100* CKT0362 11/05/2004 TKURIAN - REQ# SSU-0129 - CALL CKTXCLN TO
003200*                     SCRUB THE PLAYER NAME INSTEAD OF TRUSTING
003300*                     THE CALLER TO HAVE DONE IT ALREADY.
003400*-----------------------------------------------------------------
003500*
003600        EJECT
003700********************
003800 ENVIRONMENT DIVISION.
003900********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT PLYRMST ASSIGN TO DATABASE-PLYRMST
004800        ORGANIZATION IS INDEXED
004900        ACCESS MODE IS DYNAMIC
005000        RECORD KEY IS PLYR-KEY
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200        SELECT ALIAMST ASSIGN TO DATABASE-ALIAMST
005300        ORGANIZATION IS INDEXED
005400        ACCESS MODE IS DYNAMIC
005500        RECORD KEY IS ALIA-KEY
005600        FILE STATUS IS WK-C-ALIA-FILE-STATUS.
005700*
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200***************
006300 FD  PLYRMST
006400        LABEL RECORDS ARE OMITTED
006500 DATA RECORD IS CKT-PLAYER-MASTER.
006600 01  CKT-PLAYER-MASTER-FD.
006700        COPY PLYRMST.
006800 FD  ALIAMST
006900        LABEL RECORDS ARE OMITTED
007000 DATA RECORD IS CKT-ALIAS-RECORD.
007100 01  CKT-ALIAS-RECORD-FD.
007200        COPY ALIAMST.
007300*
007400 WORKING-STORAGE SECTION.
007500************************
007600 01  FILLER                  PIC X(24) VALUE
007700        "** PROGRAM CKTXPLYR  **".
007800*
007900*------------------- PROGRAM WORKING STORAGE --------------------*
008000 01  WK-C-COMMON.
008100        COPY CKTCMWS.
008200*
008300 01  WK-C-ALIA-FILE-STATUS        PIC X(02).
008400        88  WK-C-ALIA-SUCCESSFUL           VALUE "00".
008500        88  WK-C-ALIA-RECORD-NOT-FOUND     VALUE "23".
008600*
008700 01  WK-C-XPLYR-CLEAN-NAME       PIC X(25).
008800 01  WK-C-XPLYR-CLEAN-CTRY-NAME  PIC X(20).
008900*
009000 01  WK-C-XPLYR-CONTROL-KEY      PIC X(25) VALUE LOW-VALUES.
009100 01  WK-C-XPLYR-CONTROL-KEY-R REDEFINES WK-C-XPLYR-CONTROL-KEY.
009200        05  FILLER                   PIC X(25).
009300*
009400 01  WK-N-XPLYR-NEXT-ID          PIC 9(06) COMP.
009500 01  WK-N-XPLYR-NEXT-ID-R REDEFINES WK-N-XPLYR-NEXT-ID.
009600        05  WK-C-XPLYR-NEXT-ID-DISP PIC X(06).
009700*
009800 01  WK-C-XPLYR-LITERALS.
009900        05  C-FILE-PLYR             PIC X(07) VALUE "PLYRMST".
010000        05  C-MODE-R                PIC X(07) VALUE "READ".
010100        05  C-MODE-W                PIC X(07) VALUE "WRITE".
010200        05  C-MODE-RW               PIC X(07) VALUE "REWRITE".
010300*
010400 01  WK-C-XPLYR-WORK-TABLE.
010500        05  WK-C-XPLYR-WORK-ENTRY OCCURS 3 TIMES.
010600            10  WK-C-XPLYR-WORK-CODE PIC X(07).
010700 01  WK-C-XPLYR-WORK-TABLE-R REDEFINES WK-C-XPLYR-WORK-TABLE.
010800        05  WK-C-XPLYR-WORK-FLAT     PIC X(21).
010900*
011000*------------------- CKTXCLN CALL WORK AREA ----------------------*
011100        COPY XCLN.
011200*
011300********************
011400 LINKAGE SECTION.
011500********************
011600        COPY XPLYR.
011700*
011800*****************************************
011900 PROCEDURE DIVISION USING WK-C-XPLYR-RECORD.
012000*****************************************
012100 MAIN-MODULE.
012200        PERFORM A000-START-PROGRAM-ROUTINE
012300           THRU A999-START-PROGRAM-ROUTINE-EX.
012400        PERFORM B000-MAIN-PROCESSING
012500           THRU B999-MAIN-PROCESSING-EX.
012600        PERFORM Z000-END-PROGRAM-ROUTINE
012700           THRU Z999-END-PROGRAM-ROUTINE-EX.
012800 GOBACK.
012900*
013000*-----------------------------------------------------------------*
013100 A000-START-PROGRAM-ROUTINE.
013200*-----------------------------------------------------------------*
013300        OPEN I-O PLYRMST ALIAMST.
013400        IF NOT WK-C-SUCCESSFUL
013500           DISPLAY "CKTXPLYR - OPEN FILE ERROR - PLYRMST"
013600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013700           MOVE WK-C-NOT-FOUND TO WK-C-XPLYR-ERROR-FLAG
013800        END-IF.
013900        IF NOT WK-C-ALIA-SUCCESSFUL
014000           DISPLAY "CKTXPLYR - OPEN FILE ERROR - ALIAMST"
014100           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
014200           MOVE WK-C-NOT-FOUND TO WK-C-XPLYR-ERROR-FLAG
014300        END-IF.
014400 A999-START-PROGRAM-ROUTINE-EX.
014500        EXIT.
014600*-----------------------------------------------------------------*
014700 B000-MAIN-PROCESSING.
014800*-----------------------------------------------------------------*
014900        INITIALIZE WK-C-XPLYR-OUTPUT.
015000        MOVE WK-C-NO TO WK-C-XPLYR-ERROR-FLAG.
015100        INITIALIZE WK-C-XCLN-RECORD.
015200        MOVE WK-C-XPLYR-FULL-NAME TO WK-C-XCLN-RAW-NAME.
015300        MOVE WK-C-NO              TO WK-C-XCLN-UPPER-SW.
015400        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
015500        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-XPLYR-CLEAN-NAME.
015600        MOVE WK-C-XPLYR-CLEAN-NAME TO PLYR-FULL-NAME.
015700        READ PLYRMST KEY IS PLYR-KEY.
015800        IF WK-C-SUCCESSFUL
015900           MOVE PLYR-PLAYER-ID     TO WK-C-XPLYR-PLAYER-ID
016000           MOVE WK-C-NO            TO WK-C-XPLYR-CREATED-FLAG
016100        ELSE
016200           IF WK-C-RECORD-NOT-FOUND
016300              PERFORM C000-CREATE-PLAYER
016400                 THRU C999-CREATE-PLAYER-EX
016500           ELSE
016600              DISPLAY "CKTXPLYR - PLYRMST READ ERROR"
016700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800              MOVE WK-C-YES TO WK-C-XPLYR-ERROR-FLAG
016900           END-IF
017000        END-IF.
017100 B999-MAIN-PROCESSING-EX.
017200        EXIT.
017300*-----------------------------------------------------------------*
017400 C000-CREATE-PLAYER.
017500*-----------------------------------------------------------------*
017600        INITIALIZE WK-C-XCLN-RECORD.
017700        MOVE WK-C-XPLYR-COUNTRY-NAME TO WK-C-XCLN-RAW-NAME.
017800        MOVE WK-C-NO                 TO WK-C-XCLN-UPPER-SW.
017900        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
018000        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-XPLYR-CLEAN-CTRY-NAME.
018100        PERFORM D000-GET-NEXT-ID
018200           THRU D999-GET-NEXT-ID-EX.
018300        IF WK-C-XPLYR-ERROR-FLAG = WK-C-NO
018400           INITIALIZE CKT-PLAYER-MASTER
018500           MOVE WK-C-XPLYR-CLEAN-NAME       TO PLYR-FULL-NAME
018600           MOVE WK-N-XPLYR-NEXT-ID          TO PLYR-PLAYER-ID
018700           MOVE WK-C-XPLYR-CLEAN-CTRY-NAME  TO PLYR-COUNTRY-NAME
018800           WRITE CKT-PLAYER-MASTER-FD.
018900           IF WK-C-SUCCESSFUL
019000              MOVE WK-N-XPLYR-NEXT-ID  TO WK-C-XPLYR-PLAYER-ID
019100              MOVE WK-C-YES            TO WK-C-XPLYR-CREATED-FLAG
019200              PERFORM E000-WRITE-ALIAS
019300                 THRU E999-WRITE-ALIAS-EX
019400           ELSE
019500              DISPLAY "CKTXPLYR - PLYRMST WRITE ERROR"
019600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700              MOVE WK-C-YES TO WK-C-XPLYR-ERROR-FLAG
019800           END-IF
019900        END-IF.
020000 C999-CREATE-PLAYER-EX.
020100        EXIT.
020200*-----------------------------------------------------------------*
020300 D000-GET-NEXT-ID.
020400*-----------------------------------------------------------------*
020500        MOVE WK-C-XPLYR-CONTROL-KEY TO PLYR-FULL-NAME.
020600        READ PLYRMST KEY IS PLYR-KEY.
020700        IF WK-C-SUCCESSFUL
020800           COMPUTE WK-N-XPLYR-NEXT-ID = PLYR-PLAYER-ID + 1
020900           MOVE WK-N-XPLYR-NEXT-ID    TO PLYR-PLAYER-ID
021000           REWRITE CKT-PLAYER-MASTER-FD
021100        ELSE
021200           IF WK-C-RECORD-NOT-FOUND
021300              MOVE 1                 TO WK-N-XPLYR-NEXT-ID
021400              INITIALIZE CKT-PLAYER-MASTER
021500              MOVE WK-C-XPLYR-CONTROL-KEY TO PLYR-FULL-NAME
021600              MOVE WK-N-XPLYR-NEXT-ID     TO PLYR-PLAYER-ID
021700              WRITE CKT-PLAYER-MASTER-FD
021800           END-IF
021900        END-IF.
022000        IF NOT WK-C-SUCCESSFUL
022100           DISPLAY "CKTXPLYR - PLYRMST CONTROL ROW ERROR"
022200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300           MOVE WK-C-YES TO WK-C-XPLYR-ERROR-FLAG
022400        END-IF.
022500 D999-GET-NEXT-ID-EX.
022600        EXIT.
022700*-----------------------------------------------------------------*
022800 E000-WRITE-ALIAS.
022900*-----------------------------------------------------------------*
023000        INITIALIZE CKT-ALIAS-RECORD.
023100        MOVE "PLYR"                TO ALIA-ENTITY-TYPE.
023200        MOVE WK-N-XPLYR-NEXT-ID     TO ALIA-ENTITY-ID.
023300        MOVE 1                      TO ALIA-ALIAS-SEQ.
023400        MOVE WK-C-XPLYR-CLEAN-NAME  TO ALIA-ALIAS-NAME.
023500        WRITE CKT-ALIAS-RECORD-FD.
023600        IF NOT WK-C-ALIA-SUCCESSFUL
023700           DISPLAY "CKTXPLYR - ALIAMST WRITE ERROR"
023800           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
023900        END-IF.
024000 E999-WRITE-ALIAS-EX.
024100        EXIT.
024200*-----------------------------------------------------------------*
024300 Z000-END-PROGRAM-ROUTINE.
024400*-----------------------------------------------------------------*
024500        CLOSE PLYRMST ALIAMST.
024600        IF NOT WK-C-SUCCESSFUL
024700           DISPLAY "CKTXPLYR - CLOSE FILE ERROR - PLYRMST"
024800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900        END-IF.
025000 Z999-END-PROGRAM-ROUTINE-EX.
025100        EXIT.
