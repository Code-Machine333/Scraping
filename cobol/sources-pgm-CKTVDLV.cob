000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTVDLV.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   31 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CLEAN AND VALIDATE ONE DELIVERY-IN RECORD.
001200*               THE WICKET-TYPE TABLE HOLDS THE TEN DISMISSAL
001300*               CODES THE SCORING SYSTEM RECOGNIZES - A BLANK
001400*               WICKET-TYPE IS ALLOWED (NO WICKET FELL) BUT AN
001500*               UNRECOGNIZED ONE IS NOT.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG     DATE       DEV     DESCRIPTION
002000* ------- ---------- ------- -----------------------------------
002100* CKT0115 31/03/1986 RSHAH   - INITIAL VERSION - OVER-NO/BALL-NO
002200*                     RANGE CHECKS AND RUNS-OFF-BAT 0-6 ONLY.
002300* CKT0149 14/08/1987 RSHAH   - ADD THE TEN-ENTRY WICKET-TYPE TABLE
002400*                     AND THE LOOKUP - REQ# SSU-0032.
002500* CKT0187 03/11/1988 MDSOUZA - RUNS-OFF-BAT MAY EXCEED 6 WHEN
002600*                     WIDE-FLAG OR NOBALL-FLAG IS Y (OVERTHROWS).
002700* CKT0221 17/07/1991 MDSOUZA - SIX-FLAG = Y NOW REQUIRES RUNS-OFF-
002800*                     BAT = 6 AND FOUR-FLAG = Y REQUIRES 4 - REQ#
002900*                     SSU-0058.
003000* CKT0302 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS ON THIS
003100*                     RECORD, NO CHANGE REQUIRED. SIGNED OFF PER
003200*                     Y2K PROJECT CHECKLIST ITEM 47.
003300* CKT0369 11/05/2004 TKURIAN - REQ# SSU-0133 - DEFAULT ALL SIX
003400*                     EXTRA/FLAG FIELDS TO N WHEN BLANK ON INPUT.
003500*-----------------------------------------------------------------
003600*
003700        EJECT
003800********************
003900 ENVIRONMENT DIVISION.
004000********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300************************
005400 01  FILLER                  PIC X(24) VALUE
005500        "** PROGRAM CKTVDLV   **".
005600*
005700*------------------- PROGRAM WORKING STORAGE --------------------*
005800 01  WK-C-COMMON.
005900        COPY CKTCMWS.
006000*
006100 01  WK-C-VDLV-CLEAN-WORK-RECORD.
006200        COPY XCLN.
006300*
006400 01  WK-N-VDLV-TBL-SUBS              PIC 9(02) COMP.
006500 01  WK-N-VDLV-TBL-SUBS-R REDEFINES WK-N-VDLV-TBL-SUBS.
006600        05  FILLER                      PIC X(02).
006700*
006800 01  WK-C-VDLV-WICKET-TYPE-TABLE.
006900        05  WK-C-VDLV-WICKET-TYPE-ENTRY OCCURS 10 TIMES
007000                                           PIC X(18).
007100 01  WK-C-VDLV-WICKET-TYPE-TABLE-R REDEFINES
007200        WK-C-VDLV-WICKET-TYPE-TABLE.
007300        05  WK-C-VDLV-WICKET-TYPE-FLAT    PIC X(180).
007400*
007500 01  WK-C-VDLV-MATCH-FOUND-SW        PIC X(01).
007600        88  WK-C-VDLV-TYPE-WAS-FOUND        VALUE "Y".
007700 01  WK-C-VDLV-MATCH-FOUND-SW-R REDEFINES WK-C-VDLV-MATCH-FOUND-SW.
007800        05  FILLER                      PIC X(01).
007900*
008000********************
008100 LINKAGE SECTION.
008200********************
008300        COPY VDLV.
008400*
008500****************************************
008600 PROCEDURE DIVISION USING WK-C-VDLV-RECORD.
008700****************************************
008800 MAIN-MODULE.
008900        PERFORM B000-MAIN-PROCESSING
009000           THRU B999-MAIN-PROCESSING-EX.
009100 GOBACK.
009200*
009300*-----------------------------------------------------------------*
009400 B000-MAIN-PROCESSING.
009500*-----------------------------------------------------------------*
009600        MOVE "Y" TO WK-C-VDLV-VALID-FLAG.
009700        PERFORM C050-LOAD-WICKET-TABLE
009800           THRU C099-LOAD-WICKET-TABLE-EX.
009900        PERFORM C100-CLEAN-NAMES
010000           THRU C199-CLEAN-NAMES-EX.
010100        PERFORM C200-APPLY-DEFAULTS
010200           THRU C299-APPLY-DEFAULTS-EX.
010300        PERFORM C300-CHECK-MANDATORY
010400           THRU C399-CHECK-MANDATORY-EX.
010500        PERFORM C400-CHECK-OVER-BALL-NOS
010600           THRU C499-CHECK-OVER-BALL-NOS-EX.
010700        PERFORM C500-CHECK-RUNS-OFF-BAT
010800           THRU C599-CHECK-RUNS-OFF-BAT-EX.
010900        PERFORM C600-CHECK-WICKET-TYPE
011000           THRU C699-CHECK-WICKET-TYPE-EX.
011100        PERFORM C700-CHECK-SIX-FOUR-FLAGS
011200           THRU C799-CHECK-SIX-FOUR-FLAGS-EX.
011300 B999-MAIN-PROCESSING-EX.
011400        EXIT.
011500*-----------------------------------------------------------------*
011600 C050-LOAD-WICKET-TABLE.
011700*-----------------------------------------------------------------*
011800        MOVE "BOWLED"             TO WK-C-VDLV-WICKET-TYPE-ENTRY(1).
011900        MOVE "CAUGHT"             TO WK-C-VDLV-WICKET-TYPE-ENTRY(2).
012000        MOVE "LBW"                TO WK-C-VDLV-WICKET-TYPE-ENTRY(3).
012100        MOVE "RUN OUT"            TO WK-C-VDLV-WICKET-TYPE-ENTRY(4).
012200        MOVE "STUMPED"            TO WK-C-VDLV-WICKET-TYPE-ENTRY(5).
012300        MOVE "HIT WICKET"         TO WK-C-VDLV-WICKET-TYPE-ENTRY(6).
012400        MOVE "OBSTRUCTING FIELD"  TO WK-C-VDLV-WICKET-TYPE-ENTRY(7).
012500        MOVE "HANDLED BALL"       TO WK-C-VDLV-WICKET-TYPE-ENTRY(8).
012600        MOVE "HIT BALL TWICE"     TO WK-C-VDLV-WICKET-TYPE-ENTRY(9).
012700        MOVE "TIMED OUT"          TO WK-C-VDLV-WICKET-TYPE-ENTRY(10).
012800 C099-LOAD-WICKET-TABLE-EX.
012900        EXIT.
013000*-----------------------------------------------------------------*
013100 C100-CLEAN-NAMES.
013200*-----------------------------------------------------------------*
013300        MOVE WK-C-VDLV-STRIKER-NAME  TO WK-C-XCLN-RAW-NAME.
013400        MOVE WK-C-NO                 TO WK-C-XCLN-UPPER-SW.
013500        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
013600        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-VDLV-STRIKER-NAME.
013700        MOVE WK-C-VDLV-NON-STRIKER-NAME TO WK-C-XCLN-RAW-NAME.
013800        MOVE WK-C-NO                    TO WK-C-XCLN-UPPER-SW.
013900        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
014000        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-VDLV-NON-STRIKER-NAME.
014100        MOVE WK-C-VDLV-BOWLER-NAME   TO WK-C-XCLN-RAW-NAME.
014200        MOVE WK-C-NO                 TO WK-C-XCLN-UPPER-SW.
014300        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
014400        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-VDLV-BOWLER-NAME.
014500        MOVE WK-C-VDLV-DISMISSED-NAME TO WK-C-XCLN-RAW-NAME.
014600        MOVE WK-C-NO                  TO WK-C-XCLN-UPPER-SW.
014700        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
014800        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-VDLV-DISMISSED-NAME.
014900 C199-CLEAN-NAMES-EX.
015000        EXIT.
015100*-----------------------------------------------------------------*
015200 C200-APPLY-DEFAULTS.
015300*-----------------------------------------------------------------*
015400        IF WK-C-VDLV-RUNS-OFF-BAT NOT NUMERIC
015500           MOVE ZERO TO WK-C-VDLV-RUNS-OFF-BAT
015600        END-IF.
015700        IF WK-C-VDLV-EXTRA-BYE NOT NUMERIC
015800           MOVE ZERO TO WK-C-VDLV-EXTRA-BYE
015900        END-IF.
016000        IF WK-C-VDLV-EXTRA-LEGBYE NOT NUMERIC
016100           MOVE ZERO TO WK-C-VDLV-EXTRA-LEGBYE
016200        END-IF.
016300        IF WK-C-VDLV-EXTRA-WIDE NOT NUMERIC
016400           MOVE ZERO TO WK-C-VDLV-EXTRA-WIDE
016500        END-IF.
016600        IF WK-C-VDLV-EXTRA-NOBALL NOT NUMERIC
016700           MOVE ZERO TO WK-C-VDLV-EXTRA-NOBALL
016800        END-IF.
016900        IF WK-C-VDLV-EXTRA-PENALTY NOT NUMERIC
017000           MOVE ZERO TO WK-C-VDLV-EXTRA-PENALTY
017100        END-IF.
017200        IF WK-C-VDLV-WIDE-FLAG NOT = "Y"
017300           MOVE "N" TO WK-C-VDLV-WIDE-FLAG
017400        END-IF.
017500        IF WK-C-VDLV-NOBALL-FLAG NOT = "Y"
017600           MOVE "N" TO WK-C-VDLV-NOBALL-FLAG
017700        END-IF.
017800        IF WK-C-VDLV-BYE-FLAG NOT = "Y"
017900           MOVE "N" TO WK-C-VDLV-BYE-FLAG
018000        END-IF.
018100        IF WK-C-VDLV-LEGBYE-FLAG NOT = "Y"
018200           MOVE "N" TO WK-C-VDLV-LEGBYE-FLAG
018300        END-IF.
018400        IF WK-C-VDLV-SIX-FLAG NOT = "Y"
018500           MOVE "N" TO WK-C-VDLV-SIX-FLAG
018600        END-IF.
018700        IF WK-C-VDLV-FOUR-FLAG NOT = "Y"
018800           MOVE "N" TO WK-C-VDLV-FOUR-FLAG
018900        END-IF.
019000 C299-APPLY-DEFAULTS-EX.
019100        EXIT.
019200*-----------------------------------------------------------------*
019300 C300-CHECK-MANDATORY.
019400*-----------------------------------------------------------------*
019500        IF WK-C-VDLV-SOURCE-MATCH-KEY = SPACES
019600              OR WK-C-VDLV-STRIKER-NAME = SPACES
019700              OR WK-C-VDLV-BOWLER-NAME  = SPACES
019800           MOVE "N" TO WK-C-VDLV-VALID-FLAG
019900        END-IF.
020000 C399-CHECK-MANDATORY-EX.
020100        EXIT.
020200*-----------------------------------------------------------------*
020300 C400-CHECK-OVER-BALL-NOS.
020400*-----------------------------------------------------------------*
020500        IF WK-C-VDLV-OVER-NO < 1
020600           MOVE "N" TO WK-C-VDLV-VALID-FLAG
020700        END-IF.
020800        IF WK-C-VDLV-BALL-NO < 1 OR WK-C-VDLV-BALL-NO > 10
020900           MOVE "N" TO WK-C-VDLV-VALID-FLAG
021000        END-IF.
021100 C499-CHECK-OVER-BALL-NOS-EX.
021200        EXIT.
021300*-----------------------------------------------------------------*
021400 C500-CHECK-RUNS-OFF-BAT.
021500*-----------------------------------------------------------------*
021600        IF WK-C-VDLV-RUNS-OFF-BAT > 6
021700           IF WK-C-VDLV-WIDE-FLAG NOT = "Y"
021800                 AND WK-C-VDLV-NOBALL-FLAG NOT = "Y"
021900              MOVE "N" TO WK-C-VDLV-VALID-FLAG
022000           END-IF
022100        END-IF.
022200 C599-CHECK-RUNS-OFF-BAT-EX.
022300        EXIT.
022400*-----------------------------------------------------------------*
022500 C600-CHECK-WICKET-TYPE.
022600*-----------------------------------------------------------------*
022700        IF WK-C-VDLV-WICKET-TYPE NOT = SPACES
022800           MOVE "N" TO WK-C-VDLV-MATCH-FOUND-SW
022900           PERFORM C610-SCAN-WICKET-TABLE
023000              THRU C619-SCAN-WICKET-TABLE-EX
023100              VARYING WK-N-VDLV-TBL-SUBS FROM 1 BY 1
023200              UNTIL WK-N-VDLV-TBL-SUBS > 10
023300              OR WK-C-VDLV-TYPE-WAS-FOUND
023400           IF NOT WK-C-VDLV-TYPE-WAS-FOUND
023500              MOVE "N" TO WK-C-VDLV-VALID-FLAG
023600           END-IF
023700        END-IF.
023800 C699-CHECK-WICKET-TYPE-EX.
023900        EXIT.
024000*-----------------------------------------------------------------*
024100 C610-SCAN-WICKET-TABLE.
024200*-----------------------------------------------------------------*
024300        IF WK-C-VDLV-WICKET-TYPE =
024400              WK-C-VDLV-WICKET-TYPE-ENTRY(WK-N-VDLV-TBL-SUBS)
024500           MOVE "Y" TO WK-C-VDLV-MATCH-FOUND-SW
024600        END-IF.
024700 C619-SCAN-WICKET-TABLE-EX.
024800        EXIT.
024900*-----------------------------------------------------------------*
025000 C700-CHECK-SIX-FOUR-FLAGS.
025100*-----------------------------------------------------------------*
025200        IF WK-C-VDLV-SIX-FLAG = "Y" AND WK-C-VDLV-RUNS-OFF-BAT
025300              NOT = 6
025400           MOVE "N" TO WK-C-VDLV-VALID-FLAG
025500        END-IF.
025600        IF WK-C-VDLV-FOUR-FLAG = "Y" AND WK-C-VDLV-RUNS-OFF-BAT
025700              NOT = 4
025800           MOVE "N" TO WK-C-VDLV-VALID-FLAG
025900        END-IF.
026000 C799-CHECK-SIX-FOUR-FLAGS-EX.
026100        EXIT.
