000100* CKTXSERI - CALL LINKAGE.  GET-OR-CREATE A SERIES MASTER ROW.
000200*            NOT CALLED WHEN THE INCOMING SERIES NAME IS BLANK.
000300*
000400 01  WK-C-XSERI-RECORD.
000500     05  WK-C-XSERI-INPUT.
000600         10  WK-C-XSERI-SERIES-NAME   PIC X(30).
000700     05  WK-C-XSERI-OUTPUT.
000800         10  WK-C-XSERI-SERIES-ID     PIC 9(04).
000900         10  WK-C-XSERI-CREATED-FLAG  PIC X(01).
001000             88  WK-C-XSERI-WAS-CREATED       VALUE "Y".
001100         10  WK-C-XSERI-ERROR-FLAG    PIC X(01).
001200     05  FILLER                   PIC X(05).
