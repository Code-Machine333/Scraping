000100* CKTXSIM - CALL LINKAGE.  SYMMETRIC NAME-SIMILARITY SCORE USED
000200*           BY CKTRECON.  BOTH NAMES MUST ALREADY BE NORMALIZED
000300*           (LOWERCASE, TRIMMED, SINGLE-SPACED) BY THE CALLER.
000400*
000500 01  WK-C-XSIM-RECORD.
000600     05  WK-C-XSIM-INPUT.
000700         10  WK-C-XSIM-NAME-A         PIC X(30).
000800         10  WK-C-XSIM-NAME-B         PIC X(30).
000900     05  WK-C-XSIM-OUTPUT.
001000         10  WK-C-XSIM-SCORE          PIC 9V999.
001100     05  FILLER                   PIC X(05).
