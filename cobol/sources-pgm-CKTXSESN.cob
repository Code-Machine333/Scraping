000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXSESN.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   19 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  DERIVE THE SEASON NAME FROM A MATCH START DATE
001200*               (FIRST 4 CHARACTERS, I.E. THE YEAR) AND GET-OR-
001300*               CREATE THE SEASON MASTER ROW FOR IT.  THE SEASON
001400*               NAME IS NOT SUPPLIED ON MATCH-IN - IT IS ALWAYS
001500*               COMPUTED HERE SO EVERY CALLER DERIVES IT THE SAME
001600*               WAY.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV     DESCRIPTION
002100* ------- ---------- ------- -----------------------------------
002200* CKT0108 19/03/1986 RSHAH   - INITIAL VERSION.
002300* CKT0142 02/06/1987 RSHAH   - RE-KEY SESNMST ON SEASON NAME (SEE
002400*                     CKT0015 ON SESNMST).
002500* CKT0294 21/09/1998 TKURIAN - Y2K REVIEW - THE FIRST 4 BYTES OF
002600*                     AN 8-BYTE YYYYMMDD FIELD ARE ALREADY A FULL
002700*                     4-DIGIT YEAR IN THIS SYSTEM, SO THERE IS NO
002800*                     2-DIGIT YEAR WINDOWING TO FIX HERE. SIGNED
002900*                     OFF PER Y2K PROJECT CHECKLIST ITEM 42.
003000*-----------------------------------------------------------------
003100*
003200        EJECT
003300********************
003400 ENVIRONMENT DIVISION.
003500********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300        SELECT SESNMST ASSIGN TO DATABASE-SESNMST
004400        ORGANIZATION IS INDEXED
004500        ACCESS MODE IS DYNAMIC
004600        RECORD KEY IS SESN-KEY
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800*
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300***************
005400 FD  SESNMST
005500        LABEL RECORDS ARE OMITTED
005600 DATA RECORD IS CKT-SEASON-MASTER.
005700 01  CKT-SEASON-MASTER-FD.
005800        COPY SESNMST.
005900*
006000 WORKING-STORAGE SECTION.
006100************************
006200 01  FILLER                  PIC X(24) VALUE
006300        "** PROGRAM CKTXSESN  **".
006400*
006500*------------------- PROGRAM WORKING STORAGE --------------------*
006600 01  WK-C-COMMON.
006700        COPY CKTCMWS.
006800*
006900 01  WK-C-XSESN-WORK-DATE        PIC X(08).
007000 01  WK-C-XSESN-WORK-DATE-GRP REDEFINES WK-C-XSESN-WORK-DATE.
007100        05  WK-C-XSESN-WORK-CCYY     PIC X(04).
007200        05  WK-C-XSESN-WORK-MMDD    PIC X(04).
007300*
007400 01  WK-C-XSESN-DUMMY-TABLE.
007500        05  WK-C-XSESN-DUMMY-ENTRY OCCURS 3 TIMES.
007600            10  WK-C-XSESN-DUMMY-CODE PIC X(07).
007700 01  WK-C-XSESN-DUMMY-TABLE-R REDEFINES WK-C-XSESN-DUMMY-TABLE.
007800        05  WK-C-XSESN-DUMMY-FLAT    PIC X(21).
007900*
008000 01  WK-C-XSESN-CONTROL-KEY      PIC X(04) VALUE LOW-VALUES.
008100*
008200 01  WK-N-XSESN-NEXT-ID          PIC 9(03) COMP.
008300 01  WK-N-XSESN-NEXT-ID-R REDEFINES WK-N-XSESN-NEXT-ID.
008400        05  WK-C-XSESN-NEXT-ID-DISP PIC X(03).
008500*
008600 01  WK-C-XSESN-LITERALS.
008700        05  C-FILE-SESN             PIC X(07) VALUE "SESNMST".
008800        05  C-MODE-R                PIC X(07) VALUE "READ".
008900        05  C-MODE-W                PIC X(07) VALUE "WRITE".
009000        05  C-MODE-RW               PIC X(07) VALUE "REWRITE".
009100*
009200********************
009300 LINKAGE SECTION.
009400********************
009500        COPY XSESN.
009600*
009700*****************************************
009800 PROCEDURE DIVISION USING WK-C-XSESN-RECORD.
009900*****************************************
010000 MAIN-MODULE.
010100        PERFORM A000-START-PROGRAM-ROUTINE
010200           THRU A999-START-PROGRAM-ROUTINE-EX.
010300        PERFORM B000-MAIN-PROCESSING
010400           THRU B999-MAIN-PROCESSING-EX.
010500        PERFORM Z000-END-PROGRAM-ROUTINE
010600           THRU Z999-END-PROGRAM-ROUTINE-EX.
010700 GOBACK.
010800*
010900*-----------------------------------------------------------------*
011000 A000-START-PROGRAM-ROUTINE.
011100*-----------------------------------------------------------------*
011200        OPEN I-O SESNMST.
011300        IF NOT WK-C-SUCCESSFUL
011400           DISPLAY "CKTXSESN - OPEN FILE ERROR - SESNMST"
011500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600           MOVE WK-C-NOT-FOUND TO WK-C-XSESN-ERROR-FLAG
011700        END-IF.
011800 A999-START-PROGRAM-ROUTINE-EX.
011900        EXIT.
012000*-----------------------------------------------------------------*
012100 B000-MAIN-PROCESSING.
012200*-----------------------------------------------------------------*
012300        INITIALIZE WK-C-XSESN-OUTPUT.
012400        MOVE WK-C-NO TO WK-C-XSESN-ERROR-FLAG.
012500        MOVE WK-C-XSESN-START-DATE TO WK-C-XSESN-WORK-DATE.
012600        MOVE WK-C-XSESN-WORK-CCYY  TO WK-C-XSESN-SEASON-NAME.
012700        MOVE WK-C-XSESN-SEASON-NAME TO SESN-SEASON-NAME.
012800        READ SESNMST KEY IS SESN-KEY.
012900        IF WK-C-SUCCESSFUL
013000           MOVE SESN-SEASON-ID     TO WK-C-XSESN-SEASON-ID
013100           MOVE WK-C-NO            TO WK-C-XSESN-CREATED-FLAG
013200        ELSE
013300           IF WK-C-RECORD-NOT-FOUND
013400              PERFORM C000-CREATE-SEASON
013500                 THRU C999-CREATE-SEASON-EX
013600           ELSE
013700              DISPLAY "CKTXSESN - SESNMST READ ERROR"
013800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900              MOVE WK-C-YES TO WK-C-XSESN-ERROR-FLAG
014000           END-IF
014100        END-IF.
014200 B999-MAIN-PROCESSING-EX.
014300        EXIT.
014400*-----------------------------------------------------------------*
014500 C000-CREATE-SEASON.
014600*-----------------------------------------------------------------*
014700        PERFORM D000-GET-NEXT-ID
014800           THRU D999-GET-NEXT-ID-EX.
014900        IF WK-C-XSESN-ERROR-FLAG = WK-C-NO
015000           INITIALIZE CKT-SEASON-MASTER
015100           MOVE WK-C-XSESN-SEASON-NAME TO SESN-SEASON-NAME
015200           MOVE WK-N-XSESN-NEXT-ID     TO SESN-SEASON-ID
015300           WRITE CKT-SEASON-MASTER-FD.
015400           IF WK-C-SUCCESSFUL
015500              MOVE WK-N-XSESN-NEXT-ID  TO WK-C-XSESN-SEASON-ID
015600              MOVE WK-C-YES            TO WK-C-XSESN-CREATED-FLAG
015700           ELSE
015800              DISPLAY "CKTXSESN - SESNMST WRITE ERROR"
015900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000              MOVE WK-C-YES TO WK-C-XSESN-ERROR-FLAG
016100           END-IF
016200        END-IF.
016300 C999-CREATE-SEASON-EX.
016400        EXIT.
016500*-----------------------------------------------------------------*
016600 D000-GET-NEXT-ID.
016700*-----------------------------------------------------------------*
016800        MOVE WK-C-XSESN-CONTROL-KEY TO SESN-SEASON-NAME.
016900        READ SESNMST KEY IS SESN-KEY.
017000        IF WK-C-SUCCESSFUL
017100           COMPUTE WK-N-XSESN-NEXT-ID = SESN-SEASON-ID + 1
017200           MOVE WK-N-XSESN-NEXT-ID    TO SESN-SEASON-ID
017300           REWRITE CKT-SEASON-MASTER-FD
017400        ELSE
017500           IF WK-C-RECORD-NOT-FOUND
017600              MOVE 1                 TO WK-N-XSESN-NEXT-ID
017700              INITIALIZE CKT-SEASON-MASTER
017800              MOVE WK-C-XSESN-CONTROL-KEY TO SESN-SEASON-NAME
017900              MOVE WK-N-XSESN-NEXT-ID     TO SESN-SEASON-ID
018000              WRITE CKT-SEASON-MASTER-FD
018100           END-IF
018200        END-IF.
018300        IF NOT WK-C-SUCCESSFUL
018400           DISPLAY "CKTXSESN - SESNMST CONTROL ROW ERROR"
018500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600           MOVE WK-C-YES TO WK-C-XSESN-ERROR-FLAG
018700        END-IF.
018800 D999-GET-NEXT-ID-EX.
018900        EXIT.
019000*-----------------------------------------------------------------*
019100 Z000-END-PROGRAM-ROUTINE.
019200*-----------------------------------------------------------------*
019300        CLOSE SESNMST.
019400        IF NOT WK-C-SUCCESSFUL
019500           DISPLAY "CKTXSESN - CLOSE FILE ERROR - SESNMST"
019600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700        END-IF.
019800 Z999-END-PROGRAM-ROUTINE-EX.
019900        EXIT.
