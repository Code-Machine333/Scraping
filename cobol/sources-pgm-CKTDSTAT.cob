000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTDSTAT.
000500 AUTHOR.         M DSOUZA.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   02 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  OPTION-DRIVEN DERIVED-STATISTIC COMPUTATION.
001200*               WK-C-DSTAT-OPTION SELECTS THE FORMULA - SEE THE
001300*               EVALUATE IN B100 BELOW.  EVERY FORMULA ROUNDS
001400*               HALF-UP TO 2 DECIMALS AND RETURNS ZERO RATHER THAN
001500*               ABENDING WHEN ITS DENOMINATOR IS ZERO.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG     DATE       DEV     DESCRIPTION
002000* ------- ---------- ------- -----------------------------------
002100* CKT0120 02/04/1986 MDSOUZA - INITIAL VERSION - OPTIONS 01 AND 02
002200*                     ONLY (OVERS-DECIMAL/RUN-RATE, STRIKE-RATE).
002300* CKT0155 14/08/1987 MDSOUZA - ADD OPTION 03 (BATTING AVERAGE) AND
002400*                     OPTION 05 (BOWLING AVERAGE) - REQ# SSU-0031.
002500* CKT0156 14/08/1987 MDSOUZA - ADD OPTION 04 (ECONOMY RATE).
002600* CKT0297 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
002700*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
002800*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
002900* CKT0363 11/05/2004 TKURIAN - REQ# SSU-0129 - GUARD OPTIONS 01 AND
003000*                     04 AGAINST AN OVERS-DECIMAL OF ZERO SEPARATELY
003100*                     FROM THE CALLER'S DENOMINATOR FIELD - BOTH ARE
003200*                     NOW CHECKED.
003300*-----------------------------------------------------------------
003400*
003500        EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100************************
005200 01  FILLER                  PIC X(24) VALUE
005300        "** PROGRAM CKTDSTAT  **".
005400*
005500*------------------- PROGRAM WORKING STORAGE --------------------*
005600 01  WK-C-COMMON.
005700        COPY CKTCMWS.
005800*
005900 01  WK-N-DSTAT-OVERS-DECIMAL    PIC 9(03)V9(02) COMP.
006000 01  WK-N-DSTAT-OVERS-DEC-R REDEFINES WK-N-DSTAT-OVERS-DECIMAL.
006100        05  FILLER                   PIC X(04).
006200*
006300 01  WK-N-DSTAT-DISMISSALS       PIC S9(05) COMP.
006400 01  WK-N-DSTAT-DISMISS-R REDEFINES WK-N-DSTAT-DISMISSALS.
006500        05  FILLER                   PIC X(05).
006600*
006700 01  WK-C-DSTAT-OPTION-TABLE.
006800        05  WK-C-DSTAT-OPTION-ENTRY OCCURS 5 TIMES.
006900            10  WK-C-DSTAT-OPTION-DESC PIC X(20).
007000 01  WK-C-DSTAT-OPTION-TABLE-R REDEFINES WK-C-DSTAT-OPTION-TABLE.
007100        05  WK-C-DSTAT-OPTION-FLAT   PIC X(100).
007200*
007300********************
007400 LINKAGE SECTION.
007500********************
007600        COPY DSTAT.
007700*
007800*****************************************
007900 PROCEDURE DIVISION USING WK-C-DSTAT-RECORD.
008000*****************************************
008100 MAIN-MODULE.
008200        PERFORM B000-MAIN-PROCESSING
008300           THRU B999-MAIN-PROCESSING-EX.
008400 GOBACK.
008500*
008600*-----------------------------------------------------------------*
008700 B000-MAIN-PROCESSING.
008800*-----------------------------------------------------------------*
008900        MOVE ZERO TO WK-C-DSTAT-RESULT WK-C-DSTAT-OVERS-DECIMAL.
009000        EVALUATE WK-C-DSTAT-OPTION
009100           WHEN 01
009200              PERFORM C100-OVERS-AND-RUN-RATE
009300                 THRU C199-OVERS-AND-RUN-RATE-EX
009400           WHEN 02
009500              PERFORM C200-STRIKE-RATE
009600                 THRU C299-STRIKE-RATE-EX
009700           WHEN 03
009800              PERFORM C300-BATTING-AVERAGE
009900                 THRU C399-BATTING-AVERAGE-EX
010000           WHEN 04
010100              PERFORM C400-ECONOMY-RATE
010200                 THRU C499-ECONOMY-RATE-EX
010300           WHEN 05
010400              PERFORM C500-BOWLING-AVERAGE
010500                 THRU C599-BOWLING-AVERAGE-EX
010600           WHEN OTHER
010700              DISPLAY "CKTDSTAT - UNKNOWN OPTION "
010800                 WK-C-DSTAT-OPTION
010900        END-EVALUATE.
011000 B999-MAIN-PROCESSING-EX.
011100        EXIT.
011200*-----------------------------------------------------------------*
011300 C100-OVERS-AND-RUN-RATE.
011400*-----------------------------------------------------------------*
011500        COMPUTE WK-N-DSTAT-OVERS-DECIMAL ROUNDED =
011600           WK-C-DSTAT-OVERS-WHOLE + (WK-C-DSTAT-OVERS-BALLS / 6).
011700        MOVE WK-N-DSTAT-OVERS-DECIMAL TO WK-C-DSTAT-OVERS-DECIMAL.
011800        IF WK-N-DSTAT-OVERS-DECIMAL = ZERO
011900           MOVE ZERO TO WK-C-DSTAT-RESULT
012000        ELSE
012100           COMPUTE WK-C-DSTAT-RESULT ROUNDED =
012200              WK-C-DSTAT-NUMERATOR / WK-N-DSTAT-OVERS-DECIMAL
012300        END-IF.
012400 C199-OVERS-AND-RUN-RATE-EX.
012500        EXIT.
012600*-----------------------------------------------------------------*
012700 C200-STRIKE-RATE.
012800*-----------------------------------------------------------------*
012900        IF WK-C-DSTAT-DENOMINATOR = ZERO
013000           MOVE ZERO TO WK-C-DSTAT-RESULT
013100        ELSE
013200           COMPUTE WK-C-DSTAT-RESULT ROUNDED =
013300              (WK-C-DSTAT-NUMERATOR * 100) / WK-C-DSTAT-DENOMINATOR
013400        END-IF.
013500 C299-STRIKE-RATE-EX.
013600        EXIT.
013700*-----------------------------------------------------------------*
013800 C300-BATTING-AVERAGE.
013900*-----------------------------------------------------------------*
014000        IF WK-C-DSTAT-DENOMINATOR = ZERO
014100           MOVE ZERO TO WK-C-DSTAT-RESULT
014200        ELSE
014300           COMPUTE WK-C-DSTAT-RESULT ROUNDED =
014400              WK-C-DSTAT-NUMERATOR / WK-C-DSTAT-DENOMINATOR
014500        END-IF.
014600 C399-BATTING-AVERAGE-EX.
014700        EXIT.
014800*-----------------------------------------------------------------*
014900 C400-ECONOMY-RATE.
015000*-----------------------------------------------------------------*
015100        COMPUTE WK-N-DSTAT-OVERS-DECIMAL ROUNDED =
015200           WK-C-DSTAT-OVERS-WHOLE + (WK-C-DSTAT-OVERS-BALLS / 6).
015300        MOVE WK-N-DSTAT-OVERS-DECIMAL TO WK-C-DSTAT-OVERS-DECIMAL.
015400        IF WK-N-DSTAT-OVERS-DECIMAL = ZERO
015500           MOVE ZERO TO WK-C-DSTAT-RESULT
015600        ELSE
015700           COMPUTE WK-C-DSTAT-RESULT ROUNDED =
015800              WK-C-DSTAT-NUMERATOR / WK-N-DSTAT-OVERS-DECIMAL
015900        END-IF.
016000 C499-ECONOMY-RATE-EX.
016100        EXIT.
016200*-----------------------------------------------------------------*
016300 C500-BOWLING-AVERAGE.
016400*-----------------------------------------------------------------*
016500        IF WK-C-DSTAT-DENOMINATOR = ZERO
016600           MOVE ZERO TO WK-C-DSTAT-RESULT
016700        ELSE
016800           COMPUTE WK-C-DSTAT-RESULT ROUNDED =
016900              WK-C-DSTAT-NUMERATOR / WK-C-DSTAT-DENOMINATOR
017000        END-IF.
017100 C599-BOWLING-AVERAGE-EX.
017200        EXIT.
