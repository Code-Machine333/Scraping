000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXSERI.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   18 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GET-OR-CREATE A SERIES MASTER ROW.  CKTLOAD1
001200*               DOES NOT CALL THIS PROGRAM WHEN THE INCOMING
001300*               SERIES NAME ON MATCH-IN IS BLANK - SEE CKT0108.
001400*=================================================================
001500* HISTORY OF MODIFICATION:
001600*=================================================================
001700* TAG     DATE       DEV     DESCRIPTION
001800* ------- ---------- ------- -----------------------------------
001900* CKT0107 18/03/1986 RSHAH   - INITIAL VERSION.
002000* CKT0141 02/06/1987 RSHAH   - RE-KEY SERIMST ON SERIES NAME (SEE
002100*                     CKT0016 ON SERIMST).
002200* CKT0293 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
002300*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
002400*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
002500* CKT0360 11/05/2004 TKURIAN - REQ# SSU-0129 - CALL CKTXCLN TO
002600*                     SCRUB THE SERIES NAME INSTEAD OF TRUSTING
002700*                     THE CALLER TO HAVE DONE IT ALREADY.
002800*-----------------------------------------------------------------
002900*
003000        EJECT
003100********************
003200 ENVIRONMENT DIVISION.
003300********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100        SELECT SERIMST ASSIGN TO DATABASE-SERIMST
004200        ORGANIZATION IS INDEXED
004300        ACCESS MODE IS DYNAMIC
004400        RECORD KEY IS SERI-KEY
004500        FILE STATUS IS WK-C-FILE-STATUS.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100***************
005200 FD  SERIMST
005300        LABEL RECORDS ARE OMITTED
005400 DATA RECORD IS CKT-SERIES-MASTER.
005500 01  CKT-SERIES-MASTER-FD.
005600        COPY SERIMST.
005700*
005800 WORKING-STORAGE SECTION.
005900************************
006000 01  FILLER                  PIC X(24) VALUE
006100        "** PROGRAM CKTXSERI  **".
006200*
006300*------------------- PROGRAM WORKING STORAGE --------------------*
006400 01  WK-C-COMMON.
006500        COPY CKTCMWS.
006600*
006700 01  WK-C-XSERI-CLEAN-NAME       PIC X(30).
006800*
006900 01  WK-C-XSERI-CONTROL-KEY      PIC X(30) VALUE LOW-VALUES.
007000 01  WK-C-XSERI-CONTROL-KEY-R REDEFINES WK-C-XSERI-CONTROL-KEY.
007100        05  FILLER                   PIC X(30).
007200*
007300 01  WK-N-XSERI-NEXT-ID          PIC 9(04) COMP.
007400 01  WK-N-XSERI-NEXT-ID-R REDEFINES WK-N-XSERI-NEXT-ID.
007500        05  WK-C-XSERI-NEXT-ID-DISP PIC X(04).
007600*
007700 01  WK-C-XSERI-LITERALS.
007800        05  C-FILE-SERI             PIC X(07) VALUE "SERIMST".
007900        05  C-MODE-R                PIC X(07) VALUE "READ".
008000        05  C-MODE-W                PIC X(07) VALUE "WRITE".
008100        05  C-MODE-RW               PIC X(07) VALUE "REWRITE".
008200*
008300 01  WK-C-XSERI-WORK-TABLE.
008400        05  WK-C-XSERI-WORK-ENTRY OCCURS 3 TIMES.
008500            10  WK-C-XSERI-WORK-CODE PIC X(07).
008600 01  WK-C-XSERI-WORK-TABLE-R REDEFINES WK-C-XSERI-WORK-TABLE.
008700        05  WK-C-XSERI-WORK-FLAT     PIC X(21).
008800*
008900*------------------- CKTXCLN CALL WORK AREA ----------------------*
009000        COPY XCLN.
009100*
009200********************
009300 LINKAGE SECTION.
009400********************
009500        COPY XSERI.
009600*
009700*****************************************
009800 PROCEDURE DIVISION USING WK-C-XSERI-RECORD.
009900*****************************************
010000 MAIN-MODULE.
010100        PERFORM A000-START-PROGRAM-ROUTINE
010200           THRU A999-START-PROGRAM-ROUTINE-EX.
010300        PERFORM B000-MAIN-PROCESSING
010400           THRU B999-MAIN-PROCESSING-EX.
010500        PERFORM Z000-END-PROGRAM-ROUTINE
010600           THRU Z999-END-PROGRAM-ROUTINE-EX.
010700 GOBACK.
010800*
010900*-----------------------------------------------------------------*
011000 A000-START-PROGRAM-ROUTINE.
011100*-----------------------------------------------------------------*
011200        OPEN I-O SERIMST.
011300        IF NOT WK-C-SUCCESSFUL
011400           DISPLAY "CKTXSERI - OPEN FILE ERROR - SERIMST"
011500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600           MOVE WK-C-NOT-FOUND TO WK-C-XSERI-ERROR-FLAG
011700        END-IF.
011800 A999-START-PROGRAM-ROUTINE-EX.
011900        EXIT.
012000*-----------------------------------------------------------------*
012100 B000-MAIN-PROCESSING.
012200*-----------------------------------------------------------------*
012300        INITIALIZE WK-C-XSERI-OUTPUT.
012400        MOVE WK-C-NO TO WK-C-XSERI-ERROR-FLAG.
012500        INITIALIZE WK-C-XCLN-RECORD.
012600        MOVE WK-C-XSERI-SERIES-NAME TO WK-C-XCLN-RAW-NAME.
012700        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
012800        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
012900        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-XSERI-CLEAN-NAME.
013000        MOVE WK-C-XSERI-CLEAN-NAME TO SERI-SERIES-NAME.
013100        READ SERIMST KEY IS SERI-KEY.
013200        IF WK-C-SUCCESSFUL
013300           MOVE SERI-SERIES-ID     TO WK-C-XSERI-SERIES-ID
013400           MOVE WK-C-NO            TO WK-C-XSERI-CREATED-FLAG
013500        ELSE
013600           IF WK-C-RECORD-NOT-FOUND
013700              PERFORM C000-CREATE-SERIES
013800                 THRU C999-CREATE-SERIES-EX
013900           ELSE
014000              DISPLAY "CKTXSERI - SERIMST READ ERROR"
014100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200              MOVE WK-C-YES TO WK-C-XSERI-ERROR-FLAG
014300           END-IF
014400        END-IF.
014500 B999-MAIN-PROCESSING-EX.
014600        EXIT.
014700*-----------------------------------------------------------------*
014800 C000-CREATE-SERIES.
014900*-----------------------------------------------------------------*
015000        PERFORM D000-GET-NEXT-ID
015100           THRU D999-GET-NEXT-ID-EX.
015200        IF WK-C-XSERI-ERROR-FLAG = WK-C-NO
015300           INITIALIZE CKT-SERIES-MASTER
015400           MOVE WK-C-XSERI-CLEAN-NAME  TO SERI-SERIES-NAME
015500           MOVE WK-N-XSERI-NEXT-ID     TO SERI-SERIES-ID
015600           WRITE CKT-SERIES-MASTER-FD.
015700           IF WK-C-SUCCESSFUL
015800              MOVE WK-N-XSERI-NEXT-ID  TO WK-C-XSERI-SERIES-ID
015900              MOVE WK-C-YES            TO WK-C-XSERI-CREATED-FLAG
016000           ELSE
016100              DISPLAY "CKTXSERI - SERIMST WRITE ERROR"
016200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300              MOVE WK-C-YES TO WK-C-XSERI-ERROR-FLAG
016400           END-IF
016500        END-IF.
016600 C999-CREATE-SERIES-EX.
016700        EXIT.
016800*-----------------------------------------------------------------*
016900 D000-GET-NEXT-ID.
017000*-----------------------------------------------------------------*
017100        MOVE WK-C-XSERI-CONTROL-KEY TO SERI-SERIES-NAME.
017200        READ SERIMST KEY IS SERI-KEY.
017300        IF WK-C-SUCCESSFUL
017400           COMPUTE WK-N-XSERI-NEXT-ID = SERI-SERIES-ID + 1
017500           MOVE WK-N-XSERI-NEXT-ID    TO SERI-SERIES-ID
017600           REWRITE CKT-SERIES-MASTER-FD
017700        ELSE
017800           IF WK-C-RECORD-NOT-FOUND
017900              MOVE 1                 TO WK-N-XSERI-NEXT-ID
018000              INITIALIZE CKT-SERIES-MASTER
018100              MOVE WK-C-XSERI-CONTROL-KEY TO SERI-SERIES-NAME
018200              MOVE WK-N-XSERI-NEXT-ID     TO SERI-SERIES-ID
018300              WRITE CKT-SERIES-MASTER-FD
018400           END-IF
018500        END-IF.
018600        IF NOT WK-C-SUCCESSFUL
018700           DISPLAY "CKTXSERI - SERIMST CONTROL ROW ERROR"
018800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900           MOVE WK-C-YES TO WK-C-XSERI-ERROR-FLAG
019000        END-IF.
019100 D999-GET-NEXT-ID-EX.
019200        EXIT.
019300*-----------------------------------------------------------------*
019400 Z000-END-PROGRAM-ROUTINE.
019500*-----------------------------------------------------------------*
019600        CLOSE SERIMST.
019700        IF NOT WK-C-SUCCESSFUL
019800           DISPLAY "CKTXSERI - CLOSE FILE ERROR - SERIMST"
019900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000        END-IF.
020100 Z999-END-PROGRAM-ROUTINE-EX.
020200        EXIT.
