000100******************************************************************
000200* CKTCMWS  -  COMMON WORK AREA COPYBOOK FOR THE CRICKET STATS
000300*             NIGHTLY LOAD SUITE (CKTxxxx PROGRAM FAMILY).
000400*             COPY THIS MEMBER INTO WORKING-STORAGE OF EVERY
000500*             CKT PROGRAM SO FILE-STATUS TESTING AND THE RUN
000600*             DATE STAMP ARE HANDLED THE SAME WAY EVERYWHERE.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* CKT0001 14/03/1986 RSHAH  - INITIAL VERSION.  SHARED COPY
001100*                     MEMBER SO THE OTHER CKT PROGRAMS DID NOT
001200*                     EACH RE-CODE THE SAME 88-LEVELS.
001300******************************************************************
001400*
001500 01  WK-C-FILE-STATUS           PIC X(02).
001600     88  WK-C-SUCCESSFUL                  VALUE "00".
001700     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001800     88  WK-C-END-OF-FILE                 VALUE "10".
001900     88  WK-C-DUPLICATE-KEY               VALUE "22".
002000*
002100 01  WK-C-RUN-DATE.
002200     05  WK-C-RUN-DATE-CC-YY     PIC 9(04).
002300     05  WK-C-RUN-DATE-MM        PIC 9(02).
002400     05  WK-C-RUN-DATE-DD        PIC 9(02).
002500     05  FILLER                  PIC X(02).
002600*
002700 01  WK-C-WORK-AREA.
002800     05  WK-C-FOUND              PIC X(01) VALUE "Y".
002900     05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
003000     05  WK-C-YES                PIC X(01) VALUE "Y".
003100     05  WK-C-NO                 PIC X(01) VALUE "N".
003200     05  FILLER                  PIC X(04).
003300*
003400 01  WK-C-LITERALS.
003500     05  C-MODE-R                PIC X(07) VALUE "READ".
003600     05  C-MODE-W                PIC X(07) VALUE "WRITE".
003700     05  C-MODE-RW               PIC X(07) VALUE "REWRITE".
003800     05  FILLER                  PIC X(04).
