000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTRECON.
000500 AUTHOR.         T KURIAN.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   26 JUL 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  RECONCILE THE OLD PLAYER REGISTRY FEED, LEGACY-
001200*               PLAYER-IN, AGAINST THE NEW MASTER FILES BUILT BY
001300*               CKTLOAD1.  FOUR STEPS - (1) REPORT LEGACY-PLAYER-IN
001400*               GROUPS THAT SHARE THE SAME FULL NAME AND BORN DATE,
001500*               (2) SCORE EVERY LEGACY PLAYER NAME AGAINST EVERY
001600*               PLAYER-MASTER NAME AND REPORT THE BEST CANDIDATE
001700*               ABOVE THE THRESHOLD, AND THE SAME FOR LEGACY COUNTRY
001800*               NAMES AGAINST TEAM-MASTER NAMES, (3) UPSERT THE
001900*               LEGACY COUNTRIES, TEAMS AND PLAYERS INTO THE NEW
002000*               MASTERS AND EMIT A KNOWN-AS ALIAS WHERE ONE IS
002100*               PRESENT, AND (4) REPORT LEGACY VENUE NAMES NOT ON
002200*               VENUMST - SEE F000 FOR WHY THIS STEP NEVER PRINTS A
002300*               LINE ON THE FEED AS IT STANDS TODAY.  RUN ONCE,
002400*               ON DEMAND, WHEN THE REGISTRY TEAM HAS A NEW DROP OF
002500*               LEGACY-PLAYER-IN TO WORK THROUGH - NOT A NIGHTLY JOB.
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900* TAG     DATE       DEV     DESCRIPTION
003000* ------- ---------- ------- -----------------------------------
003100* CKT0470 26/07/2004 TKURIAN - INITIAL VERSION - REQ# SSU-0133.
003200*                     DUPLICATE REPORT AND PLAYER-NAME MATCHING
003300*                     ONLY.
003400* CKT0473 02/08/2004 TKURIAN - ADD THE TEAM-NAME MATCHING STEP.
003500*                     LEGACY-PLAYER-IN HAS NO LEGACY TEAM FEED OF
003600*                     ITS OWN SO THE COUNTRY-NAME ON EACH LEGACY
003700*                     ROW DOUBLES AS THE LEGACY TEAM NAME - SEE
003800*                     D000 FOR THE REASONING.
003900* CKT0477 09/08/2004 TKURIAN - ADD THE STAGING-TO-CANONICAL UPSERT
004000*                     STEP (E000).  CALLS CKTXCTRY, CKTXTEAM AND
004100*                     CKTXPLYR THE SAME WAY CKTLOAD1 DOES FOR THE
004200*                     NIGHTLY FEED.
004300* CKT0481 16/08/2004 TKURIAN - CKTXSIM REQUIRES BOTH NAMES LOWER-
004400*                     CASED BEFORE THE CALL (SEE XSIM COPYBOOK
004500*                     HEADER) BUT CKTXCLN ONLY UPPERCASES, NEVER
004600*                     LOWERCASES.  ADDED Z100 TO FOLD CASE LOCALLY
004700*                     AFTER THE CKTXCLN CALL SO WE ARE NOT CARRYING
004800*                     A SECOND COPY OF THE TRIM/COLLAPSE LOGIC.
004900* CKT0484 23/08/2004 TKURIAN - REQ# SSU-0133 AMENDED - UNMATCHED
005000*                     VENUE REPORT (F000) ADDED TO THE REQUIREMENT
005100*                     AFTER THE FACT.  LEGACY-PLAYER-IN CARRIES NO
005200*                     VENUE FIELD AT ALL SO THE STEP IS CODED AGAINST
005300*                     AN ALWAYS-EMPTY LEGACY VENUE TABLE - SEE F000.
005400*                     IF A LEGACY VENUE FEED EVER TURNS UP THIS IS
005500*                     WHERE IT GETS WIRED IN.
005600* CKT0488 30/08/2004 TKURIAN - Y2K FOLLOW-UP - WK-C-RUN-DATE ON
005700*                     THE REPORT HEADING USES THE COMMON CENTURY-
005800*                     AWARE LAYOUT FROM CKTCMWS, NOT A LOCAL TWO-
005900*                     DIGIT YEAR.
006000*-----------------------------------------------------------------
006100*
006200        EJECT
006300********************
006400 ENVIRONMENT DIVISION.
006500********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-AS400.
006800 OBJECT-COMPUTER. IBM-AS400.
006900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400        SELECT LGCYPLIN ASSIGN TO DATABASE-LGCYPLIN
007500        ORGANIZATION IS LINE SEQUENTIAL
007600        FILE STATUS IS WK-C-FILE-STATUS.
007700        SELECT PLYRMST ASSIGN TO DATABASE-PLYRMST
007800        ORGANIZATION IS INDEXED
007900        ACCESS MODE IS DYNAMIC
008000        RECORD KEY IS PLYR-KEY
008100        FILE STATUS IS WK-C-FILE-STATUS.
008200        SELECT TEAMMST ASSIGN TO DATABASE-TEAMMST
008300        ORGANIZATION IS INDEXED
008400        ACCESS MODE IS DYNAMIC
008500        RECORD KEY IS TEAM-KEY
008600        FILE STATUS IS WK-C-FILE-STATUS.
008700        SELECT VENUMST ASSIGN TO DATABASE-VENUMST
008800        ORGANIZATION IS INDEXED
008900        ACCESS MODE IS DYNAMIC
009000        RECORD KEY IS VENU-KEY
009100        FILE STATUS IS WK-C-FILE-STATUS.
009200        SELECT ALIAMST ASSIGN TO DATABASE-ALIAMST
009300        ORGANIZATION IS INDEXED
009400        ACCESS MODE IS DYNAMIC
009500        RECORD KEY IS ALIA-KEY
009600        FILE STATUS IS WK-C-ALIA-FILE-STATUS.
009700        SELECT RCNRPT ASSIGN TO DATABASE-RCNRPT
009800        ORGANIZATION IS LINE SEQUENTIAL
009900        FILE STATUS IS WK-C-FILE-STATUS.
010000*
010100***************
010200 DATA DIVISION.
010300***************
010400 FILE SECTION.
010500***************
010600 FD  LGCYPLIN
010700        LABEL RECORDS ARE OMITTED
010800 DATA RECORD IS CKT-LEGACY-PLAYER-IN.
010900 01  CKT-LEGACY-PLAYER-IN-FD.
011000        COPY LGCYPLYR.
011100*
011200 FD  PLYRMST
011300        LABEL RECORDS ARE OMITTED
011400 DATA RECORD IS CKT-PLAYER-MASTER.
011500 01  CKT-PLAYER-MASTER-FD.
011600        COPY PLYRMST.
011700*
011800 FD  TEAMMST
011900        LABEL RECORDS ARE OMITTED
012000 DATA RECORD IS CKT-TEAM-MASTER.
012100 01  CKT-TEAM-MASTER-FD.
012200        COPY TEAMMST.
012300*
012400 FD  VENUMST
012500        LABEL RECORDS ARE OMITTED
012600 DATA RECORD IS CKT-VENUE-MASTER.
012700 01  CKT-VENUE-MASTER-FD.
012800        COPY VENUMST.
012900*
013000 FD  ALIAMST
013100        LABEL RECORDS ARE OMITTED
013200 DATA RECORD IS CKT-ALIAS-RECORD.
013300 01  CKT-ALIAS-RECORD-FD.
013400        COPY ALIAMST.
013500*
013600 FD  RCNRPT
013700        LABEL RECORDS ARE OMITTED
013800 DATA RECORD IS CKT-RECON-LINE.
013900 01  CKT-RECON-LINE                PIC X(132).
014000*
014100 WORKING-STORAGE SECTION.
014200************************
014300 01  FILLER                  PIC X(24) VALUE
014400        "** PROGRAM CKTRECON  **".
014500*
014600*------------------- PROGRAM WORKING STORAGE --------------------*
014700 01  WK-C-COMMON.
014800        COPY CKTCMWS.
014900*
015000 01  WK-C-ALIA-FILE-STATUS        PIC X(02).
015100        88  WK-C-ALIA-SUCCESSFUL           VALUE "00".
015200        88  WK-C-ALIA-RECORD-NOT-FOUND     VALUE "23".
015300*
015400 01  WK-C-RECN-SWITCHES.
015500        05  WK-C-RECN-LGIN-EOF-SW    PIC X(01) VALUE "N".
015600            88  WK-C-RECN-LGIN-EOF           VALUE "Y".
015700        05  WK-C-RECN-PLYR-EOF-SW    PIC X(01) VALUE "N".
015800            88  WK-C-RECN-PLYR-EOF           VALUE "Y".
015900        05  WK-C-RECN-TEAM-EOF-SW    PIC X(01) VALUE "N".
016000            88  WK-C-RECN-TEAM-EOF           VALUE "Y".
016100*
016200*------------------- LEGACY ROW WORK TABLE -----------------------*
016300*                     REQ# SSU-0133 - 1000 ENTRIES IS WELL ABOVE
016400*                     THE SIZE OF A SINGLE REGISTRY DROP TO DATE.
016500 01  WK-N-RECN-LGCY-COUNT         PIC 9(04) COMP VALUE 0.
016600 01  WK-N-RECN-LGCY-SUB           PIC 9(04) COMP.
016700 01  WK-N-RECN-LGCY-SUB-2         PIC 9(04) COMP.
016800 01  WK-C-RECN-LGCY-TABLE.
016900        05  WK-C-RECN-LGCY-ENTRY OCCURS 1000 TIMES.
017000            10  WK-N-RECN-LGCY-ID           PIC 9(09) COMP.
017100            10  WK-C-RECN-LGCY-NAME         PIC X(30).
017200            10  WK-C-RECN-LGCY-NORM-NAME    PIC X(30).
017300            10  WK-C-RECN-LGCY-KNOWN-AS     PIC X(25).
017400            10  WK-C-RECN-LGCY-BORN         PIC X(08).
017500            10  WK-C-RECN-LGCY-CTRY         PIC X(20).
017600            10  WK-C-RECN-LGCY-NORM-CTRY    PIC X(30).
017700            10  WK-C-RECN-LGCY-DUP-SW       PIC X(01).
017800                88  WK-C-RECN-LGCY-IS-DUP         VALUE "Y".
017900            10  WK-N-RECN-LGCY-DUPCNT       PIC 9(05) COMP.
018000 01  WK-C-RECN-LGCY-TABLE-R REDEFINES WK-C-RECN-LGCY-TABLE.
018100        05  WK-C-RECN-LGCY-FLAT       PIC X(158000).
018200*
018300*------------------- PLAYER MASTER WORK TABLE --------------------*
018400*                     REQ# SSU-0133 - 2000 ENTRIES IS WELL ABOVE
018500*                     THE PLAYER-MASTER POPULATION AT THIS POINT
018600*                     IN THE SYSTEM'S LIFE.
018700 01  WK-N-RECN-PLYR-COUNT         PIC 9(04) COMP VALUE 0.
018800 01  WK-N-RECN-PLYR-SUB           PIC 9(04) COMP.
018900 01  WK-C-RECN-PLYR-TABLE.
019000        05  WK-C-RECN-PLYR-ENTRY OCCURS 2000 TIMES.
019100            10  WK-C-RECN-PLYR-NAME         PIC X(25).
019200            10  WK-C-RECN-PLYR-NORM-NAME    PIC X(30).
019300 01  WK-C-RECN-PLYR-TABLE-R REDEFINES WK-C-RECN-PLYR-TABLE.
019400        05  WK-C-RECN-PLYR-FLAT        PIC X(110000).
019500*
019600*------------------- TEAM MASTER WORK TABLE -----------------------*
019700*                     REQ# SSU-0133 - 500 ENTRIES IS WELL ABOVE THE
019800*                     TEAM-MASTER POPULATION - INTERNATIONAL SIDES
019900*                     ONLY, NOT CLUB SIDES.
020000 01  WK-N-RECN-TEAM-COUNT         PIC 9(03) COMP VALUE 0.
020100 01  WK-N-RECN-TEAM-SUB           PIC 9(03) COMP.
020200 01  WK-C-RECN-TEAM-TABLE.
020300        05  WK-C-RECN-TEAM-ENTRY OCCURS 500 TIMES.
020400            10  WK-C-RECN-TEAM-NAME         PIC X(25).
020500            10  WK-C-RECN-TEAM-NORM-NAME    PIC X(30).
020600 01  WK-C-RECN-TEAM-TABLE-R REDEFINES WK-C-RECN-TEAM-TABLE.
020700        05  WK-C-RECN-TEAM-FLAT        PIC X(27500).
020800*
020900*------------------- DISTINCT LEGACY COUNTRY TABLE ----------------*
021000*                     REQ# SSU-0133 - 200 ENTRIES IS WELL ABOVE
021100*                     THE NUMBER OF DISTINCT COUNTRY NAMES THAT CAN
021200*                     APPEAR ON ONE REGISTRY DROP.
021300 01  WK-N-RECN-CTRY-COUNT         PIC 9(03) COMP VALUE 0.
021400 01  WK-N-RECN-CTRY-SUB           PIC 9(03) COMP.
021500 01  WK-C-RECN-CTRY-TABLE.
021600        05  WK-C-RECN-CTRY-ENTRY OCCURS 200 TIMES.
021700            10  WK-C-RECN-CTRY-NAME         PIC X(20).
021800 01  WK-C-RECN-CTRY-TABLE-R REDEFINES WK-C-RECN-CTRY-TABLE.
021900        05  WK-C-RECN-CTRY-FLAT        PIC X(4000).
022000*
022100*------------------- LEGACY VENUE TABLE ---------------------------*
022200*                     SEE F000 - LEGACY-PLAYER-IN CARRIES NO VENUE
022300*                     FIELD SO THIS TABLE NEVER GETS AN ENTRY TODAY.
022400*                     KEPT HERE, AND KEPT AT THE SAME 200 ENTRIES
022500*                     AS THE COUNTRY TABLE ABOVE, SO A FUTURE FEED
022600*                     CAN BE WIRED IN WITHOUT RESHAPING THE STEP.
022700 01  WK-N-RECN-VENU-COUNT         PIC 9(03) COMP VALUE 0.
022800 01  WK-N-RECN-VENU-SUB           PIC 9(03) COMP.
022900 01  WK-C-RECN-VENU-TABLE.
023000        05  WK-C-RECN-VENU-ENTRY OCCURS 200 TIMES.
023100            10  WK-C-RECN-VENU-NAME         PIC X(30).
023200*
023300*------------------- DUPLICATE-GROUP BEST-MATCH WORK AREAS --------*
023400 01  WK-N-RECN-BEST-SCORE         PIC 9V999.
023500 01  WK-N-RECN-BEST-SUB           PIC 9(04) COMP.
023600 01  WK-C-RECN-BEST-NAME          PIC X(30).
023700*
023800 01  WK-N-RECN-DUP-COUNT          PIC 9(05) COMP.
023900*
024000*------------------- UPSERT COUNTERS ------------------------------*
024100 01  WK-N-RECN-CTR-COUNTRIES      PIC 9(05) COMP VALUE 0.
024200 01  WK-N-RECN-CTR-TEAMS          PIC 9(05) COMP VALUE 0.
024300 01  WK-N-RECN-CTR-PLAYERS        PIC 9(05) COMP VALUE 0.
024400 01  WK-N-RECN-CTR-ALIASES        PIC 9(05) COMP VALUE 0.
024500*
024600*------------------- MISCELLANEOUS WORK AREAS ---------------------*
024700 01  WK-N-RECN-THRESHOLD          PIC 9V999 VALUE 0.900.
024800 01  WK-C-RECN-DTL-SCORE          PIC Z9.999.
024900 01  WK-C-RECN-DTL-BORN           PIC X(10).
025000 01  WK-N-RECN-DTL-BORN-R REDEFINES WK-C-RECN-DTL-BORN.
025100        05  FILLER                     PIC X(10).
025200 01  WK-N-RECN-SEQ-WORK            PIC 9(02) COMP.
025300*
025400*------------------- GET-OR-CREATE / ALIAS WORK AREAS -------------*
025500 01  WK-N-RECN-ENTITY-ID           PIC 9(06) COMP.
025600 01  WK-N-RECN-ENTITY-ID-R REDEFINES WK-N-RECN-ENTITY-ID.
025700        05  WK-C-RECN-ENTITY-ID-DISP  PIC X(06).
025800*
025900*------------------- CASE-FOLD WORK AREA (SEE Z100) ----------------*
026000 01  WK-C-RECN-FOLD-UPPER         PIC X(26) VALUE
026100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026200 01  WK-C-RECN-FOLD-LOWER         PIC X(26) VALUE
026300        "abcdefghijklmnopqrstuvwxyz".
026400*
026500*------------------- REPORT PRINT AREAS ----------------------------*
026600 01  WK-C-RECN-HEADING-1.
026700        05  FILLER                      PIC X(40) VALUE
026800            "CRICKET STATS - LEGACY RECONCILIATION  ".
026900        05  FILLER                      PIC X(92) VALUE SPACES.
027000 01  WK-C-RECN-HEADING-2.
027100        05  FILLER                      PIC X(12) VALUE "RUN DATE  : ".
027200        05  WK-C-RECN-HDR-RUN-DATE      PIC X(10).
027300        05  FILLER                      PIC X(110) VALUE SPACES.
027400 01  WK-C-RECN-SEC-DUP-HDG.
027500        05  FILLER                      PIC X(30) VALUE
027600            "STEP 1 - DUPLICATE LEGACY ROWS".
027700        05  FILLER                      PIC X(102) VALUE SPACES.
027800 01  WK-C-RECN-DUP-COL-HDG.
027900        05  FILLER                      PIC X(30) VALUE
028000            "FULL NAME                    ".
028100        05  FILLER                      PIC X(11) VALUE
028200            "BORN DATE  ".
028300        05  FILLER                      PIC X(07) VALUE "COUNT  ".
028400        05  FILLER                      PIC X(84) VALUE SPACES.
028500 01  WK-C-RECN-DUP-LINE.
028600        05  WK-C-RECN-DUP-NAME          PIC X(30).
028700        05  WK-C-RECN-DUP-BORN          PIC X(11).
028800        05  WK-C-RECN-DUP-CNT           PIC ZZZZ9.
028900        05  FILLER                      PIC X(84) VALUE SPACES.
029000 01  WK-C-RECN-SEC-PLYR-HDG.
029100        05  FILLER                      PIC X(34) VALUE
029200            "STEP 2A - PLAYER NAME CANDIDATES ".
029300        05  FILLER                      PIC X(98) VALUE SPACES.
029400 01  WK-C-RECN-SEC-TEAM-HDG.
029500        05  FILLER                      PIC X(34) VALUE
029600            "STEP 2B - TEAM NAME CANDIDATES   ".
029700        05  FILLER                      PIC X(98) VALUE SPACES.
029800 01  WK-C-RECN-CAND-COL-HDG.
029900        05  FILLER                      PIC X(30) VALUE
030000            "LEGACY NAME                  ".
030100        05  FILLER                      PIC X(30) VALUE
030200            "NEW MASTER NAME               ".
030300        05  FILLER                      PIC X(08) VALUE "SCORE   ".
030400        05  FILLER                      PIC X(64) VALUE SPACES.
030500 01  WK-C-RECN-CAND-LINE.
030600        05  WK-C-RECN-CAND-OLD-NAME     PIC X(30).
030700        05  WK-C-RECN-CAND-NEW-NAME     PIC X(30).
030800        05  WK-C-RECN-CAND-SCORE        PIC Z9.999.
030900        05  FILLER                      PIC X(64) VALUE SPACES.
031000 01  WK-C-RECN-SEC-UPSRT-HDG.
031100        05  FILLER                      PIC X(34) VALUE
031200            "STEP 3 - STAGING-TO-CANONICAL    ".
031300        05  FILLER                      PIC X(98) VALUE SPACES.
031400 01  WK-C-RECN-UPSRT-LINE-1.
031500        05  FILLER                      PIC X(20) VALUE
031600            "COUNTRIES UPSERTED : ".
031700        05  WK-C-RECN-UPSRT-CTRY        PIC ZZZZ9.
031800        05  FILLER                      PIC X(107) VALUE SPACES.
031900 01  WK-C-RECN-UPSRT-LINE-2.
032000        05  FILLER                      PIC X(20) VALUE
032100            "TEAMS UPSERTED     : ".
032200        05  WK-C-RECN-UPSRT-TEAM        PIC ZZZZ9.
032300        05  FILLER                      PIC X(107) VALUE SPACES.
032400 01  WK-C-RECN-UPSRT-LINE-3.
032500        05  FILLER                      PIC X(20) VALUE
032600            "PLAYERS UPSERTED   : ".
032700        05  WK-C-RECN-UPSRT-PLYR        PIC ZZZZ9.
032800        05  FILLER                      PIC X(107) VALUE SPACES.
032900 01  WK-C-RECN-UPSRT-LINE-4.
033000        05  FILLER                      PIC X(20) VALUE
033100            "ALIASES WRITTEN    : ".
033200        05  WK-C-RECN-UPSRT-ALIA        PIC ZZZZ9.
033300        05  FILLER                      PIC X(107) VALUE SPACES.
033400 01  WK-C-RECN-SEC-VENU-HDG.
033500        05  FILLER                      PIC X(43) VALUE
033600            "STEP 4 - UNMATCHED LEGACY VENUE NAMES    ".
033700        05  FILLER                      PIC X(89) VALUE SPACES.
033800 01  WK-C-RECN-VENU-LINE.
033900        05  WK-C-RECN-VENU-NAME-OUT     PIC X(30).
034000        05  FILLER                      PIC X(102) VALUE SPACES.
034100 01  WK-C-RECN-VENU-NONE-LINE           PIC X(132) VALUE
034200        "   NONE - LEGACY-PLAYER-IN CARRIES NO VENUE FIELD".
034300 01  WK-C-RECN-BLANK-LINE               PIC X(132) VALUE SPACES.
034400*
034500*------------------- CKTXCLN / CKTXSIM CALL WORK AREAS -------------*
034600        COPY XCLN.
034700        COPY XSIM.
034800*
034900*------------------- CKTXCTRY / CKTXTEAM / CKTXPLYR CALL AREAS -----*
035000        COPY XCTRY.
035100        COPY XTEAM.
035200        COPY XPLYR.
035300*
035400********************
035500 LINKAGE SECTION.
035600********************
035700*
035800*****************
035900 PROCEDURE DIVISION.
036000*****************
036100 MAIN-MODULE.
036200        PERFORM A000-START-PROGRAM-ROUTINE
036300           THRU A999-START-PROGRAM-ROUTINE-EX.
036400        PERFORM B000-DUPLICATE-REPORT THRU B999-DUPLICATE-REPORT-EX.
036500        PERFORM C000-PLAYER-MATCHING  THRU C999-PLAYER-MATCHING-EX.
036600        PERFORM D000-TEAM-MATCHING    THRU D999-TEAM-MATCHING-EX.
036700        PERFORM E000-STAGING-UPSERT   THRU E999-STAGING-UPSERT-EX.
036800        PERFORM F000-UNMATCHED-VENUE  THRU F999-UNMATCHED-VENUE-EX.
036900        PERFORM Z000-END-PROGRAM-ROUTINE
037000           THRU Z999-END-PROGRAM-ROUTINE-EX.
037100 GOBACK.
037200*
037300*-----------------------------------------------------------------*
037400 A000-START-PROGRAM-ROUTINE.
037500*-----------------------------------------------------------------*
037600        ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
037700        OPEN INPUT LGCYPLIN PLYRMST TEAMMST VENUMST.
037800        IF NOT WK-C-SUCCESSFUL
037900           DISPLAY "CKTRECON - OPEN FILE ERROR - INPUT FILES"
038000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038100           GO TO Y900-ABNORMAL-TERMINATION
038200        END-IF.
038300        OPEN OUTPUT RCNRPT.
038400        IF NOT WK-C-SUCCESSFUL
038500           DISPLAY "CKTRECON - OPEN FILE ERROR - RCNRPT"
038600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038700           GO TO Y900-ABNORMAL-TERMINATION
038800        END-IF.
038900        MOVE WK-C-RUN-DATE-CC-YY TO WK-C-RECN-HDR-RUN-DATE(1:4).
039000        MOVE "-"                TO WK-C-RECN-HDR-RUN-DATE(5:1).
039100        MOVE WK-C-RUN-DATE-MM   TO WK-C-RECN-HDR-RUN-DATE(6:2).
039200        MOVE "-"                TO WK-C-RECN-HDR-RUN-DATE(8:1).
039300        MOVE WK-C-RUN-DATE-DD   TO WK-C-RECN-HDR-RUN-DATE(9:2).
039400        WRITE CKT-RECON-LINE FROM WK-C-RECN-HEADING-1.
039500        WRITE CKT-RECON-LINE FROM WK-C-RECN-HEADING-2.
039600        WRITE CKT-RECON-LINE FROM WK-C-RECN-BLANK-LINE.
039700        PERFORM A100-LOAD-LEGACY-TABLE
039800           THRU A199-LOAD-LEGACY-TABLE-EX.
039900        PERFORM A200-LOAD-PLYRMST-TABLE
040000           THRU A299-LOAD-PLYRMST-TABLE-EX.
040100        PERFORM A300-LOAD-TEAMMST-TABLE
040200           THRU A399-LOAD-TEAMMST-TABLE-EX.
040300 A999-START-PROGRAM-ROUTINE-EX.
040400        EXIT.
040500*-----------------------------------------------------------------*
040600 A100-LOAD-LEGACY-TABLE.
040700*-----------------------------------------------------------------*
040800        PERFORM A110-READ-NEXT-LGIN THRU A119-READ-NEXT-LGIN-EX.
040900        PERFORM A120-ADD-LEGACY-ENTRY
041000           THRU A129-ADD-LEGACY-ENTRY-EX
041100           UNTIL WK-C-RECN-LGIN-EOF.
041200 A199-LOAD-LEGACY-TABLE-EX.
041300        EXIT.
041400*-----------------------------------------------------------------*
041500 A110-READ-NEXT-LGIN.
041600*-----------------------------------------------------------------*
041700        READ LGCYPLIN.
041800        IF WK-C-END-OF-FILE
041900           MOVE WK-C-YES TO WK-C-RECN-LGIN-EOF-SW
042000        ELSE
042100           IF NOT WK-C-SUCCESSFUL
042200              DISPLAY "CKTRECON - LGCYPLIN READ ERROR"
042300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042400              GO TO Y900-ABNORMAL-TERMINATION
042500           END-IF
042600        END-IF.
042700 A119-READ-NEXT-LGIN-EX.
042800        EXIT.
042900*-----------------------------------------------------------------*
043000 A120-ADD-LEGACY-ENTRY.
043100*-----------------------------------------------------------------*
043200        ADD 1 TO WK-N-RECN-LGCY-COUNT.
043300        MOVE LGIN-LEGACY-ID  TO WK-N-RECN-LGCY-ID(WK-N-RECN-LGCY-COUNT).
043400        MOVE LGIN-FULL-NAME  TO WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-COUNT).
043500        MOVE LGIN-KNOWN-AS   TO
043600           WK-C-RECN-LGCY-KNOWN-AS(WK-N-RECN-LGCY-COUNT).
043700        MOVE LGIN-BORN-DATE  TO WK-C-RECN-LGCY-BORN(WK-N-RECN-LGCY-COUNT).
043800        MOVE LGIN-COUNTRY-NAME TO
043900           WK-C-RECN-LGCY-CTRY(WK-N-RECN-LGCY-COUNT).
044000        MOVE WK-C-NO TO WK-C-RECN-LGCY-DUP-SW(WK-N-RECN-LGCY-COUNT).
044100        MOVE LGIN-FULL-NAME TO WK-C-XCLN-RAW-NAME.
044200        MOVE WK-C-NO        TO WK-C-XCLN-UPPER-SW.
044300        PERFORM Z100-FOLD-NAME-FOR-MATCHING
044400           THRU Z199-FOLD-NAME-FOR-MATCHING-EX.
044500        MOVE WK-C-XCLN-CLEAN-NAME TO
044600           WK-C-RECN-LGCY-NORM-NAME(WK-N-RECN-LGCY-COUNT).
044700        MOVE LGIN-COUNTRY-NAME TO WK-C-XCLN-RAW-NAME.
044800        MOVE WK-C-NO           TO WK-C-XCLN-UPPER-SW.
044900        PERFORM Z100-FOLD-NAME-FOR-MATCHING
045000           THRU Z199-FOLD-NAME-FOR-MATCHING-EX.
045100        MOVE WK-C-XCLN-CLEAN-NAME TO
045200           WK-C-RECN-LGCY-NORM-CTRY(WK-N-RECN-LGCY-COUNT).
045300        PERFORM A110-READ-NEXT-LGIN THRU A119-READ-NEXT-LGIN-EX.
045400 A129-ADD-LEGACY-ENTRY-EX.
045500        EXIT.
045600*-----------------------------------------------------------------*
045700 A200-LOAD-PLYRMST-TABLE.
045800*-----------------------------------------------------------------*
045900        PERFORM A210-READ-NEXT-PLYR THRU A219-READ-NEXT-PLYR-EX.
046000        PERFORM A220-ADD-PLYR-ENTRY
046100           THRU A229-ADD-PLYR-ENTRY-EX
046200           UNTIL WK-C-RECN-PLYR-EOF.
046300 A299-LOAD-PLYRMST-TABLE-EX.
046400        EXIT.
046500*-----------------------------------------------------------------*
046600 A210-READ-NEXT-PLYR.
046700*-----------------------------------------------------------------*
046800        READ PLYRMST NEXT RECORD.
046900        IF WK-C-END-OF-FILE
047000           MOVE WK-C-YES TO WK-C-RECN-PLYR-EOF-SW
047100        ELSE
047200           IF NOT WK-C-SUCCESSFUL
047300              DISPLAY "CKTRECON - PLYRMST READ ERROR"
047400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047500              GO TO Y900-ABNORMAL-TERMINATION
047600           END-IF
047700        END-IF.
047800 A219-READ-NEXT-PLYR-EX.
047900        EXIT.
048000*-----------------------------------------------------------------*
048100 A220-ADD-PLYR-ENTRY.
048200*-----------------------------------------------------------------*
048300        IF PLYR-FULL-NAME NOT = LOW-VALUES AND NOT = SPACES
048400           ADD 1 TO WK-N-RECN-PLYR-COUNT
048500           MOVE PLYR-FULL-NAME TO
048600              WK-C-RECN-PLYR-NAME(WK-N-RECN-PLYR-COUNT)
048700           MOVE PLYR-FULL-NAME TO WK-C-XCLN-RAW-NAME
048800           MOVE WK-C-NO        TO WK-C-XCLN-UPPER-SW
048900           PERFORM Z100-FOLD-NAME-FOR-MATCHING
049000              THRU Z199-FOLD-NAME-FOR-MATCHING-EX
049100           MOVE WK-C-XCLN-CLEAN-NAME TO
049200              WK-C-RECN-PLYR-NORM-NAME(WK-N-RECN-PLYR-COUNT)
049300        END-IF.
049400        PERFORM A210-READ-NEXT-PLYR THRU A219-READ-NEXT-PLYR-EX.
049500 A229-ADD-PLYR-ENTRY-EX.
049600        EXIT.
049700*-----------------------------------------------------------------*
049800 A300-LOAD-TEAMMST-TABLE.
049900*-----------------------------------------------------------------*
050000        PERFORM A310-READ-NEXT-TEAM THRU A319-READ-NEXT-TEAM-EX.
050100        PERFORM A320-ADD-TEAM-ENTRY
050200           THRU A329-ADD-TEAM-ENTRY-EX
050300           UNTIL WK-C-RECN-TEAM-EOF.
050400 A399-LOAD-TEAMMST-TABLE-EX.
050500        EXIT.
050600*-----------------------------------------------------------------*
050700 A310-READ-NEXT-TEAM.
050800*-----------------------------------------------------------------*
050900        READ TEAMMST NEXT RECORD.
051000        IF WK-C-END-OF-FILE
051100           MOVE WK-C-YES TO WK-C-RECN-TEAM-EOF-SW
051200        ELSE
051300           IF NOT WK-C-SUCCESSFUL
051400              DISPLAY "CKTRECON - TEAMMST READ ERROR"
051500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051600              GO TO Y900-ABNORMAL-TERMINATION
051700           END-IF
051800        END-IF.
051900 A319-READ-NEXT-TEAM-EX.
052000        EXIT.
052100*-----------------------------------------------------------------*
052200 A320-ADD-TEAM-ENTRY.
052300*-----------------------------------------------------------------*
052400        IF TEAM-TEAM-NAME NOT = LOW-VALUES AND NOT = SPACES
052500           ADD 1 TO WK-N-RECN-TEAM-COUNT
052600           MOVE TEAM-TEAM-NAME TO
052700              WK-C-RECN-TEAM-NAME(WK-N-RECN-TEAM-COUNT)
052800           MOVE TEAM-TEAM-NAME TO WK-C-XCLN-RAW-NAME
052900           MOVE WK-C-NO        TO WK-C-XCLN-UPPER-SW
053000           PERFORM Z100-FOLD-NAME-FOR-MATCHING
053100              THRU Z199-FOLD-NAME-FOR-MATCHING-EX
053200           MOVE WK-C-XCLN-CLEAN-NAME TO
053300              WK-C-RECN-TEAM-NORM-NAME(WK-N-RECN-TEAM-COUNT)
053400        END-IF.
053500        PERFORM A310-READ-NEXT-TEAM THRU A319-READ-NEXT-TEAM-EX.
053600 A329-ADD-TEAM-ENTRY-EX.
053700        EXIT.
053800*-----------------------------------------------------------------*
053900 B000-DUPLICATE-REPORT.
054000*-----------------------------------------------------------------*
054100*       STEP 1 - GROUPS WITH THE SAME FULL NAME AND BORN DATE,
054200*       COUNT > 1, PRINTED DESCENDING BY COUNT.  NO SORT VERB IN
054300*       THIS SHOP'S SUITE SO THE ORDERING IS DONE WITH A SIMPLE
054400*       SELECTION PASS OVER THE LEGACY TABLE BUILT IN A100 - SAME
054500*       IDEA AS THE SMALL WORK TABLES IN CKTLOAD1 AND CKTQAUDT,
054600*       JUST WITH AN EXTRA ORDERING STEP BECAUSE THE REPORT HAS TO
054700*       COME OUT HIGH-COUNT-FIRST.
054800        WRITE CKT-RECON-LINE FROM WK-C-RECN-SEC-DUP-HDG.
054900        WRITE CKT-RECON-LINE FROM WK-C-RECN-DUP-COL-HDG.
055000        PERFORM B100-MARK-DUP-GROUPS
055100           THRU B199-MARK-DUP-GROUPS-EX
055200           VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
055300           UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT.
055400        PERFORM B200-PRINT-DUP-GROUPS
055500           THRU B299-PRINT-DUP-GROUPS-EX
055600           UNTIL WK-N-RECN-BEST-SUB = ZERO.
055700        WRITE CKT-RECON-LINE FROM WK-C-RECN-BLANK-LINE.
055800 B999-DUPLICATE-REPORT-EX.
055900        EXIT.
056000*-----------------------------------------------------------------*
056100 B100-MARK-DUP-GROUPS.
056200*-----------------------------------------------------------------*
056300*       ON THE FIRST MEMBER OF A (NAME, BORN-DATE) GROUP, COUNT THE
056400*       REST OF THE TABLE FOR MATCHES AND STAMP THE COUNT BACK INTO
056500*       EVERY MEMBER'S ENTRY VIA WK-N-RECN-DUP-COUNT - LATER MEMBERS
056600*       OF THE SAME GROUP ARE SKIPPED SO THE GROUP ISN'T COUNTED
056700*       MORE THAN ONCE.
056800        IF WK-C-RECN-LGCY-DUP-SW(WK-N-RECN-LGCY-SUB) = WK-C-YES
056900           GO TO B199-MARK-DUP-GROUPS-EX
057000        END-IF.
057100        MOVE 1 TO WK-N-RECN-DUP-COUNT.
057200        PERFORM B110-COUNT-ONE-OTHER
057300           THRU B119-COUNT-ONE-OTHER-EX
057400           VARYING WK-N-RECN-LGCY-SUB-2 FROM 1 BY 1
057500           UNTIL WK-N-RECN-LGCY-SUB-2 > WK-N-RECN-LGCY-COUNT.
057600        IF WK-N-RECN-DUP-COUNT > 1
057700           MOVE WK-C-YES TO WK-C-RECN-LGCY-DUP-SW(WK-N-RECN-LGCY-SUB)
057800        END-IF.
057900        MOVE WK-N-RECN-DUP-COUNT TO
058000           WK-N-RECN-LGCY-DUPCNT(WK-N-RECN-LGCY-SUB).
058100 B199-MARK-DUP-GROUPS-EX.
058200        EXIT.
058300*-----------------------------------------------------------------*
058400 B110-COUNT-ONE-OTHER.
058500*-----------------------------------------------------------------*
058600        IF WK-N-RECN-LGCY-SUB-2 NOT = WK-N-RECN-LGCY-SUB
058700           AND WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB-2) =
058800               WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB)
058900           AND WK-C-RECN-LGCY-BORN(WK-N-RECN-LGCY-SUB-2) =
059000               WK-C-RECN-LGCY-BORN(WK-N-RECN-LGCY-SUB)
059100           ADD 1 TO WK-N-RECN-DUP-COUNT
059200        END-IF.
059300 B119-COUNT-ONE-OTHER-EX.
059400        EXIT.
059500*-----------------------------------------------------------------*
059600 B200-PRINT-DUP-GROUPS.
059700*-----------------------------------------------------------------*
059800*       REPEATEDLY FIND THE TABLE ENTRY WITH THE DUP-SW STILL SET
059900*       AND THE HIGHEST REMAINING COUNT, PRINT IT, THEN CLEAR THE
060000*       DUP-SW ON EVERY MEMBER OF THAT GROUP SO IT IS NOT FOUND
060100*       AGAIN.  THIS IS THE SELECTION-SORT STEP THAT GETS THE
060200*       REPORT INTO DESCENDING-BY-COUNT ORDER.
060300        MOVE ZERO TO WK-N-RECN-BEST-SUB.
060400        PERFORM B210-FIND-NEXT-BEST
060500           THRU B219-FIND-NEXT-BEST-EX
060600           VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
060700           UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT.
060800        IF WK-N-RECN-BEST-SUB NOT = ZERO
060900           MOVE WK-C-RECN-LGCY-NAME(WK-N-RECN-BEST-SUB)
061000              TO WK-C-RECN-DUP-NAME
061100           MOVE WK-C-RECN-LGCY-BORN(WK-N-RECN-BEST-SUB)
061200              TO WK-C-RECN-DUP-BORN
061300           MOVE WK-N-RECN-LGCY-DUPCNT(WK-N-RECN-BEST-SUB)
061400              TO WK-C-RECN-DUP-CNT
061500           WRITE CKT-RECON-LINE FROM WK-C-RECN-DUP-LINE
061600           PERFORM B220-CLEAR-ONE-GROUP
061700              THRU B229-CLEAR-ONE-GROUP-EX
061800              VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
061900              UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT
062000        END-IF.
062100 B299-PRINT-DUP-GROUPS-EX.
062200        EXIT.
062300*-----------------------------------------------------------------*
062400 B210-FIND-NEXT-BEST.
062500*-----------------------------------------------------------------*
062600        IF WK-C-RECN-LGCY-DUP-SW(WK-N-RECN-LGCY-SUB) = WK-C-YES
062700           IF WK-N-RECN-BEST-SUB = ZERO
062800              OR WK-N-RECN-LGCY-DUPCNT(WK-N-RECN-LGCY-SUB) >
062900                 WK-N-RECN-LGCY-DUPCNT(WK-N-RECN-BEST-SUB)
063000              MOVE WK-N-RECN-LGCY-SUB TO WK-N-RECN-BEST-SUB
063100           END-IF
063200        END-IF.
063300 B219-FIND-NEXT-BEST-EX.
063400        EXIT.
063500*-----------------------------------------------------------------*
063600 B220-CLEAR-ONE-GROUP.
063700*-----------------------------------------------------------------*
063800        IF WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB) =
063900              WK-C-RECN-LGCY-NAME(WK-N-RECN-BEST-SUB)
064000           AND WK-C-RECN-LGCY-BORN(WK-N-RECN-LGCY-SUB) =
064100              WK-C-RECN-LGCY-BORN(WK-N-RECN-BEST-SUB)
064200           MOVE WK-C-NO TO WK-C-RECN-LGCY-DUP-SW(WK-N-RECN-LGCY-SUB)
064300        END-IF.
064400 B229-CLEAR-ONE-GROUP-EX.
064500        EXIT.
064600*-----------------------------------------------------------------*
064700 C000-PLAYER-MATCHING.
064800*-----------------------------------------------------------------*
064900*       STEP 2A - EVERY LEGACY PLAYER NAME AGAINST EVERY PLAYER-
065000*       MASTER NAME, BEST SCORE ONLY, PRINTED WHEN THE BEST SCORE
065100*       IS AT OR ABOVE WK-N-RECN-THRESHOLD.
065200        WRITE CKT-RECON-LINE FROM WK-C-RECN-SEC-PLYR-HDG.
065300        WRITE CKT-RECON-LINE FROM WK-C-RECN-CAND-COL-HDG.
065400        PERFORM C100-MATCH-ONE-LEGACY-PLYR
065500           THRU C199-MATCH-ONE-LEGACY-PLYR-EX
065600           VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
065700           UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT.
065800        WRITE CKT-RECON-LINE FROM WK-C-RECN-BLANK-LINE.
065900 C999-PLAYER-MATCHING-EX.
066000        EXIT.
066100*-----------------------------------------------------------------*
066200 C100-MATCH-ONE-LEGACY-PLYR.
066300*-----------------------------------------------------------------*
066400        MOVE ZERO  TO WK-N-RECN-BEST-SCORE.
066500        MOVE ZERO  TO WK-N-RECN-BEST-SUB.
066600        PERFORM C110-SCORE-ONE-PLYR
066700           THRU C119-SCORE-ONE-PLYR-EX
066800           VARYING WK-N-RECN-PLYR-SUB FROM 1 BY 1
066900           UNTIL WK-N-RECN-PLYR-SUB > WK-N-RECN-PLYR-COUNT.
067000        IF WK-N-RECN-BEST-SUB NOT = ZERO
067100           AND WK-N-RECN-BEST-SCORE NOT < WK-N-RECN-THRESHOLD
067200           MOVE WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB)
067300              TO WK-C-RECN-CAND-OLD-NAME
067400           MOVE WK-C-RECN-PLYR-NAME(WK-N-RECN-BEST-SUB)
067500              TO WK-C-RECN-CAND-NEW-NAME
067600           MOVE WK-N-RECN-BEST-SCORE TO WK-C-RECN-CAND-SCORE
067700           WRITE CKT-RECON-LINE FROM WK-C-RECN-CAND-LINE
067800        END-IF.
067900 C199-MATCH-ONE-LEGACY-PLYR-EX.
068000        EXIT.
068100*-----------------------------------------------------------------*
068200 C110-SCORE-ONE-PLYR.
068300*-----------------------------------------------------------------*
068400        MOVE WK-C-RECN-LGCY-NORM-NAME(WK-N-RECN-LGCY-SUB)
068500           TO WK-C-XSIM-NAME-A.
068600        MOVE WK-C-RECN-PLYR-NORM-NAME(WK-N-RECN-PLYR-SUB)
068700           TO WK-C-XSIM-NAME-B.
068800        CALL "CKTXSIM" USING WK-C-XSIM-RECORD.
068900        IF WK-C-XSIM-SCORE > WK-N-RECN-BEST-SCORE
069000           MOVE WK-C-XSIM-SCORE TO WK-N-RECN-BEST-SCORE
069100           MOVE WK-N-RECN-PLYR-SUB TO WK-N-RECN-BEST-SUB
069200        END-IF.
069300 C119-SCORE-ONE-PLYR-EX.
069400        EXIT.
069500*-----------------------------------------------------------------*
069600 D000-TEAM-MATCHING.
069700*-----------------------------------------------------------------*
069800*       STEP 2B - "SAME PROCEDURE FOR TEAM NAMES" PER REQ# SSU-0133.
069900*       LEGACY-PLAYER-IN CARRIES NO LEGACY TEAM FEED OF ITS OWN -
070000*       THE ONLY CANDIDATE TEAM-LIKE FIELD ON THE RECORD IS THE
070100*       COUNTRY NAME, AND INTERNATIONAL CRICKET TEAMS ARE NATIONAL
070200*       SIDES, SO THE DISTINCT LEGACY COUNTRY NAMES DOUBLE AS THE
070300*       LEGACY TEAM NAMES HERE, SCORED AGAINST TEAM-MASTER THE SAME
070400*       WAY C000 SCORES PLAYER NAMES AGAINST PLAYER-MASTER.
070500        WRITE CKT-RECON-LINE FROM WK-C-RECN-SEC-TEAM-HDG.
070600        WRITE CKT-RECON-LINE FROM WK-C-RECN-CAND-COL-HDG.
070700        PERFORM D100-BUILD-DISTINCT-CTRY
070800           THRU D199-BUILD-DISTINCT-CTRY-EX
070900           VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
071000           UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT.
071100        PERFORM D200-MATCH-ONE-CTRY
071200           THRU D299-MATCH-ONE-CTRY-EX
071300           VARYING WK-N-RECN-CTRY-SUB FROM 1 BY 1
071400           UNTIL WK-N-RECN-CTRY-SUB > WK-N-RECN-CTRY-COUNT.
071500        WRITE CKT-RECON-LINE FROM WK-C-RECN-BLANK-LINE.
071600 D999-TEAM-MATCHING-EX.
071700        EXIT.
071800*-----------------------------------------------------------------*
071900 D100-BUILD-DISTINCT-CTRY.
072000*-----------------------------------------------------------------*
072100        IF WK-C-RECN-LGCY-CTRY(WK-N-RECN-LGCY-SUB) NOT = SPACES
072200           PERFORM D110-CHECK-CTRY-SEEN
072300              THRU D119-CHECK-CTRY-SEEN-EX
072400           IF WK-N-RECN-CTRY-SUB = ZERO
072500              ADD 1 TO WK-N-RECN-CTRY-COUNT
072600              MOVE WK-C-RECN-LGCY-CTRY(WK-N-RECN-LGCY-SUB)
072700                 TO WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-COUNT)
072800           END-IF
072900        END-IF.
073000 D199-BUILD-DISTINCT-CTRY-EX.
073100        EXIT.
073200*-----------------------------------------------------------------*
073300 D110-CHECK-CTRY-SEEN.
073400*-----------------------------------------------------------------*
073500*       RETURNS THE MATCHING SUBSCRIPT IN WK-N-RECN-CTRY-SUB, OR
073600*       ZERO WHEN THE COUNTRY IS NOT YET IN THE DISTINCT LIST.
073700        MOVE ZERO TO WK-N-RECN-CTRY-SUB.
073800        PERFORM D111-CHECK-ONE-CTRY
073900           THRU D111-CHECK-ONE-CTRY-EX
074000           VARYING WK-N-RECN-CTRY-SUB FROM 1 BY 1
074100           UNTIL WK-N-RECN-CTRY-SUB > WK-N-RECN-CTRY-COUNT
074200              OR WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB) =
074300                 WK-C-RECN-LGCY-CTRY(WK-N-RECN-LGCY-SUB).
074400        IF WK-N-RECN-CTRY-SUB > WK-N-RECN-CTRY-COUNT
074500           MOVE ZERO TO WK-N-RECN-CTRY-SUB
074600        END-IF.
074700 D119-CHECK-CTRY-SEEN-EX.
074800        EXIT.
074900*-----------------------------------------------------------------*
075000 D111-CHECK-ONE-CTRY.
075100*-----------------------------------------------------------------*
075200        CONTINUE.
075300 D111-CHECK-ONE-CTRY-EX.
075400        EXIT.
075500*-----------------------------------------------------------------*
075600 D200-MATCH-ONE-CTRY.
075700*-----------------------------------------------------------------*
075800        MOVE WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB) TO
075900           WK-C-XCLN-RAW-NAME.
076000        MOVE WK-C-NO TO WK-C-XCLN-UPPER-SW.
076100        PERFORM Z100-FOLD-NAME-FOR-MATCHING
076200           THRU Z199-FOLD-NAME-FOR-MATCHING-EX.
076300        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-XSIM-NAME-A.
076400        MOVE ZERO  TO WK-N-RECN-BEST-SCORE.
076500        MOVE ZERO  TO WK-N-RECN-BEST-SUB.
076600        PERFORM D210-SCORE-ONE-TEAM
076700           THRU D219-SCORE-ONE-TEAM-EX
076800           VARYING WK-N-RECN-TEAM-SUB FROM 1 BY 1
076900           UNTIL WK-N-RECN-TEAM-SUB > WK-N-RECN-TEAM-COUNT.
077000        IF WK-N-RECN-BEST-SUB NOT = ZERO
077100           AND WK-N-RECN-BEST-SCORE NOT < WK-N-RECN-THRESHOLD
077200           MOVE WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
077300              TO WK-C-RECN-CAND-OLD-NAME
077400           MOVE WK-C-RECN-TEAM-NAME(WK-N-RECN-BEST-SUB)
077500              TO WK-C-RECN-CAND-NEW-NAME
077600           MOVE WK-N-RECN-BEST-SCORE TO WK-C-RECN-CAND-SCORE
077700           WRITE CKT-RECON-LINE FROM WK-C-RECN-CAND-LINE
077800        END-IF.
077900 D299-MATCH-ONE-CTRY-EX.
078000        EXIT.
078100*-----------------------------------------------------------------*
078200 D210-SCORE-ONE-TEAM.
078300*-----------------------------------------------------------------*
078400        MOVE WK-C-RECN-TEAM-NORM-NAME(WK-N-RECN-TEAM-SUB)
078500           TO WK-C-XSIM-NAME-B.
078600        CALL "CKTXSIM" USING WK-C-XSIM-RECORD.
078700        IF WK-C-XSIM-SCORE > WK-N-RECN-BEST-SCORE
078800           MOVE WK-C-XSIM-SCORE TO WK-N-RECN-BEST-SCORE
078900           MOVE WK-N-RECN-TEAM-SUB TO WK-N-RECN-BEST-SUB
079000        END-IF.
079100 D219-SCORE-ONE-TEAM-EX.
079200        EXIT.
079300*-----------------------------------------------------------------*
079400 E000-STAGING-UPSERT.
079500*-----------------------------------------------------------------*
079600*       STEP 3 - DISTINCT NON-BLANK LEGACY COUNTRIES ARE UPSERTED,
079700*       THEN LEGACY TEAMS (ONE PER DISTINCT COUNTRY, COUNTRY ID
079800*       RESOLVED FROM THE COUNTRY UPSERT JUST DONE), THEN EVERY
079900*       LEGACY PLAYER, THEN A KNOWN-AS ALIAS WHEN ONE IS PRESENT
080000*       AND DIFFERS FROM THE FULL NAME.
080100        OPEN I-O ALIAMST.
080200        IF NOT WK-C-ALIA-SUCCESSFUL
080300           DISPLAY "CKTRECON - OPEN FILE ERROR - ALIAMST"
080400           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
080500           GO TO Y900-ABNORMAL-TERMINATION
080600        END-IF.
080700        WRITE CKT-RECON-LINE FROM WK-C-RECN-SEC-UPSRT-HDG.
080800        PERFORM E100-UPSERT-ONE-CTRY
080900           THRU E199-UPSERT-ONE-CTRY-EX
081000           VARYING WK-N-RECN-CTRY-SUB FROM 1 BY 1
081100           UNTIL WK-N-RECN-CTRY-SUB > WK-N-RECN-CTRY-COUNT.
081200        PERFORM E200-UPSERT-ONE-LGCY-PLYR
081300           THRU E299-UPSERT-ONE-LGCY-PLYR-EX
081400           VARYING WK-N-RECN-LGCY-SUB FROM 1 BY 1
081500           UNTIL WK-N-RECN-LGCY-SUB > WK-N-RECN-LGCY-COUNT.
081600        MOVE WK-N-RECN-CTR-COUNTRIES TO WK-C-RECN-UPSRT-CTRY.
081700        MOVE WK-N-RECN-CTR-TEAMS     TO WK-C-RECN-UPSRT-TEAM.
081800        MOVE WK-N-RECN-CTR-PLAYERS   TO WK-C-RECN-UPSRT-PLYR.
081900        MOVE WK-N-RECN-CTR-ALIASES   TO WK-C-RECN-UPSRT-ALIA.
082000        WRITE CKT-RECON-LINE FROM WK-C-RECN-UPSRT-LINE-1.
082100        WRITE CKT-RECON-LINE FROM WK-C-RECN-UPSRT-LINE-2.
082200        WRITE CKT-RECON-LINE FROM WK-C-RECN-UPSRT-LINE-3.
082300        WRITE CKT-RECON-LINE FROM WK-C-RECN-UPSRT-LINE-4.
082400        WRITE CKT-RECON-LINE FROM WK-C-RECN-BLANK-LINE.
082500        CLOSE ALIAMST.
082600 E999-STAGING-UPSERT-EX.
082700        EXIT.
082800*-----------------------------------------------------------------*
082900 E100-UPSERT-ONE-CTRY.
083000*-----------------------------------------------------------------*
083100        INITIALIZE WK-C-XCTRY-RECORD.
083200        MOVE WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
083300           TO WK-C-XCTRY-COUNTRY-NAME.
083400        CALL "CKTXCTRY" USING WK-C-XCTRY-RECORD.
083500        IF WK-C-XCTRY-ERROR-FLAG = WK-C-YES
083600           DISPLAY "CKTRECON - CKTXCTRY CALL ERROR - "
083700                   WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
083800        ELSE
083900           ADD 1 TO WK-N-RECN-CTR-COUNTRIES
084000*          REQ# SSU-0133 - "SAME PROCEDURE FOR TEAM NAMES" - THE
084100*          TEAM NAME AND THE COUNTRY NAME ARE THE SAME STRING FOR
084200*          A NATIONAL SIDE, SO THE JUST-RESOLVED COUNTRY NAME IS
084300*          PASSED THROUGH AS THE TEAM NAME TOO.
084400           PERFORM E110-UPSERT-ONE-TEAM
084500              THRU E119-UPSERT-ONE-TEAM-EX
084600        END-IF.
084700 E199-UPSERT-ONE-CTRY-EX.
084800        EXIT.
084900*-----------------------------------------------------------------*
085000 E110-UPSERT-ONE-TEAM.
085100*-----------------------------------------------------------------*
085200        INITIALIZE WK-C-XTEAM-RECORD.
085300        MOVE WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
085400           TO WK-C-XTEAM-TEAM-NAME.
085500        MOVE WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
085600           TO WK-C-XTEAM-COUNTRY-NAME.
085700        CALL "CKTXTEAM" USING WK-C-XTEAM-RECORD.
085800        IF WK-C-XTEAM-ERROR-FLAG = WK-C-YES
085900           DISPLAY "CKTRECON - CKTXTEAM CALL ERROR - "
086000                   WK-C-RECN-CTRY-NAME(WK-N-RECN-CTRY-SUB)
086100        ELSE
086200           ADD 1 TO WK-N-RECN-CTR-TEAMS
086300        END-IF.
086400 E119-UPSERT-ONE-TEAM-EX.
086500        EXIT.
086600*-----------------------------------------------------------------*
086700 E200-UPSERT-ONE-LGCY-PLYR.
086800*-----------------------------------------------------------------*
086900        INITIALIZE WK-C-XPLYR-RECORD.
087000        MOVE WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB)
087100           TO WK-C-XPLYR-FULL-NAME.
087200        MOVE WK-C-RECN-LGCY-CTRY(WK-N-RECN-LGCY-SUB)
087300           TO WK-C-XPLYR-COUNTRY-NAME.
087400        CALL "CKTXPLYR" USING WK-C-XPLYR-RECORD.
087500        IF WK-C-XPLYR-ERROR-FLAG = WK-C-YES
087600           DISPLAY "CKTRECON - CKTXPLYR CALL ERROR - "
087700                   WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB)
087800        ELSE
087900           ADD 1 TO WK-N-RECN-CTR-PLAYERS
088000           IF WK-C-RECN-LGCY-KNOWN-AS(WK-N-RECN-LGCY-SUB) NOT = SPACES
088100              AND WK-C-RECN-LGCY-KNOWN-AS(WK-N-RECN-LGCY-SUB) NOT =
088200                  WK-C-RECN-LGCY-NAME(WK-N-RECN-LGCY-SUB)
088300              PERFORM E210-WRITE-KNOWN-AS-ALIAS
088400                 THRU E219-WRITE-KNOWN-AS-ALIAS-EX
088500           END-IF
088600        END-IF.
088700 E299-UPSERT-ONE-LGCY-PLYR-EX.
088800        EXIT.
088900*-----------------------------------------------------------------*
089000 E210-WRITE-KNOWN-AS-ALIAS.
089100*-----------------------------------------------------------------*
089200*       CKTXPLYR ALWAYS WRITES THE CREATION-TIME ALIAS AT SEQ 1 -
089300*       SEE E000-WRITE-ALIAS IN THAT PROGRAM, THERE IS NO "GET NEXT
089400*       SEQUENCE" LOOKUP ANYWHERE IN ALIAMST PROCESSING.  WHEN THIS
089500*       CALL JUST CREATED THE PLAYER, SEQ 1 IS ALREADY TAKEN BY THAT
089600*       ALIAS SO THE KNOWN-AS ROW GOES IN AT SEQ 2.  WHEN THE PLAYER
089700*       ALREADY EXISTED, THIS ROW GOES IN AT SEQ 1 - GOOD ENOUGH FOR
089800*       THIS PROGRAM'S SCOPE, WHICH DOES NOT TRY TO DETECT A PRIOR
089900*       ALIAS ON AN EXISTING PLAYER.
090000        IF WK-C-XPLYR-WAS-CREATED
090100           MOVE 2 TO WK-N-RECN-SEQ-WORK
090200        ELSE
090300           MOVE 1 TO WK-N-RECN-SEQ-WORK
090400        END-IF.
090500        INITIALIZE CKT-ALIAS-RECORD.
090600        MOVE "PLYR"               TO ALIA-ENTITY-TYPE.
090700        MOVE WK-C-XPLYR-PLAYER-ID TO ALIA-ENTITY-ID.
090800        MOVE WK-N-RECN-SEQ-WORK   TO ALIA-ALIAS-SEQ.
090900        MOVE WK-C-RECN-LGCY-KNOWN-AS(WK-N-RECN-LGCY-SUB)
091000           TO ALIA-ALIAS-NAME.
091100        WRITE CKT-ALIAS-RECORD-FD.
091200        IF WK-C-ALIA-SUCCESSFUL
091300           ADD 1 TO WK-N-RECN-CTR-ALIASES
091400        ELSE
091500           DISPLAY "CKTRECON - ALIAMST WRITE ERROR"
091600           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
091700        END-IF.
091800 E219-WRITE-KNOWN-AS-ALIAS-EX.
091900        EXIT.
092000*-----------------------------------------------------------------*
092100 F000-UNMATCHED-VENUE.
092200*-----------------------------------------------------------------*
092300*       STEP 4 - DISTINCT LEGACY VENUE NAMES NOT ON VENUMST, SORTED
092400*       ASCENDING.  REQ# SSU-0133 WAS AMENDED TO ADD THIS STEP AFTER
092500*       LEGACY-PLAYER-IN WAS ALREADY IN PRODUCTION, AND THAT RECORD
092600*       CARRIES NO VENUE FIELD OF ANY KIND.  WK-C-RECN-VENU-TABLE IS
092700*       THEREFORE NEVER GIVEN AN ENTRY AND WK-N-RECN-VENU-COUNT
092800*       STAYS AT ZERO - THE CHECK BELOW IS CODED IN FULL, THE SAME
092900*       AS IT WOULD BE IF A FEED TURNED UP TOMORROW, SO THAT DAY'S
093000*       CHANGE IS A NEW A-PARAGRAPH TO POPULATE THE TABLE, NOT A
093100*       REWRITE OF THIS ONE.
093200        WRITE CKT-RECON-LINE FROM WK-C-RECN-SEC-VENU-HDG.
093300        IF WK-N-RECN-VENU-COUNT = ZERO
093400           WRITE CKT-RECON-LINE FROM WK-C-RECN-VENU-NONE-LINE
093500        ELSE
093600           PERFORM F100-PRINT-ONE-VENUE
093700              THRU F199-PRINT-ONE-VENUE-EX
093800              VARYING WK-N-RECN-VENU-SUB FROM 1 BY 1
093900              UNTIL WK-N-RECN-VENU-SUB > WK-N-RECN-VENU-COUNT
094000        END-IF.
094100 F999-UNMATCHED-VENUE-EX.
094200        EXIT.
094300*-----------------------------------------------------------------*
094400 F100-PRINT-ONE-VENUE.
094500*-----------------------------------------------------------------*
094600        MOVE WK-C-RECN-VENU-NAME(WK-N-RECN-VENU-SUB) TO VENU-VENUE-NAME.
094700        READ VENUMST KEY IS VENU-KEY.
094800        IF WK-C-RECORD-NOT-FOUND
094900           MOVE WK-C-RECN-VENU-NAME(WK-N-RECN-VENU-SUB)
095000              TO WK-C-RECN-VENU-NAME-OUT
095100           WRITE CKT-RECON-LINE FROM WK-C-RECN-VENU-LINE
095200        END-IF.
095300 F199-PRINT-ONE-VENUE-EX.
095400        EXIT.
095500*-----------------------------------------------------------------*
095600 Y900-ABNORMAL-TERMINATION.
095700*-----------------------------------------------------------------*
095800        DISPLAY "CKTRECON - ABNORMAL TERMINATION.".
095900        STOP RUN.
096000*-----------------------------------------------------------------*
096100 Z100-FOLD-NAME-FOR-MATCHING.
096200*-----------------------------------------------------------------*
096300*       CKTXCLN TRIMS, COLLAPSES INTERNAL BLANKS AND CAN UPPERCASE
096400*       ON REQUEST, BUT IT HAS NO LOWERCASE OPTION - SEE THAT
096500*       PROGRAM'S B100.  CKTXSIM NEEDS BOTH NAMES LOWERCASED (SEE
096600*       THE XSIM COPYBOOK HEADER) SO THE CLEAN NAME CKTXCLN HANDS
096700*       BACK IS FOLDED TO LOWER CASE RIGHT HERE, ONE TIME, RATHER
096800*       THAN CARRYING A SECOND TRIM/COLLAPSE ROUTINE JUST FOR CASE.
096900        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
097000        INSPECT WK-C-XCLN-CLEAN-NAME
097100           CONVERTING WK-C-RECN-FOLD-UPPER TO WK-C-RECN-FOLD-LOWER.
097200 Z199-FOLD-NAME-FOR-MATCHING-EX.
097300        EXIT.
097400*-----------------------------------------------------------------*
097500 Z000-END-PROGRAM-ROUTINE.
097600*-----------------------------------------------------------------*
097700        CLOSE LGCYPLIN PLYRMST TEAMMST VENUMST RCNRPT.
097800        IF NOT WK-C-SUCCESSFUL
097900           DISPLAY "CKTRECON - CLOSE FILE ERROR"
098000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
098100        END-IF.
098200 Z999-END-PROGRAM-ROUTINE-EX.
098300        EXIT.
