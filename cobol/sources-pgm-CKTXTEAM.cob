000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXTEAM.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   20 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GET-OR-CREATE A TEAM MASTER ROW.  CALLS CKTXCTRY
001200*               TO RESOLVE THE TEAM'S COUNTRY, AND WRITES A SINGLE
001300*               ALIAS ROW TO ALIAMST (THE OBSERVED NAME) WHEN THE
001400*               TEAM IS CREATED FOR THE FIRST TIME.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DATE       DEV     DESCRIPTION
001900* ------- ---------- ------- -----------------------------------
002000* CKT0109 20/03/1986 RSHAH   - INITIAL VERSION.
002100* CKT0143 02/06/1987 RSHAH   - RE-KEY TEAMMST ON TEAM NAME (SEE
002200*                     CKT0012 ON TEAMMST).
002300* CKT0181 04/04/1992 MDSOUZA - WRITE THE ALIAS ROW ON CREATE
002400*                     (REQ# SSU-0052 - HISTORICAL SCORECARD NAME
002500*                     TRACKING).
002600* CKT0295 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
002700*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
002800*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
002900* CKT0361 11/05/2004 TKURIAN - REQ# SSU-0129 - CALL CKTXCLN TO
003000*                     SCRUB THE TEAM NAME. TEAM SHORT NAMES ARE
003100*                     FOLDED TO UPPER CASE PER HOUSE NAMING RULE.
003200*-----------------------------------------------------------------
003300*
003400        EJECT
003500********************
003600 ENVIRONMENT DIVISION.
003700********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500        SELECT TEAMMST ASSIGN TO DATABASE-TEAMMST
004600        ORGANIZATION IS INDEXED
004700        ACCESS MODE IS DYNAMIC
004800        RECORD KEY IS TEAM-KEY
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000        SELECT ALIAMST ASSIGN TO DATABASE-ALIAMST
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS ALIA-KEY
005400        FILE STATUS IS WK-C-ALIA-FILE-STATUS.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  TEAMMST
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS CKT-TEAM-MASTER.
006400 01  CKT-TEAM-MASTER-FD.
006500        COPY TEAMMST.
006600 FD  ALIAMST
006700        LABEL RECORDS ARE OMITTED
006800 DATA RECORD IS CKT-ALIAS-RECORD.
006900 01  CKT-ALIAS-RECORD-FD.
007000        COPY ALIAMST.
007100*
007200 WORKING-STORAGE SECTION.
007300************************
007400 01  FILLER                  PIC X(24) VALUE
007500        "** PROGRAM CKTXTEAM  **".
007600*
007700*------------------- PROGRAM WORKING STORAGE --------------------*
007800 01  WK-C-COMMON.
007900        COPY CKTCMWS.
008000*
008100 01  WK-C-ALIA-FILE-STATUS        PIC X(02).
008200        88  WK-C-ALIA-SUCCESSFUL           VALUE "00".
008300        88  WK-C-ALIA-RECORD-NOT-FOUND     VALUE "23".
008400*
008500 01  WK-C-XTEAM-CLEAN-NAME       PIC X(25).
008600 01  WK-C-XTEAM-CLEAN-CTRY-NAME  PIC X(20).
008700*
008800 01  WK-C-XTEAM-CONTROL-KEY      PIC X(25) VALUE LOW-VALUES.
008900 01  WK-C-XTEAM-CONTROL-KEY-R REDEFINES WK-C-XTEAM-CONTROL-KEY.
009000        05  FILLER                   PIC X(25).
009100*
009200 01  WK-N-XTEAM-NEXT-ID          PIC 9(04) COMP.
009300 01  WK-N-XTEAM-NEXT-ID-R REDEFINES WK-N-XTEAM-NEXT-ID.
009400        05  WK-C-XTEAM-NEXT-ID-DISP PIC X(04).
009500*
009600 01  WK-C-XTEAM-LITERALS.
009700        05  C-FILE-TEAM             PIC X(07) VALUE "TEAMMST".
009800        05  C-MODE-R                PIC X(07) VALUE "READ".
009900        05  C-MODE-W                PIC X(07) VALUE "WRITE".
010000        05  C-MODE-RW               PIC X(07) VALUE "REWRITE".
010100*
010200 01  WK-C-XTEAM-WORK-TABLE.
010300        05  WK-C-XTEAM-WORK-ENTRY OCCURS 3 TIMES.
010400            10  WK-C-XTEAM-WORK-CODE PIC X(07).
010500 01  WK-C-XTEAM-WORK-TABLE-R REDEFINES WK-C-XTEAM-WORK-TABLE.
010600        05  WK-C-XTEAM-WORK-FLAT     PIC X(21).
010700*
010800*------------------- CKTXCLN CALL WORK AREA ----------------------*
010900        COPY XCLN.
011000*------------------- CKTXCTRY CALL WORK AREA ----------------------*
011100        COPY XCTRY.
011200*
011300********************
011400 LINKAGE SECTION.
011500********************
011600        COPY XTEAM.
011700*
011800*****************************************
011900 PROCEDURE DIVISION USING WK-C-XTEAM-RECORD.
012000*****************************************
012100 MAIN-MODULE.
012200        PERFORM A000-START-PROGRAM-ROUTINE
012300           THRU A999-START-PROGRAM-ROUTINE-EX.
012400        PERFORM B000-MAIN-PROCESSING
012500           THRU B999-MAIN-PROCESSING-EX.
012600        PERFORM Z000-END-PROGRAM-ROUTINE
012700           THRU Z999-END-PROGRAM-ROUTINE-EX.
012800 GOBACK.
012900*
013000*-----------------------------------------------------------------*
013100 A000-START-PROGRAM-ROUTINE.
013200*-----------------------------------------------------------------*
013300        OPEN I-O TEAMMST ALIAMST.
013400        IF NOT WK-C-SUCCESSFUL
013500           DISPLAY "CKTXTEAM - OPEN FILE ERROR - TEAMMST"
013600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013700           MOVE WK-C-NOT-FOUND TO WK-C-XTEAM-ERROR-FLAG
013800        END-IF.
013900        IF NOT WK-C-ALIA-SUCCESSFUL
014000           DISPLAY "CKTXTEAM - OPEN FILE ERROR - ALIAMST"
014100           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
014200           MOVE WK-C-NOT-FOUND TO WK-C-XTEAM-ERROR-FLAG
014300        END-IF.
014400 A999-START-PROGRAM-ROUTINE-EX.
014500        EXIT.
014600*-----------------------------------------------------------------*
014700 B000-MAIN-PROCESSING.
014800*-----------------------------------------------------------------*
014900        INITIALIZE WK-C-XTEAM-OUTPUT.
015000        MOVE WK-C-NO TO WK-C-XTEAM-ERROR-FLAG.
015100        INITIALIZE WK-C-XCLN-RECORD.
015200        MOVE WK-C-XTEAM-TEAM-NAME TO WK-C-XCLN-RAW-NAME.
015300        MOVE WK-C-YES             TO WK-C-XCLN-UPPER-SW.
015400        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
015500        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-XTEAM-CLEAN-NAME.
015600        MOVE WK-C-XTEAM-CLEAN-NAME TO TEAM-TEAM-NAME.
015700        READ TEAMMST KEY IS TEAM-KEY.
015800        IF WK-C-SUCCESSFUL
015900           MOVE TEAM-TEAM-ID       TO WK-C-XTEAM-TEAM-ID
016000           MOVE WK-C-NO            TO WK-C-XTEAM-CREATED-FLAG
016100        ELSE
016200           IF WK-C-RECORD-NOT-FOUND
016300              PERFORM C000-CREATE-TEAM
016400                 THRU C999-CREATE-TEAM-EX
016500           ELSE
016600              DISPLAY "CKTXTEAM - TEAMMST READ ERROR"
016700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800              MOVE WK-C-YES TO WK-C-XTEAM-ERROR-FLAG
016900           END-IF
017000        END-IF.
017100 B999-MAIN-PROCESSING-EX.
017200        EXIT.
017300*-----------------------------------------------------------------*
017400 C000-CREATE-TEAM.
017500*-----------------------------------------------------------------*
017600        INITIALIZE WK-C-XCLN-RECORD.
017700        MOVE WK-C-XTEAM-COUNTRY-NAME TO WK-C-XCLN-RAW-NAME.
017800        MOVE WK-C-NO                 TO WK-C-XCLN-UPPER-SW.
017900        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
018000        MOVE WK-C-XCLN-CLEAN-NAME    TO WK-C-XTEAM-CLEAN-CTRY-NAME.
018100        INITIALIZE WK-C-XCTRY-RECORD.
018200        MOVE WK-C-XTEAM-CLEAN-CTRY-NAME TO WK-C-XCTRY-COUNTRY-NAME.
018300        CALL "CKTXCTRY" USING WK-C-XCTRY-RECORD.
018400        IF WK-C-XCTRY-ERROR-FLAG = WK-C-YES
018500           MOVE WK-C-YES TO WK-C-XTEAM-ERROR-FLAG
018600        ELSE
018700           PERFORM D000-GET-NEXT-ID
018800              THRU D999-GET-NEXT-ID-EX
018900           IF WK-C-XTEAM-ERROR-FLAG = WK-C-NO
019000              INITIALIZE CKT-TEAM-MASTER
019100              MOVE WK-C-XTEAM-CLEAN-NAME       TO TEAM-TEAM-NAME
019200              MOVE WK-N-XTEAM-NEXT-ID          TO TEAM-TEAM-ID
019300              MOVE WK-C-XTEAM-CLEAN-CTRY-NAME  TO TEAM-COUNTRY-NAME
019400              WRITE CKT-TEAM-MASTER-FD
019500              IF WK-C-SUCCESSFUL
019600                 MOVE WK-N-XTEAM-NEXT-ID  TO WK-C-XTEAM-TEAM-ID
019700                 MOVE WK-C-YES            TO WK-C-XTEAM-CREATED-FLAG
019800                 PERFORM E000-WRITE-ALIAS
019900                    THRU E999-WRITE-ALIAS-EX
020000              ELSE
020100                 DISPLAY "CKTXTEAM - TEAMMST WRITE ERROR"
020200                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300                 MOVE WK-C-YES TO WK-C-XTEAM-ERROR-FLAG
020400              END-IF
020500           END-IF
020600        END-IF.
020700 C999-CREATE-TEAM-EX.
020800        EXIT.
020900*-----------------------------------------------------------------*
021000 D000-GET-NEXT-ID.
021100*-----------------------------------------------------------------*
021200        MOVE WK-C-XTEAM-CONTROL-KEY TO TEAM-TEAM-NAME.
021300        READ TEAMMST KEY IS TEAM-KEY.
021400        IF WK-C-SUCCESSFUL
021500           COMPUTE WK-N-XTEAM-NEXT-ID = TEAM-TEAM-ID + 1
021600           MOVE WK-N-XTEAM-NEXT-ID    TO TEAM-TEAM-ID
021700           REWRITE CKT-TEAM-MASTER-FD
021800        ELSE
021900           IF WK-C-RECORD-NOT-FOUND
022000              MOVE 1                 TO WK-N-XTEAM-NEXT-ID
022100              INITIALIZE CKT-TEAM-MASTER
022200              MOVE WK-C-XTEAM-CONTROL-KEY TO TEAM-TEAM-NAME
022300              MOVE WK-N-XTEAM-NEXT-ID     TO TEAM-TEAM-ID
022400              WRITE CKT-TEAM-MASTER-FD
022500           END-IF
022600        END-IF.
022700        IF NOT WK-C-SUCCESSFUL
022800           DISPLAY "CKTXTEAM - TEAMMST CONTROL ROW ERROR"
022900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000           MOVE WK-C-YES TO WK-C-XTEAM-ERROR-FLAG
023100        END-IF.
023200 D999-GET-NEXT-ID-EX.
023300        EXIT.
023400*-----------------------------------------------------------------*
023500 E000-WRITE-ALIAS.
023600*-----------------------------------------------------------------*
023700        INITIALIZE CKT-ALIAS-RECORD.
023800        MOVE "TEAM"                TO ALIA-ENTITY-TYPE.
023900        MOVE WK-N-XTEAM-NEXT-ID     TO ALIA-ENTITY-ID.
024000        MOVE 1                      TO ALIA-ALIAS-SEQ.
024100        MOVE WK-C-XTEAM-CLEAN-NAME  TO ALIA-ALIAS-NAME.
024200        WRITE CKT-ALIAS-RECORD-FD.
024300        IF NOT WK-C-ALIA-SUCCESSFUL
024400           DISPLAY "CKTXTEAM - ALIAMST WRITE ERROR"
024500           DISPLAY "FILE STATUS IS " WK-C-ALIA-FILE-STATUS
024600        END-IF.
024700 E999-WRITE-ALIAS-EX.
024800        EXIT.
024900*-----------------------------------------------------------------*
025000 Z000-END-PROGRAM-ROUTINE.
025100*-----------------------------------------------------------------*
025200        CLOSE TEAMMST ALIAMST.
025300        IF NOT WK-C-SUCCESSFUL
025400           DISPLAY "CKTXTEAM - CLOSE FILE ERROR - TEAMMST"
025500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600        END-IF.
025700 Z999-END-PROGRAM-ROUTINE-EX.
025800        EXIT.
