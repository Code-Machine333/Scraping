000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTLOAD1.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   05 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  NIGHTLY SCORECARD LOAD MAINLINE.  DRIVES
001200*               MATCH-IN AS THE PARENT FILE AND MATCHES INNINGS-IN/
001300*               BATTING-IN/BOWLING-IN/DELIVERY-IN AGAINST IT BY SOURCE-
001400*               MATCH-KEY.  EACH RECORD IS CLEANED/VALIDATED BY ITS OWN
001500*               CKTVxxx SUBPROGRAM, THEN EXPLODED INTO THE MASTER FILES
001600*               VIA THE CKTXxxx GET-OR-CREATE SUBPROGRAMS.  DERIVED
001700*               STATISTICS ARE COMPUTED BY CKTDSTAT ON THE WAY IN.  A
001800*               RUN TOTALS REPORT (CONTROL-REPORT) IS PRINTED AT THE
001900*               END - SEE Z100 BELOW.  DELIVERY-IN IS AN OPTIONAL FEED,
002000*               NOT EVERY SOURCE MATCH HAS BALL-BY-BALL DATA.
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG     DATE       DEV     DESCRIPTION
002500* ------- ---------- ------- -----------------------------------
002600* CKT0124 05/04/1986 RSHAH   - INITIAL VERSION - MATCH-IN THROUGH
002700*                     CKTVMTC AND THE TEAM/VENUE/SEASON/SERIES GET-OR-
002800*                     CREATE CALLS ONLY.
002900* CKT0128 09/04/1986 RSHAH   - ADD INNINGS-IN/BATTING-IN/BOWLING-IN
003000*                     PROCESSING (CKTVINN/CKTVBAT/CKTVBOW) AND THE
003100*                     MATCH-TEAM LINK ROWS - REQ# SSU-0009.
003200* CKT0129 11/04/1986 RSHAH   - ADD DELIVERY-IN (BALL-BY-BALL)
003300*                     PROCESSING VIA CKTVDLV.
003400* CKT0146 17/08/1987 MDSOUZA - WIRE IN CKTDSTAT FOR THE FIVE DERIVED
003500*                     STATISTIC OPTIONS NOW CKTDSTAT IS SIGNED OFF -
003600*                     REQ# SSU-0031.
003700* CKT0147 19/08/1987 MDSOUZA - ACCUMULATE PLAYER-MATCH-STATS ACROSS
003800*                     ALL INNINGS OF A MATCH IN A WORK TABLE RATHER
003900*                     THAN WRITING STATMST ONE BATTING OR BOWLING LINE
004000*                     AT A TIME - A SECOND INNINGS FOR THE SAME PLAYER
004100*                     WAS OVERWRITING THE FIRST.
004200* CKT0184 07/11/1988 MDSOUZA - SKIP THE INNINGS/BATTING/BOWLING/
004300*                     DELIVERY ROWS FOR A MATCH THAT FAILED CKTVMTC
004400*                     RATHER THAN LOADING THEM UNDER A MATCH-ID THAT
004500*                     WAS NEVER ASSIGNED.
004600* CKT0221 12/02/1991 RSHAH   - ADD THE CONTROL REPORT - COUNTS OF
004700*                     READ/VALID/REJECTED/INSERTED/UPDATED/ERRORS BY
004800*                     RECORD TYPE, REQUESTED BY OPERATIONS SO A FAILED
004900*                     LOAD DOES NOT HAVE TO BE RE-RUN BLIND TO FIND
005000*                     WHERE IT STOPPED.
005100* CKT0299 22/09/1998 TKURIAN - Y2K REVIEW - MTIN-START-DATE/END-DATE
005200*                     ARE RECEIVED AS 8-BYTE CCYYMMDD AND WK-C-RUN-
005300*                     DATE IS ACCEPTED FROM DATE YYYYMMDD. NO 2-DIGIT
005400*                     YEAR ANYWHERE IN THIS PROGRAM. SIGNED OFF PER
005500*                     Y2K PROJECT CHECKLIST ITEM 44.
005600* CKT0362 12/05/2004 TKURIAN - REQ# SSU-0129 - NO CHANGE REQUIRED
005700*                     HERE, NAME SCRUBBING MOVED INTO CKTXTEAM/
005800*                     CKTXPLYR/CKTXVENU THEMSELVES. LOGGED FOR THE
005900*                     SSU-0129 SIGN-OFF SHEET.
006000* CKT0370 14/05/2004 TKURIAN - REQ# SSU-0133 - TREAT THE BALL-BY-BALL
006100*                     FEED AS OPTIONAL.  NOT EVERY SOURCE MATCH CARRIES
006200*                     DELIVERY-LEVEL DATA - OPEN RETURNS FILE STATUS 35
006300*                     WHEN THE FEED IS ABSENT FOR THE RUN, NO LONGER
006400*                     TREATED AS A FATAL ERROR.
006500* CKT0408 28/02/2013 PATEL   - CONTROL REPORT GRAND-TOTAL LINE WAS
006600*                     DOUBLE-COUNTING THE DELIVERY ROW WHEN THE FEED
006700*                     WAS ABSENT FOR THE WHOLE RUN.  FIXED.
006800*-----------------------------------------------------------------
006900*
007000        EJECT
007100********************
007200 ENVIRONMENT DIVISION.
007300********************
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-AS400.
007600 OBJECT-COMPUTER. IBM-AS400.
007700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200        SELECT MATCHIN ASSIGN TO DATABASE-MATCHIN
008300        ORGANIZATION IS LINE SEQUENTIAL
008400        FILE STATUS IS WK-C-FILE-STATUS.
008500        SELECT INNGIN ASSIGN TO DATABASE-INNGIN
008600        ORGANIZATION IS LINE SEQUENTIAL
008700        FILE STATUS IS WK-C-FILE-STATUS.
008800        SELECT BATTIN ASSIGN TO DATABASE-BATTIN
008900        ORGANIZATION IS LINE SEQUENTIAL
009000        FILE STATUS IS WK-C-FILE-STATUS.
009100        SELECT BOWLIN ASSIGN TO DATABASE-BOWLIN
009200        ORGANIZATION IS LINE SEQUENTIAL
009300        FILE STATUS IS WK-C-FILE-STATUS.
009400        SELECT DLVYIN ASSIGN TO DATABASE-DLVYIN
009500        ORGANIZATION IS LINE SEQUENTIAL
009600        FILE STATUS IS WK-C-FILE-STATUS.
009700        SELECT MTCHMST ASSIGN TO DATABASE-MTCHMST
009800        ORGANIZATION IS INDEXED
009900        ACCESS MODE IS DYNAMIC
010000        RECORD KEY IS MTCH-KEY
010100        FILE STATUS IS WK-C-FILE-STATUS.
010200        SELECT MTTMMST ASSIGN TO DATABASE-MTTMMST
010300        ORGANIZATION IS INDEXED
010400        ACCESS MODE IS DYNAMIC
010500        RECORD KEY IS MTTM-KEY
010600        FILE STATUS IS WK-C-FILE-STATUS.
010700        SELECT INNGMST ASSIGN TO DATABASE-INNGMST
010800        ORGANIZATION IS INDEXED
010900        ACCESS MODE IS DYNAMIC
011000        RECORD KEY IS INNG-KEY
011100        FILE STATUS IS WK-C-FILE-STATUS.
011200        SELECT BATTMST ASSIGN TO DATABASE-BATTMST
011300        ORGANIZATION IS INDEXED
011400        ACCESS MODE IS DYNAMIC
011500        RECORD KEY IS BATT-KEY
011600        FILE STATUS IS WK-C-FILE-STATUS.
011700        SELECT BOWLMST ASSIGN TO DATABASE-BOWLMST
011800        ORGANIZATION IS INDEXED
011900        ACCESS MODE IS DYNAMIC
012000        RECORD KEY IS BOWL-KEY
012100        FILE STATUS IS WK-C-FILE-STATUS.
012200        SELECT DLVYMST ASSIGN TO DATABASE-DLVYMST
012300        ORGANIZATION IS INDEXED
012400        ACCESS MODE IS DYNAMIC
012500        RECORD KEY IS DLVY-KEY
012600        FILE STATUS IS WK-C-FILE-STATUS.
012700        SELECT STATMST ASSIGN TO DATABASE-STATMST
012800        ORGANIZATION IS INDEXED
012900        ACCESS MODE IS DYNAMIC
013000        RECORD KEY IS STAT-KEY
013100        FILE STATUS IS WK-C-FILE-STATUS.
013200        SELECT CTLRPT ASSIGN TO DATABASE-CTLRPT
013300        ORGANIZATION IS LINE SEQUENTIAL
013400        FILE STATUS IS WK-C-FILE-STATUS.
013500*
013600***************
013700 DATA DIVISION.
013800***************
013900 FILE SECTION.
014000***************
014100 FD  MATCHIN
014200        LABEL RECORDS ARE OMITTED
014300 DATA RECORD IS CKT-MATCH-IN.
014400 01  CKT-MATCH-IN-FD.
014500        COPY MATCHIN.
014600 FD  INNGIN
014700        LABEL RECORDS ARE OMITTED
014800 DATA RECORD IS CKT-INNINGS-IN.
014900 01  CKT-INNINGS-IN-FD.
015000        COPY INNGIN.
015100 FD  BATTIN
015200        LABEL RECORDS ARE OMITTED
015300 DATA RECORD IS CKT-BATTING-IN.
015400 01  CKT-BATTING-IN-FD.
015500        COPY BATTIN.
015600 FD  BOWLIN
015700        LABEL RECORDS ARE OMITTED
015800 DATA RECORD IS CKT-BOWLING-IN.
015900 01  CKT-BOWLING-IN-FD.
016000        COPY BOWLIN.
016100 FD  DLVYIN
016200        LABEL RECORDS ARE OMITTED
016300 DATA RECORD IS CKT-DELIVERY-IN.
016400 01  CKT-DELIVERY-IN-FD.
016500        COPY DLVYIN.
016600 FD  MTCHMST
016700        LABEL RECORDS ARE OMITTED
016800 DATA RECORD IS CKT-MATCH-MASTER.
016900 01  CKT-MATCH-MASTER-FD.
017000        COPY MTCHMST.
017100 FD  MTTMMST
017200        LABEL RECORDS ARE OMITTED
017300 DATA RECORD IS CKT-MATCH-TEAM.
017400 01  CKT-MATCH-TEAM-FD.
017500        COPY MTTMMST.
017600 FD  INNGMST
017700        LABEL RECORDS ARE OMITTED
017800 DATA RECORD IS CKT-INNINGS-MASTER.
017900 01  CKT-INNINGS-MASTER-FD.
018000        COPY INNGMST.
018100 FD  BATTMST
018200        LABEL RECORDS ARE OMITTED
018300 DATA RECORD IS CKT-BATTING-MASTER.
018400 01  CKT-BATTING-MASTER-FD.
018500        COPY BATTMST.
018600 FD  BOWLMST
018700        LABEL RECORDS ARE OMITTED
018800 DATA RECORD IS CKT-BOWLING-MASTER.
018900 01  CKT-BOWLING-MASTER-FD.
019000        COPY BOWLMST.
019100 FD  DLVYMST
019200        LABEL RECORDS ARE OMITTED
019300 DATA RECORD IS CKT-DELIVERY-MASTER.
019400 01  CKT-DELIVERY-MASTER-FD.
019500        COPY DLVYMST.
019600 FD  STATMST
019700        LABEL RECORDS ARE OMITTED
019800 DATA RECORD IS CKT-PLAYER-MATCH-STATS.
019900 01  CKT-PLAYER-MATCH-STATS-FD.
020000        COPY STATMST.
020100 FD  CTLRPT
020200        LABEL RECORDS ARE OMITTED
020300 DATA RECORD IS CKT-CONTROL-LINE.
020400 01  CKT-CONTROL-LINE               PIC X(132).
020500*
020600 WORKING-STORAGE SECTION.
020700************************
020800 01  FILLER                  PIC X(24) VALUE
020900        "** PROGRAM CKTLOAD1  **".
021000*
021100*------------------- PROGRAM WORKING STORAGE --------------------*
021200 01  WK-C-COMMON.
021300        COPY CKTCMWS.
021400*
021500*------------------- END-OF-FILE AND VALIDITY SWITCHES ----------*
021600 01  WK-C-LOAD1-SWITCHES.
021700        05  WK-C-LOAD1-MATCH-EOF-SW     PIC X(01) VALUE "N".
021800            88  WK-C-LOAD1-MATCH-EOF            VALUE "Y".
021900        05  WK-C-LOAD1-INNG-EOF-SW      PIC X(01) VALUE "N".
022000            88  WK-C-LOAD1-INNG-EOF             VALUE "Y".
022100        05  WK-C-LOAD1-BATT-EOF-SW      PIC X(01) VALUE "N".
022200            88  WK-C-LOAD1-BATT-EOF             VALUE "Y".
022300        05  WK-C-LOAD1-BOWL-EOF-SW      PIC X(01) VALUE "N".
022400            88  WK-C-LOAD1-BOWL-EOF             VALUE "Y".
022500        05  WK-C-LOAD1-DLVY-EOF-SW      PIC X(01) VALUE "N".
022600            88  WK-C-LOAD1-DLVY-EOF             VALUE "Y".
022700        05  WK-C-LOAD1-DLVY-PRESENT-SW  PIC X(01) VALUE "Y".
022800            88  WK-C-LOAD1-DLVY-PRESENT         VALUE "Y".
022900        05  WK-C-LOAD1-MATCH-VALID-SW   PIC X(01) VALUE "N".
023000            88  WK-C-LOAD1-MATCH-VALID          VALUE "Y".
023100        05  WK-C-LOAD1-INNG-VALID-SW    PIC X(01) VALUE "N".
023200            88  WK-C-LOAD1-INNG-VALID           VALUE "Y".
023300        05  WK-C-LOAD1-PSTAT-FOUND-SW   PIC X(01) VALUE "N".
023400            88  WK-C-LOAD1-PSTAT-FOUND          VALUE "Y".
023500*
023600*------------------- CURRENT MATCH / INNINGS CONTEXT -------------*
023700 01  WK-C-LOAD1-CURR-MATCH-KEY      PIC X(10).
023800 01  WK-N-LOAD1-CURR-MATCH-ID       PIC 9(06) COMP.
023900 01  WK-N-LOAD1-CURR-MATCH-ID-R REDEFINES WK-N-LOAD1-CURR-MATCH-ID.
024000        05  WK-C-LOAD1-CURR-MATCH-ID-DISP PIC X(06).
024100 01  WK-N-LOAD1-CURR-INNINGS-NO     PIC 9(01) COMP.
024200 01  WK-N-LOAD1-CURR-HOME-TEAM-ID   PIC 9(04) COMP.
024300 01  WK-N-LOAD1-CURR-AWAY-TEAM-ID   PIC 9(04) COMP.
024400 01  WK-N-LOAD1-CURR-BAT-TEAM-ID    PIC 9(04) COMP.
024500 01  WK-N-LOAD1-CURR-BOWL-TEAM-ID   PIC 9(04) COMP.
024600 01  WK-N-LOAD1-CURR-PLAYER-ID      PIC 9(06) COMP.
024700 01  WK-N-LOAD1-CURR-BOWLER-ID      PIC 9(06) COMP.
024800 01  WK-N-LOAD1-CURR-FIELDER-ID     PIC 9(06) COMP.
024900 01  WK-N-LOAD1-CURR-STRIKER-ID     PIC 9(06) COMP.
025000 01  WK-N-LOAD1-CURR-NONSTRK-ID     PIC 9(06) COMP.
025100 01  WK-N-LOAD1-CURR-DISMISS-ID     PIC 9(06) COMP.
025200*
025300*------------------- GENERIC GET-OR-CREATE-PLAYER PARAMETERS -----*
025400 01  WK-C-LOAD1-PLYR-NAME-PARM      PIC X(25).
025500 01  WK-N-LOAD1-PLYR-ID-PARM        PIC 9(06) COMP.
025600*
025700*------------------- DERIVED-STATISTIC WORK FIELDS ---------------*
025800 01  WK-N-LOAD1-OVW                 PIC 9(03) COMP.
025900 01  WK-N-LOAD1-OVB                 PIC 9(01) COMP.
026000 01  WK-N-LOAD1-WK-TOT-BALLS        PIC 9(05) COMP.
026100 01  WK-N-LOAD1-STRIKE-RATE         PIC 9(03)V9(02).
026200 01  WK-N-LOAD1-BATTING-AVG         PIC 9(04)V9(02).
026300 01  WK-N-LOAD1-ECONOMY-RATE        PIC 9(03)V9(02).
026400 01  WK-N-LOAD1-BOWLING-AVG         PIC 9(04)V9(02).
026500*
026600*------------------- PER-MATCH PLAYER-STAT WORK TABLE -------------*
026700*                     ACCUMULATES BATTING/BOWLING TOTALS ACROSS ALL
026800*                     INNINGS OF THE CURRENT MATCH, FLUSHED TO
026900*                     STATMST BY C800 AFTER THE MATCH GROUP IS DONE.
027000*                     30 ENTRIES IS WELL ABOVE THE NUMBER OF PLAYERS
027100*                     WHO CAN APPEAR IN ONE MATCH - REQ# SSU-0031.
027200 01  WK-N-LOAD1-PSTAT-COUNT         PIC 9(02) COMP VALUE 0.
027300 01  WK-N-LOAD1-PSTAT-IX            PIC 9(02) COMP.
027400 01  WK-N-LOAD1-PSTAT-IX-R REDEFINES WK-N-LOAD1-PSTAT-IX.
027500        05  FILLER                      PIC X(02).
027600 01  WK-N-LOAD1-PSTAT-SUB           PIC 9(02) COMP.
027700 01  WK-N-LOAD1-PSTAT-SUB-R REDEFINES WK-N-LOAD1-PSTAT-SUB.
027800        05  FILLER                      PIC X(02).
027900 01  WK-N-LOAD1-PSTAT-TARGET-ID     PIC 9(06) COMP.
028000 01  WK-C-LOAD1-PSTAT-TABLE.
028100        05  WK-C-LOAD1-PSTAT-ENTRY OCCURS 30 TIMES.
028200            10  WK-N-LOAD1-PSTAT-PLAYER-ID   PIC 9(06) COMP.
028300            10  WK-N-LOAD1-PSTAT-RUNS        PIC 9(04) COMP.
028400            10  WK-N-LOAD1-PSTAT-BALLS       PIC 9(04) COMP.
028500            10  WK-N-LOAD1-PSTAT-FOURS       PIC 9(03) COMP.
028600            10  WK-N-LOAD1-PSTAT-SIXES       PIC 9(03) COMP.
028700            10  WK-N-LOAD1-PSTAT-DISMISS     PIC 9(02) COMP.
028800            10  WK-C-LOAD1-PSTAT-NOTOUT-SW   PIC X(01).
028900            10  WK-N-LOAD1-PSTAT-BALLS-TOT   PIC 9(05) COMP.
029000            10  WK-N-LOAD1-PSTAT-RUNS-CONC   PIC 9(04) COMP.
029100            10  WK-N-LOAD1-PSTAT-WICKETS     PIC 9(02) COMP.
029200            10  WK-N-LOAD1-PSTAT-MAIDENS     PIC 9(03) COMP.
029300*
029400*------------------- CONTROL REPORT WORK AREA ---------------*
029500 01  WK-N-LOAD1-CTL-TABLE.
029600        05  WK-N-LOAD1-CTL-ENTRY OCCURS 5 TIMES.
029700            10  WK-N-LOAD1-CTL-READ      PIC 9(05) COMP.
029800            10  WK-N-LOAD1-CTL-VALID     PIC 9(05) COMP.
029900            10  WK-N-LOAD1-CTL-REJECT    PIC 9(05) COMP.
030000            10  WK-N-LOAD1-CTL-INSERT    PIC 9(05) COMP.
030100            10  WK-N-LOAD1-CTL-UPDATE    PIC 9(05) COMP.
030200            10  WK-N-LOAD1-CTL-ERROR     PIC 9(05) COMP.
030300 01  WK-N-LOAD1-CTL-SUB              PIC 9(01) COMP.
030400 01  WK-C-LOAD1-CTL-NAMES.
030500        05  WK-C-LOAD1-CTL-NAME OCCURS 5 TIMES  PIC X(09).
030600 01  WK-N-LOAD1-CTL-GT-READ          PIC 9(06) COMP.
030700 01  WK-N-LOAD1-CTL-GT-VALID         PIC 9(06) COMP.
030800 01  WK-N-LOAD1-CTL-GT-REJECT        PIC 9(06) COMP.
030900 01  WK-N-LOAD1-CTL-GT-INSERT        PIC 9(06) COMP.
031000 01  WK-N-LOAD1-CTL-GT-UPDATE        PIC 9(06) COMP.
031100 01  WK-N-LOAD1-CTL-GT-ERROR         PIC 9(06) COMP.
031200*
031300 01  WK-C-LOAD1-PRINT-LINE           PIC X(132).
031400 01  WK-C-LOAD1-HEADING-1.
031500        05  FILLER                      PIC X(30) VALUE
031600            "OPI DATA SERVICES - CRICKET NI".
031700        05  FILLER                      PIC X(30) VALUE
031800            "GHTLY LOAD - CONTROL REPORT   ".
031900        05  FILLER                      PIC X(72) VALUE SPACES.
032000 01  WK-C-LOAD1-HEADING-2.
032100        05  FILLER                      PIC X(12) VALUE "RUN DATE  : ".
032200        05  WK-C-LOAD1-HDR-RUN-DATE     PIC X(10).
032300        05  FILLER                      PIC X(110) VALUE SPACES.
032400 01  WK-C-LOAD1-HEADING-3.
032500        05  FILLER                      PIC X(20) VALUE
032600            "RECORD TYPE         ".
032700        05  FILLER                      PIC X(09) VALUE "   READ  ".
032800        05  FILLER                      PIC X(09) VALUE "  VALID  ".
032900        05  FILLER                      PIC X(09) VALUE "REJECTED ".
033000        05  FILLER                      PIC X(09) VALUE "INSERTED ".
033100        05  FILLER                      PIC X(09) VALUE " UPDATED ".
033200        05  FILLER                      PIC X(09) VALUE " ERRORS  ".
033300        05  FILLER                      PIC X(59) VALUE SPACES.
033400 01  WK-C-LOAD1-DETAIL-LINE.
033500        05  WK-C-LOAD1-DTL-NAME         PIC X(20).
033600        05  WK-C-LOAD1-DTL-READ         PIC ZZZZ9.
033700        05  FILLER                      PIC X(04) VALUE SPACES.
033800        05  WK-C-LOAD1-DTL-VALID        PIC ZZZZ9.
033900        05  FILLER                      PIC X(04) VALUE SPACES.
034000        05  WK-C-LOAD1-DTL-REJECT       PIC ZZZZ9.
034100        05  FILLER                      PIC X(04) VALUE SPACES.
034200        05  WK-C-LOAD1-DTL-INSERT       PIC ZZZZ9.
034300        05  FILLER                      PIC X(04) VALUE SPACES.
034400        05  WK-C-LOAD1-DTL-UPDATE       PIC ZZZZ9.
034500        05  FILLER                      PIC X(04) VALUE SPACES.
034600        05  WK-C-LOAD1-DTL-ERROR        PIC ZZZZ9.
034700        05  FILLER                      PIC X(63) VALUE SPACES.
034800 01  WK-C-LOAD1-GRAND-TOTAL-LINE.
034900        05  WK-C-LOAD1-GT-NAME          PIC X(20) VALUE
035000            "GRAND TOTAL".
035100        05  WK-C-LOAD1-GT-READ          PIC ZZZZZ9.
035200        05  FILLER                      PIC X(03) VALUE SPACES.
035300        05  WK-C-LOAD1-GT-VALID         PIC ZZZZZ9.
035400        05  FILLER                      PIC X(03) VALUE SPACES.
035500        05  WK-C-LOAD1-GT-REJECT        PIC ZZZZZ9.
035600        05  FILLER                      PIC X(03) VALUE SPACES.
035700        05  WK-C-LOAD1-GT-INSERT        PIC ZZZZZ9.
035800        05  FILLER                      PIC X(03) VALUE SPACES.
035900        05  WK-C-LOAD1-GT-UPDATE        PIC ZZZZZ9.
036000        05  FILLER                      PIC X(03) VALUE SPACES.
036100        05  WK-C-LOAD1-GT-ERROR         PIC ZZZZZ9.
036200        05  FILLER                      PIC X(62) VALUE SPACES.
036300*
036400*------------------- CKTXPLYR CALL WORK AREA ----------------------*
036500        COPY XPLYR.
036600*------------------- CKTXTEAM CALL WORK AREA -----------------------*
036700        COPY XTEAM.
036800*------------------- CKTXVENU CALL WORK AREA -----------------------*
036900        COPY XVENU.
037000*------------------- CKTXSESN CALL WORK AREA -----------------------*
037100        COPY XSESN.
037200*------------------- CKTXSERI CALL WORK AREA -----------------------*
037300        COPY XSERI.
037400*------------------- CKTVMTC CALL WORK AREA ------------------------*
037500        COPY VMTC.
037600*------------------- CKTVINN CALL WORK AREA ------------------------*
037700        COPY VINN.
037800*------------------- CKTVBAT CALL WORK AREA ------------------------*
037900        COPY VBAT.
038000*------------------- CKTVBOW CALL WORK AREA ------------------------*
038100        COPY VBOW.
038200*------------------- CKTVDLV CALL WORK AREA ------------------------*
038300        COPY VDLV.
038400*------------------- CKTDSTAT CALL WORK AREA -----------------------*
038500        COPY DSTAT.
038600*
038700********************
038800 LINKAGE SECTION.
038900********************
039000*
039100*****************
039200 PROCEDURE DIVISION.
039300*****************
039400 MAIN-MODULE.
039500        PERFORM A000-START-PROGRAM-ROUTINE
039600           THRU A099-START-PROGRAM-ROUTINE-EX.
039700        PERFORM B000-MAIN-PROCESSING
039800           THRU B999-MAIN-PROCESSING-EX
039900           UNTIL WK-C-LOAD1-MATCH-EOF.
040000        PERFORM Z000-END-PROGRAM-ROUTINE
040100           THRU Z999-END-PROGRAM-ROUTINE-EX.
040200 GOBACK.
040300*
040400*-----------------------------------------------------------------*
040500 A000-START-PROGRAM-ROUTINE.
040600*-----------------------------------------------------------------*
040700        ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
040800        MOVE SPACES TO WK-C-LOAD1-CTL-NAMES.
040900        MOVE "MATCH    " TO WK-C-LOAD1-CTL-NAME(1).
041000        MOVE "INNINGS  " TO WK-C-LOAD1-CTL-NAME(2).
041100        MOVE "BATTING  " TO WK-C-LOAD1-CTL-NAME(3).
041200        MOVE "BOWLING  " TO WK-C-LOAD1-CTL-NAME(4).
041300        MOVE "DELIVERY " TO WK-C-LOAD1-CTL-NAME(5).
041400        MOVE ZERO TO WK-N-LOAD1-CTL-TABLE.
041500        OPEN INPUT MATCHIN.
041600        IF NOT WK-C-SUCCESSFUL
041700           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - MATCHIN"
041800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900           GO TO Y900-ABNORMAL-TERMINATION
042000        END-IF.
042100        OPEN INPUT INNGIN.
042200        IF NOT WK-C-SUCCESSFUL
042300           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - INNGIN"
042400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042500           GO TO Y900-ABNORMAL-TERMINATION
042600        END-IF.
042700        OPEN INPUT BATTIN.
042800        IF NOT WK-C-SUCCESSFUL
042900           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - BATTIN"
043000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043100           GO TO Y900-ABNORMAL-TERMINATION
043200        END-IF.
043300        OPEN INPUT BOWLIN.
043400        IF NOT WK-C-SUCCESSFUL
043500           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - BOWLIN"
043600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043700           GO TO Y900-ABNORMAL-TERMINATION
043800        END-IF.
043900        MOVE WK-C-YES TO WK-C-LOAD1-DLVY-PRESENT-SW.
044000        OPEN INPUT DLVYIN.
044100        IF WK-C-FILE-STATUS = "35"
044200           MOVE WK-C-NO TO WK-C-LOAD1-DLVY-PRESENT-SW
044300        ELSE
044400           IF NOT WK-C-SUCCESSFUL
044500              DISPLAY "CKTLOAD1 - OPEN FILE ERROR - DLVYIN"
044600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044700              GO TO Y900-ABNORMAL-TERMINATION
044800           END-IF
044900        END-IF.
045000        OPEN I-O MTCHMST.
045100        IF NOT WK-C-SUCCESSFUL
045200           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - MTCHMST"
045300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045400           GO TO Y900-ABNORMAL-TERMINATION
045500        END-IF.
045600        OPEN I-O MTTMMST.
045700        IF NOT WK-C-SUCCESSFUL
045800           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - MTTMMST"
045900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046000           GO TO Y900-ABNORMAL-TERMINATION
046100        END-IF.
046200        OPEN I-O INNGMST.
046300        IF NOT WK-C-SUCCESSFUL
046400           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - INNGMST"
046500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046600           GO TO Y900-ABNORMAL-TERMINATION
046700        END-IF.
046800        OPEN I-O BATTMST.
046900        IF NOT WK-C-SUCCESSFUL
047000           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - BATTMST"
047100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047200           GO TO Y900-ABNORMAL-TERMINATION
047300        END-IF.
047400        OPEN I-O BOWLMST.
047500        IF NOT WK-C-SUCCESSFUL
047600           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - BOWLMST"
047700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047800           GO TO Y900-ABNORMAL-TERMINATION
047900        END-IF.
048000        OPEN I-O DLVYMST.
048100        IF NOT WK-C-SUCCESSFUL
048200           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - DLVYMST"
048300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048400           GO TO Y900-ABNORMAL-TERMINATION
048500        END-IF.
048600        OPEN I-O STATMST.
048700        IF NOT WK-C-SUCCESSFUL
048800           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - STATMST"
048900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049000           GO TO Y900-ABNORMAL-TERMINATION
049100        END-IF.
049200        OPEN OUTPUT CTLRPT.
049300        IF NOT WK-C-SUCCESSFUL
049400           DISPLAY "CKTLOAD1 - OPEN FILE ERROR - CTLRPT"
049500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049600           GO TO Y900-ABNORMAL-TERMINATION
049700        END-IF.
049800        PERFORM A100-READ-MATCH-IN THRU A199-READ-MATCH-IN-EX.
049900        PERFORM A200-READ-INNINGS-IN THRU A299-READ-INNINGS-IN-EX.
050000        PERFORM A300-READ-BATTING-IN THRU A399-READ-BATTING-IN-EX.
050100        PERFORM A400-READ-BOWLING-IN THRU A499-READ-BOWLING-IN-EX.
050200        IF WK-C-LOAD1-DLVY-PRESENT
050300           PERFORM A500-READ-DELIVERY-IN
050400              THRU A599-READ-DELIVERY-IN-EX
050500        ELSE
050600           MOVE WK-C-YES TO WK-C-LOAD1-DLVY-EOF-SW
050700        END-IF.
050800 A099-START-PROGRAM-ROUTINE-EX.
050900        EXIT.
051000*-----------------------------------------------------------------*
051100 A100-READ-MATCH-IN.
051200*-----------------------------------------------------------------*
051300        READ MATCHIN.
051400        IF WK-C-END-OF-FILE
051500           MOVE WK-C-YES TO WK-C-LOAD1-MATCH-EOF-SW
051600        ELSE
051700           IF NOT WK-C-SUCCESSFUL
051800              DISPLAY "CKTLOAD1 - MATCHIN READ ERROR"
051900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052000              MOVE WK-C-YES TO WK-C-LOAD1-MATCH-EOF-SW
052100           ELSE
052200              ADD 1 TO WK-N-LOAD1-CTL-READ(1)
052300           END-IF
052400        END-IF.
052500 A199-READ-MATCH-IN-EX.
052600        EXIT.
052700*-----------------------------------------------------------------*
052800 A200-READ-INNINGS-IN.
052900*-----------------------------------------------------------------*
053000        READ INNGIN.
053100        IF WK-C-END-OF-FILE
053200           MOVE WK-C-YES TO WK-C-LOAD1-INNG-EOF-SW
053300        ELSE
053400           IF NOT WK-C-SUCCESSFUL
053500              DISPLAY "CKTLOAD1 - INNGIN READ ERROR"
053600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053700              MOVE WK-C-YES TO WK-C-LOAD1-INNG-EOF-SW
053800           ELSE
053900              ADD 1 TO WK-N-LOAD1-CTL-READ(2)
054000           END-IF
054100        END-IF.
054200 A299-READ-INNINGS-IN-EX.
054300        EXIT.
054400*-----------------------------------------------------------------*
054500 A300-READ-BATTING-IN.
054600*-----------------------------------------------------------------*
054700        READ BATTIN.
054800        IF WK-C-END-OF-FILE
054900           MOVE WK-C-YES TO WK-C-LOAD1-BATT-EOF-SW
055000        ELSE
055100           IF NOT WK-C-SUCCESSFUL
055200              DISPLAY "CKTLOAD1 - BATTIN READ ERROR"
055300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055400              MOVE WK-C-YES TO WK-C-LOAD1-BATT-EOF-SW
055500           ELSE
055600              ADD 1 TO WK-N-LOAD1-CTL-READ(3)
055700           END-IF
055800        END-IF.
055900 A399-READ-BATTING-IN-EX.
056000        EXIT.
056100*-----------------------------------------------------------------*
056200 A400-READ-BOWLING-IN.
056300*-----------------------------------------------------------------*
056400        READ BOWLIN.
056500        IF WK-C-END-OF-FILE
056600           MOVE WK-C-YES TO WK-C-LOAD1-BOWL-EOF-SW
056700        ELSE
056800           IF NOT WK-C-SUCCESSFUL
056900              DISPLAY "CKTLOAD1 - BOWLIN READ ERROR"
057000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057100              MOVE WK-C-YES TO WK-C-LOAD1-BOWL-EOF-SW
057200           ELSE
057300              ADD 1 TO WK-N-LOAD1-CTL-READ(4)
057400           END-IF
057500        END-IF.
057600 A499-READ-BOWLING-IN-EX.
057700        EXIT.
057800*-----------------------------------------------------------------*
057900 A500-READ-DELIVERY-IN.
058000*-----------------------------------------------------------------*
058100        READ DLVYIN.
058200        IF WK-C-END-OF-FILE
058300           MOVE WK-C-YES TO WK-C-LOAD1-DLVY-EOF-SW
058400        ELSE
058500           IF NOT WK-C-SUCCESSFUL
058600              DISPLAY "CKTLOAD1 - DLVYIN READ ERROR"
058700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058800              MOVE WK-C-YES TO WK-C-LOAD1-DLVY-EOF-SW
058900           ELSE
059000              ADD 1 TO WK-N-LOAD1-CTL-READ(5)
059100           END-IF
059200        END-IF.
059300 A599-READ-DELIVERY-IN-EX.
059400        EXIT.
059500*-----------------------------------------------------------------*
059600 B000-MAIN-PROCESSING.
059700*-----------------------------------------------------------------*
059800        MOVE MTIN-SOURCE-MATCH-KEY TO WK-C-LOAD1-CURR-MATCH-KEY.
059900        MOVE WK-C-NO TO WK-C-LOAD1-MATCH-VALID-SW.
060000        MOVE ZERO TO WK-N-LOAD1-PSTAT-COUNT.
060100        PERFORM C100-UPSERT-MATCH THRU C199-UPSERT-MATCH-EX.
060200        PERFORM C200-PROCESS-MATCH-GROUP THRU C299-PROCESS-MATCH-GROUP-EX.
060300        IF WK-C-LOAD1-MATCH-VALID
060400           PERFORM C800-UPSERT-STATS THRU C899-UPSERT-STATS-EX
060500        END-IF.
060600        PERFORM A100-READ-MATCH-IN THRU A199-READ-MATCH-IN-EX.
060700 B999-MAIN-PROCESSING-EX.
060800        EXIT.
060900*-----------------------------------------------------------------*
061000 C100-UPSERT-MATCH.
061100*-----------------------------------------------------------------*
061200        MOVE MTIN-SOURCE-MATCH-KEY TO WK-C-VMTC-SOURCE-MATCH-KEY.
061300        MOVE MTIN-MATCH-FORMAT     TO WK-C-VMTC-MATCH-FORMAT.
061400        MOVE MTIN-START-DATE       TO WK-C-VMTC-START-DATE.
061500        MOVE MTIN-END-DATE         TO WK-C-VMTC-END-DATE.
061600        MOVE MTIN-HOME-TEAM        TO WK-C-VMTC-HOME-TEAM.
061700        MOVE MTIN-AWAY-TEAM        TO WK-C-VMTC-AWAY-TEAM.
061800        MOVE MTIN-VENUE-NAME       TO WK-C-VMTC-VENUE-NAME.
061900        MOVE MTIN-SERIES-NAME      TO WK-C-VMTC-SERIES-NAME.
062000        MOVE MTIN-TOSS-WINNER      TO WK-C-VMTC-TOSS-WINNER.
062100        MOVE MTIN-TOSS-DECISION    TO WK-C-VMTC-TOSS-DECISION.
062200        MOVE MTIN-RESULT-TYPE      TO WK-C-VMTC-RESULT-TYPE.
062300        MOVE MTIN-WINNER-TEAM      TO WK-C-VMTC-WINNER-TEAM.
062400        MOVE MTIN-DAY-NIGHT-FLAG   TO WK-C-VMTC-DAY-NIGHT-FLAG.
062500        MOVE MTIN-FOLLOW-ON-FLAG   TO WK-C-VMTC-FOLLOW-ON-FLAG.
062600        MOVE MTIN-DL-FLAG          TO WK-C-VMTC-DL-FLAG.
062700        CALL "CKTVMTC" USING WK-C-VMTC-RECORD.
062800        IF NOT WK-C-VMTC-IS-VALID
062900           ADD 1 TO WK-N-LOAD1-CTL-REJECT(1)
063000           GO TO C199-UPSERT-MATCH-EX
063100        END-IF.
063200        ADD 1 TO WK-N-LOAD1-CTL-VALID(1).
063300        MOVE WK-C-YES TO WK-C-LOAD1-MATCH-VALID-SW.
063400        MOVE SPACES TO WK-C-XTEAM-COUNTRY-NAME.
063500        MOVE WK-C-VMTC-HOME-TEAM TO WK-C-XTEAM-TEAM-NAME.
063600        CALL "CKTXTEAM" USING WK-C-XTEAM-RECORD.
063700        MOVE WK-C-XTEAM-TEAM-ID TO WK-N-LOAD1-CURR-HOME-TEAM-ID.
063800        MOVE WK-C-VMTC-AWAY-TEAM TO WK-C-XTEAM-TEAM-NAME.
063900        CALL "CKTXTEAM" USING WK-C-XTEAM-RECORD.
064000        MOVE WK-C-XTEAM-TEAM-ID TO WK-N-LOAD1-CURR-AWAY-TEAM-ID.
064100        MOVE WK-C-VMTC-VENUE-NAME TO WK-C-XVENU-VENUE-NAME.
064200        CALL "CKTXVENU" USING WK-C-XVENU-RECORD.
064300        MOVE WK-C-VMTC-START-DATE TO WK-C-XSESN-START-DATE.
064400        CALL "CKTXSESN" USING WK-C-XSESN-RECORD.
064500        IF WK-C-VMTC-SERIES-NAME NOT = SPACES
064600           MOVE WK-C-VMTC-SERIES-NAME TO WK-C-XSERI-SERIES-NAME
064700           CALL "CKTXSERI" USING WK-C-XSERI-RECORD
064800        ELSE
064900           MOVE ZERO TO WK-C-XSERI-SERIES-ID
065000        END-IF.
065100        MOVE WK-C-VMTC-TOSS-WINNER TO WK-C-LOAD1-PLYR-NAME-PARM.
065200        IF WK-C-VMTC-TOSS-WINNER = WK-C-VMTC-HOME-TEAM
065300           MOVE WK-N-LOAD1-CURR-HOME-TEAM-ID TO WK-N-LOAD1-PLYR-ID-PARM
065400        ELSE
065500           IF WK-C-VMTC-TOSS-WINNER = WK-C-VMTC-AWAY-TEAM
065600              MOVE WK-N-LOAD1-CURR-AWAY-TEAM-ID
065700                 TO WK-N-LOAD1-PLYR-ID-PARM
065800           ELSE
065900              MOVE ZERO TO WK-N-LOAD1-PLYR-ID-PARM
066000           END-IF
066100        END-IF.
066200        MOVE WK-C-VMTC-SOURCE-MATCH-KEY TO MTCH-SOURCE-MATCH-KEY.
066300        READ MTCHMST KEY IS MTCH-KEY.
066400        IF WK-C-SUCCESSFUL
066500           PERFORM C110-SET-MATCH-FIELDS THRU C119-SET-MATCH-FIELDS-EX
066600           REWRITE CKT-MATCH-MASTER-FD
066700           ADD 1 TO WK-N-LOAD1-CTL-UPDATE(1)
066800        ELSE
066900           IF WK-C-RECORD-NOT-FOUND
067000              INITIALIZE CKT-MATCH-MASTER
067100              MOVE WK-C-VMTC-SOURCE-MATCH-KEY TO MTCH-SOURCE-MATCH-KEY
067200              PERFORM C120-GET-NEXT-MATCH-ID
067300                 THRU C129-GET-NEXT-MATCH-ID-EX
067400              MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTCH-MATCH-ID
067500              PERFORM C110-SET-MATCH-FIELDS
067600                 THRU C119-SET-MATCH-FIELDS-EX
067700              WRITE CKT-MATCH-MASTER-FD
067800              ADD 1 TO WK-N-LOAD1-CTL-INSERT(1)
067900           ELSE
068000              DISPLAY "CKTLOAD1 - MTCHMST I/O ERROR"
068100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068200              ADD 1 TO WK-N-LOAD1-CTL-ERROR(1)
068300              MOVE WK-C-NO TO WK-C-LOAD1-MATCH-VALID-SW
068400              GO TO C199-UPSERT-MATCH-EX
068500           END-IF
068600        END-IF.
068700        PERFORM C130-UPSERT-MATCH-TEAMS THRU C139-UPSERT-MATCH-TEAMS-EX.
068800 C199-UPSERT-MATCH-EX.
068900        EXIT.
069000*-----------------------------------------------------------------*
069100 C110-SET-MATCH-FIELDS.
069200*-----------------------------------------------------------------*
069300        MOVE WK-C-VMTC-MATCH-FORMAT      TO MTCH-MATCH-FORMAT.
069400        MOVE WK-C-VMTC-START-DATE        TO MTCH-START-DATE.
069500        MOVE WK-C-VMTC-END-DATE          TO MTCH-END-DATE.
069600        MOVE WK-N-LOAD1-CURR-HOME-TEAM-ID TO MTCH-HOME-TEAM-ID.
069700        MOVE WK-N-LOAD1-CURR-AWAY-TEAM-ID TO MTCH-AWAY-TEAM-ID.
069800        MOVE WK-C-XVENU-VENUE-ID         TO MTCH-VENUE-ID.
069900        MOVE WK-C-XSESN-SEASON-ID        TO MTCH-SEASON-ID.
070000        MOVE WK-C-XSERI-SERIES-ID        TO MTCH-SERIES-ID.
070100        MOVE WK-N-LOAD1-PLYR-ID-PARM     TO MTCH-TOSS-WINNER-ID.
070200        MOVE WK-C-VMTC-TOSS-DECISION     TO MTCH-TOSS-DECISION.
070300        MOVE WK-C-VMTC-RESULT-TYPE       TO MTCH-RESULT-TYPE.
070400        IF WK-C-VMTC-WINNER-TEAM = WK-C-VMTC-HOME-TEAM
070500           MOVE WK-N-LOAD1-CURR-HOME-TEAM-ID TO MTCH-WINNER-TEAM-ID
070600        ELSE
070700           IF WK-C-VMTC-WINNER-TEAM = WK-C-VMTC-AWAY-TEAM
070800              MOVE WK-N-LOAD1-CURR-AWAY-TEAM-ID TO MTCH-WINNER-TEAM-ID
070900           ELSE
071000              MOVE ZERO TO MTCH-WINNER-TEAM-ID
071100           END-IF
071200        END-IF.
071300        MOVE WK-C-VMTC-DAY-NIGHT-FLAG    TO MTCH-DAY-NIGHT-FLAG.
071400        MOVE WK-C-VMTC-FOLLOW-ON-FLAG    TO MTCH-FOLLOW-ON-FLAG.
071500        MOVE WK-C-VMTC-DL-FLAG           TO MTCH-DL-FLAG.
071600 C119-SET-MATCH-FIELDS-EX.
071700        EXIT.
071800*-----------------------------------------------------------------*
071900 C120-GET-NEXT-MATCH-ID.
072000*-----------------------------------------------------------------*
072100        MOVE LOW-VALUES TO MTCH-SOURCE-MATCH-KEY.
072200        READ MTCHMST KEY IS MTCH-KEY.
072300        IF WK-C-SUCCESSFUL
072400           COMPUTE WK-N-LOAD1-CURR-MATCH-ID = MTCH-MATCH-ID + 1
072500           MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTCH-MATCH-ID
072600           REWRITE CKT-MATCH-MASTER-FD
072700        ELSE
072800           IF WK-C-RECORD-NOT-FOUND
072900              MOVE 1 TO WK-N-LOAD1-CURR-MATCH-ID
073000              INITIALIZE CKT-MATCH-MASTER
073100              MOVE LOW-VALUES TO MTCH-SOURCE-MATCH-KEY
073200              MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTCH-MATCH-ID
073300              WRITE CKT-MATCH-MASTER-FD
073400           END-IF
073500        END-IF.
073600        IF NOT WK-C-SUCCESSFUL
073700           DISPLAY "CKTLOAD1 - MTCHMST CONTROL ROW ERROR"
073800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073900        END-IF.
074000        MOVE WK-C-VMTC-SOURCE-MATCH-KEY TO MTCH-SOURCE-MATCH-KEY.
074100 C129-GET-NEXT-MATCH-ID-EX.
074200        EXIT.
074300*-----------------------------------------------------------------*
074400 C130-UPSERT-MATCH-TEAMS.
074500*-----------------------------------------------------------------*
074600        MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTTM-MATCH-ID.
074700        MOVE WK-N-LOAD1-CURR-HOME-TEAM-ID TO MTTM-TEAM-ID.
074800        READ MTTMMST KEY IS MTTM-KEY.
074900        IF WK-C-RECORD-NOT-FOUND
075000           INITIALIZE CKT-MATCH-TEAM
075100           MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTTM-MATCH-ID
075200           MOVE WK-N-LOAD1-CURR-HOME-TEAM-ID TO MTTM-TEAM-ID
075300           MOVE "HOME" TO MTTM-ROLE
075400           WRITE CKT-MATCH-TEAM-FD
075500        END-IF.
075600        MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTTM-MATCH-ID.
075700        MOVE WK-N-LOAD1-CURR-AWAY-TEAM-ID TO MTTM-TEAM-ID.
075800        READ MTTMMST KEY IS MTTM-KEY.
075900        IF WK-C-RECORD-NOT-FOUND
076000           INITIALIZE CKT-MATCH-TEAM
076100           MOVE WK-N-LOAD1-CURR-MATCH-ID TO MTTM-MATCH-ID
076200           MOVE WK-N-LOAD1-CURR-AWAY-TEAM-ID TO MTTM-TEAM-ID
076300           MOVE "AWAY" TO MTTM-ROLE
076400           WRITE CKT-MATCH-TEAM-FD
076500        END-IF.
076600 C139-UPSERT-MATCH-TEAMS-EX.
076700        EXIT.
076800*-----------------------------------------------------------------*
076900 C200-PROCESS-MATCH-GROUP.
077000*-----------------------------------------------------------------*
077100        PERFORM C210-PROCESS-ONE-INNINGS-IN
077200           THRU C219-PROCESS-ONE-INNINGS-IN-EX
077300           UNTIL WK-C-LOAD1-INNG-EOF
077400           OR ININ-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY.
077500 C299-PROCESS-MATCH-GROUP-EX.
077600        EXIT.
077700*-----------------------------------------------------------------*
077800 C210-PROCESS-ONE-INNINGS-IN.
077900*-----------------------------------------------------------------*
078000        IF WK-C-LOAD1-MATCH-VALID
078100           PERFORM C400-UPSERT-INNINGS THRU C499-UPSERT-INNINGS-EX
078200        ELSE
078300           ADD 1 TO WK-N-LOAD1-CTL-READ(2)
078400           PERFORM A200-READ-INNINGS-IN THRU A299-READ-INNINGS-IN-EX
078500        END-IF.
078600 C219-PROCESS-ONE-INNINGS-IN-EX.
078700        EXIT.
078800*-----------------------------------------------------------------*
078900 C300-SKIP-INNINGS-DETAIL.
079000*-----------------------------------------------------------------*
079100        PERFORM C310-SKIP-ONE-BATTING-IN
079200           THRU C319-SKIP-ONE-BATTING-IN-EX
079300           UNTIL WK-C-LOAD1-BATT-EOF
079400           OR BTIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
079500           OR BTIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO.
079600        PERFORM C320-SKIP-ONE-BOWLING-IN
079700           THRU C329-SKIP-ONE-BOWLING-IN-EX
079800           UNTIL WK-C-LOAD1-BOWL-EOF
079900           OR BWIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
080000           OR BWIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO.
080100        IF WK-C-LOAD1-DLVY-PRESENT
080200           PERFORM C330-SKIP-ONE-DELIVERY-IN
080300              THRU C339-SKIP-ONE-DELIVERY-IN-EX
080400              UNTIL WK-C-LOAD1-DLVY-EOF
080500              OR DLIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
080600              OR DLIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO
080700        END-IF.
080800 C399-SKIP-INNINGS-DETAIL-EX.
080900        EXIT.
081000*-----------------------------------------------------------------*
081100 C310-SKIP-ONE-BATTING-IN.
081200*-----------------------------------------------------------------*
081300        ADD 1 TO WK-N-LOAD1-CTL-READ(3).
081400        PERFORM A300-READ-BATTING-IN THRU A399-READ-BATTING-IN-EX.
081500 C319-SKIP-ONE-BATTING-IN-EX.
081600        EXIT.
081700*-----------------------------------------------------------------*
081800 C320-SKIP-ONE-BOWLING-IN.
081900*-----------------------------------------------------------------*
082000        ADD 1 TO WK-N-LOAD1-CTL-READ(4).
082100        PERFORM A400-READ-BOWLING-IN THRU A499-READ-BOWLING-IN-EX.
082200 C329-SKIP-ONE-BOWLING-IN-EX.
082300        EXIT.
082400*-----------------------------------------------------------------*
082500 C330-SKIP-ONE-DELIVERY-IN.
082600*-----------------------------------------------------------------*
082700        ADD 1 TO WK-N-LOAD1-CTL-READ(5).
082800        PERFORM A500-READ-DELIVERY-IN THRU A599-READ-DELIVERY-IN-EX.
082900 C339-SKIP-ONE-DELIVERY-IN-EX.
083000        EXIT.
083100*-----------------------------------------------------------------*
083200 C400-UPSERT-INNINGS.
083300*-----------------------------------------------------------------*
083400        MOVE ININ-INNINGS-NO TO WK-N-LOAD1-CURR-INNINGS-NO.
083500        MOVE ININ-SOURCE-MATCH-KEY TO WK-C-VINN-SOURCE-MATCH-KEY.
083600        MOVE ININ-INNINGS-NO       TO WK-C-VINN-INNINGS-NO.
083700        MOVE ININ-BATTING-TEAM     TO WK-C-VINN-BATTING-TEAM.
083800        MOVE ININ-BOWLING-TEAM     TO WK-C-VINN-BOWLING-TEAM.
083900        MOVE ININ-RUNS-SCORED      TO WK-C-VINN-RUNS-SCORED.
084000        MOVE ININ-WICKETS-LOST     TO WK-C-VINN-WICKETS-LOST.
084100        MOVE ININ-OVERS-BOWLED     TO WK-C-VINN-OVERS-BOWLED.
084200        MOVE ININ-BALLS-BOWLED     TO WK-C-VINN-BALLS-BOWLED.
084300        MOVE ININ-BYES             TO WK-C-VINN-BYES.
084400        MOVE ININ-LEG-BYES         TO WK-C-VINN-LEG-BYES.
084500        MOVE ININ-WIDES            TO WK-C-VINN-WIDES.
084600        MOVE ININ-NO-BALLS         TO WK-C-VINN-NO-BALLS.
084700        MOVE ININ-PENALTY-RUNS     TO WK-C-VINN-PENALTY-RUNS.
084800        MOVE ININ-DECLARED-FLAG    TO WK-C-VINN-DECLARED-FLAG.
084900        MOVE ININ-FOLLOW-ON-FLAG   TO WK-C-VINN-FOLLOW-ON-FLAG.
085000        CALL "CKTVINN" USING WK-C-VINN-RECORD.
085100        IF NOT WK-C-VINN-IS-VALID
085200           ADD 1 TO WK-N-LOAD1-CTL-REJECT(2)
085300           MOVE WK-C-NO TO WK-C-LOAD1-INNG-VALID-SW
085400           PERFORM A200-READ-INNINGS-IN THRU A299-READ-INNINGS-IN-EX
085500           PERFORM C300-SKIP-INNINGS-DETAIL
085600              THRU C399-SKIP-INNINGS-DETAIL-EX
085700           GO TO C499-UPSERT-INNINGS-EX
085800        END-IF.
085900        ADD 1 TO WK-N-LOAD1-CTL-VALID(2).
086000        MOVE WK-C-YES TO WK-C-LOAD1-INNG-VALID-SW.
086100        MOVE SPACES TO WK-C-XTEAM-COUNTRY-NAME.
086200        MOVE WK-C-VINN-BATTING-TEAM TO WK-C-XTEAM-TEAM-NAME.
086300        CALL "CKTXTEAM" USING WK-C-XTEAM-RECORD.
086400        MOVE WK-C-XTEAM-TEAM-ID TO WK-N-LOAD1-CURR-BAT-TEAM-ID.
086500        MOVE WK-C-VINN-BOWLING-TEAM TO WK-C-XTEAM-TEAM-NAME.
086600        CALL "CKTXTEAM" USING WK-C-XTEAM-RECORD.
086700        MOVE WK-C-XTEAM-TEAM-ID TO WK-N-LOAD1-CURR-BOWL-TEAM-ID.
086800        MOVE WK-N-LOAD1-CURR-MATCH-ID TO INNG-MATCH-ID.
086900        MOVE WK-N-LOAD1-CURR-INNINGS-NO TO INNG-INNINGS-NO.
087000        READ INNGMST KEY IS INNG-KEY.
087100        IF WK-C-SUCCESSFUL
087200           PERFORM C410-SET-INNINGS-FIELDS
087300              THRU C419-SET-INNINGS-FIELDS-EX
087400           REWRITE CKT-INNINGS-MASTER-FD
087500           ADD 1 TO WK-N-LOAD1-CTL-UPDATE(2)
087600        ELSE
087700           IF WK-C-RECORD-NOT-FOUND
087800              INITIALIZE CKT-INNINGS-MASTER
087900              MOVE WK-N-LOAD1-CURR-MATCH-ID TO INNG-MATCH-ID
088000              MOVE WK-N-LOAD1-CURR-INNINGS-NO TO INNG-INNINGS-NO
088100              PERFORM C410-SET-INNINGS-FIELDS
088200                 THRU C419-SET-INNINGS-FIELDS-EX
088300              WRITE CKT-INNINGS-MASTER-FD
088400              ADD 1 TO WK-N-LOAD1-CTL-INSERT(2)
088500           ELSE
088600              DISPLAY "CKTLOAD1 - INNGMST I/O ERROR"
088700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
088800              ADD 1 TO WK-N-LOAD1-CTL-ERROR(2)
088900           END-IF
089000        END-IF.
089100        PERFORM A200-READ-INNINGS-IN THRU A299-READ-INNINGS-IN-EX.
089200        PERFORM C500-PROCESS-BATTING-GROUP
089300           THRU C599-PROCESS-BATTING-GROUP-EX.
089400        PERFORM C600-PROCESS-BOWLING-GROUP
089500           THRU C699-PROCESS-BOWLING-GROUP-EX.
089600        IF WK-C-LOAD1-DLVY-PRESENT
089700           PERFORM C700-PROCESS-DELIVERY-GROUP
089800              THRU C799-PROCESS-DELIVERY-GROUP-EX
089900        END-IF.
090000 C499-UPSERT-INNINGS-EX.
090100        EXIT.
090200*-----------------------------------------------------------------*
090300 C410-SET-INNINGS-FIELDS.
090400*-----------------------------------------------------------------*
090500        MOVE WK-N-LOAD1-CURR-BAT-TEAM-ID  TO INNG-BATTING-TEAM-ID.
090600        MOVE WK-N-LOAD1-CURR-BOWL-TEAM-ID TO INNG-BOWLING-TEAM-ID.
090700        MOVE WK-C-VINN-RUNS-SCORED        TO INNG-RUNS-SCORED.
090800        MOVE WK-C-VINN-WICKETS-LOST       TO INNG-WICKETS-LOST.
090900        MOVE WK-C-VINN-OVERS-BOWLED       TO INNG-OVERS-BOWLED.
091000        MOVE WK-C-VINN-BALLS-BOWLED       TO INNG-BALLS-BOWLED.
091100        MOVE WK-C-VINN-BYES               TO INNG-BYES.
091200        MOVE WK-C-VINN-LEG-BYES           TO INNG-LEG-BYES.
091300        MOVE WK-C-VINN-WIDES              TO INNG-WIDES.
091400        MOVE WK-C-VINN-NO-BALLS           TO INNG-NO-BALLS.
091500        MOVE WK-C-VINN-PENALTY-RUNS       TO INNG-PENALTY-RUNS.
091600        MOVE WK-C-VINN-DECLARED-FLAG      TO INNG-DECLARED-FLAG.
091700        MOVE WK-C-VINN-FOLLOW-ON-FLAG     TO INNG-FOLLOW-ON-FLAG.
091800        COMPUTE INNG-TOTAL-EXTRAS = WK-C-VINN-BYES + WK-C-VINN-LEG-BYES
091900           + WK-C-VINN-WIDES + WK-C-VINN-NO-BALLS
092000           + WK-C-VINN-PENALTY-RUNS.
092100        MOVE 01                      TO WK-C-DSTAT-OPTION.
092200        MOVE WK-C-VINN-RUNS-SCORED   TO WK-C-DSTAT-NUMERATOR.
092300        MOVE WK-C-VINN-OVERS-BOWLED  TO WK-C-DSTAT-OVERS-WHOLE.
092400        MOVE WK-C-VINN-BALLS-BOWLED  TO WK-C-DSTAT-OVERS-BALLS.
092500        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
092600        MOVE WK-C-DSTAT-OVERS-DECIMAL TO INNG-OVERS-DECIMAL.
092700        MOVE WK-C-DSTAT-RESULT        TO INNG-RUN-RATE.
092800 C419-SET-INNINGS-FIELDS-EX.
092900        EXIT.
093000*-----------------------------------------------------------------*
093100 C500-PROCESS-BATTING-GROUP.
093200*-----------------------------------------------------------------*
093300        PERFORM C510-UPSERT-BATTING THRU C519-UPSERT-BATTING-EX
093400           UNTIL WK-C-LOAD1-BATT-EOF
093500           OR BTIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
093600           OR BTIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO.
093700 C599-PROCESS-BATTING-GROUP-EX.
093800        EXIT.
093900*-----------------------------------------------------------------*
094000 C510-UPSERT-BATTING.
094100*-----------------------------------------------------------------*
094200        MOVE BTIN-SOURCE-MATCH-KEY TO WK-C-VBAT-SOURCE-MATCH-KEY.
094300        MOVE BTIN-INNINGS-NO       TO WK-C-VBAT-INNINGS-NO.
094400        MOVE BTIN-PLAYER-NAME      TO WK-C-VBAT-PLAYER-NAME.
094500        MOVE BTIN-POSITION         TO WK-C-VBAT-POSITION.
094600        MOVE BTIN-RUNS             TO WK-C-VBAT-RUNS.
094700        MOVE BTIN-BALLS            TO WK-C-VBAT-BALLS.
094800        MOVE BTIN-MINUTES          TO WK-C-VBAT-MINUTES.
094900        MOVE BTIN-FOURS            TO WK-C-VBAT-FOURS.
095000        MOVE BTIN-SIXES            TO WK-C-VBAT-SIXES.
095100        MOVE BTIN-HOW-OUT          TO WK-C-VBAT-HOW-OUT.
095200        MOVE BTIN-BOWLER-NAME      TO WK-C-VBAT-BOWLER-NAME.
095300        MOVE BTIN-FIELDER-NAME     TO WK-C-VBAT-FIELDER-NAME.
095400        CALL "CKTVBAT" USING WK-C-VBAT-RECORD.
095500        IF NOT WK-C-VBAT-IS-VALID
095600           ADD 1 TO WK-N-LOAD1-CTL-REJECT(3)
095700           GO TO C518-NEXT-BATTING-IN
095800        END-IF.
095900        ADD 1 TO WK-N-LOAD1-CTL-VALID(3).
096000        MOVE WK-C-VBAT-PLAYER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
096100        PERFORM D000-GET-OR-CREATE-PLAYER
096200           THRU D099-GET-OR-CREATE-PLAYER-EX.
096300        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-PLAYER-ID.
096400        MOVE WK-C-VBAT-BOWLER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
096500        PERFORM D000-GET-OR-CREATE-PLAYER
096600           THRU D099-GET-OR-CREATE-PLAYER-EX.
096700        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-BOWLER-ID.
096800        MOVE WK-C-VBAT-FIELDER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
096900        PERFORM D000-GET-OR-CREATE-PLAYER
097000           THRU D099-GET-OR-CREATE-PLAYER-EX.
097100        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-FIELDER-ID.
097200        MOVE WK-N-LOAD1-CURR-MATCH-ID   TO BATT-MATCH-ID.
097300        MOVE WK-N-LOAD1-CURR-INNINGS-NO TO BATT-INNINGS-NO.
097400        MOVE WK-N-LOAD1-CURR-PLAYER-ID  TO BATT-PLAYER-ID.
097500        READ BATTMST KEY IS BATT-KEY.
097600        IF WK-C-SUCCESSFUL
097700           PERFORM C511-SET-BATTING-FIELDS
097800              THRU C519-SET-BATTING-FIELDS-EX
097900           REWRITE CKT-BATTING-MASTER-FD
098000           ADD 1 TO WK-N-LOAD1-CTL-UPDATE(3)
098100        ELSE
098200           IF WK-C-RECORD-NOT-FOUND
098300              INITIALIZE CKT-BATTING-MASTER
098400              MOVE WK-N-LOAD1-CURR-MATCH-ID   TO BATT-MATCH-ID
098500              MOVE WK-N-LOAD1-CURR-INNINGS-NO TO BATT-INNINGS-NO
098600              MOVE WK-N-LOAD1-CURR-PLAYER-ID  TO BATT-PLAYER-ID
098700              PERFORM C511-SET-BATTING-FIELDS
098800                 THRU C519-SET-BATTING-FIELDS-EX
098900              WRITE CKT-BATTING-MASTER-FD
099000              ADD 1 TO WK-N-LOAD1-CTL-INSERT(3)
099100           ELSE
099200              DISPLAY "CKTLOAD1 - BATTMST I/O ERROR"
099300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
099400              ADD 1 TO WK-N-LOAD1-CTL-ERROR(3)
099500           END-IF
099600        END-IF.
099700        MOVE WK-N-LOAD1-CURR-PLAYER-ID TO WK-N-LOAD1-PSTAT-TARGET-ID.
099800        PERFORM C900-FIND-OR-ADD-PSTAT THRU C909-FIND-OR-ADD-PSTAT-EX.
099900        ADD WK-C-VBAT-RUNS
100000           TO WK-N-LOAD1-PSTAT-RUNS(WK-N-LOAD1-PSTAT-SUB).
100100        ADD WK-C-VBAT-BALLS
100200           TO WK-N-LOAD1-PSTAT-BALLS(WK-N-LOAD1-PSTAT-SUB).
100300        ADD WK-C-VBAT-FOURS
100400           TO WK-N-LOAD1-PSTAT-FOURS(WK-N-LOAD1-PSTAT-SUB).
100500        ADD WK-C-VBAT-SIXES
100600           TO WK-N-LOAD1-PSTAT-SIXES(WK-N-LOAD1-PSTAT-SUB).
100700        MOVE WK-C-VBAT-NOT-OUT-FLAG
100800           TO WK-C-LOAD1-PSTAT-NOTOUT-SW(WK-N-LOAD1-PSTAT-SUB).
100900        IF WK-C-VBAT-NOT-OUT-FLAG NOT = WK-C-YES
101000           ADD 1 TO WK-N-LOAD1-PSTAT-DISMISS(WK-N-LOAD1-PSTAT-SUB)
101100        END-IF.
101200 C518-NEXT-BATTING-IN.
101300        ADD 1 TO WK-N-LOAD1-CTL-READ(3).
101400        PERFORM A300-READ-BATTING-IN THRU A399-READ-BATTING-IN-EX.
101500 C519-UPSERT-BATTING-EX.
101600        EXIT.
101700*-----------------------------------------------------------------*
101800 C511-SET-BATTING-FIELDS.
101900*-----------------------------------------------------------------*
102000        MOVE WK-C-VBAT-POSITION      TO BATT-POSITION.
102100        MOVE WK-C-VBAT-RUNS          TO BATT-RUNS.
102200        MOVE WK-C-VBAT-BALLS         TO BATT-BALLS.
102300        MOVE WK-C-VBAT-MINUTES       TO BATT-MINUTES.
102400        MOVE WK-C-VBAT-FOURS         TO BATT-FOURS.
102500        MOVE WK-C-VBAT-SIXES         TO BATT-SIXES.
102600        MOVE WK-C-VBAT-HOW-OUT       TO BATT-HOW-OUT.
102700        MOVE WK-C-VBAT-NOT-OUT-FLAG  TO BATT-NOT-OUT-FLAG.
102800        MOVE WK-N-LOAD1-CURR-BOWLER-ID  TO BATT-BOWLER-ID.
102900        MOVE WK-N-LOAD1-CURR-FIELDER-ID TO BATT-FIELDER-ID.
103000        MOVE 02                      TO WK-C-DSTAT-OPTION.
103100        MOVE WK-C-VBAT-RUNS           TO WK-C-DSTAT-NUMERATOR.
103200        MOVE WK-C-VBAT-BALLS          TO WK-C-DSTAT-DENOMINATOR.
103300        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
103400        MOVE WK-C-DSTAT-RESULT        TO BATT-STRIKE-RATE.
103500 C519-SET-BATTING-FIELDS-EX.
103600        EXIT.
103700*-----------------------------------------------------------------*
103800 C600-PROCESS-BOWLING-GROUP.
103900*-----------------------------------------------------------------*
104000        PERFORM C610-UPSERT-BOWLING THRU C619-UPSERT-BOWLING-EX
104100           UNTIL WK-C-LOAD1-BOWL-EOF
104200           OR BWIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
104300           OR BWIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO.
104400 C699-PROCESS-BOWLING-GROUP-EX.
104500        EXIT.
104600*-----------------------------------------------------------------*
104700 C610-UPSERT-BOWLING.
104800*-----------------------------------------------------------------*
104900        MOVE BWIN-SOURCE-MATCH-KEY TO WK-C-VBOW-SOURCE-MATCH-KEY.
105000        MOVE BWIN-INNINGS-NO       TO WK-C-VBOW-INNINGS-NO.
105100        MOVE BWIN-PLAYER-NAME      TO WK-C-VBOW-PLAYER-NAME.
105200        MOVE BWIN-OVERS-WHOLE      TO WK-C-VBOW-OVERS-WHOLE.
105300        MOVE BWIN-OVERS-BALLS      TO WK-C-VBOW-OVERS-BALLS.
105400        MOVE BWIN-MAIDENS          TO WK-C-VBOW-MAIDENS.
105500        MOVE BWIN-RUNS-CONCEDED    TO WK-C-VBOW-RUNS-CONCEDED.
105600        MOVE BWIN-WICKETS          TO WK-C-VBOW-WICKETS.
105700        MOVE BWIN-WIDES            TO WK-C-VBOW-WIDES.
105800        MOVE BWIN-NO-BALLS         TO WK-C-VBOW-NO-BALLS.
105900        CALL "CKTVBOW" USING WK-C-VBOW-RECORD.
106000        IF NOT WK-C-VBOW-IS-VALID
106100           ADD 1 TO WK-N-LOAD1-CTL-REJECT(4)
106200           GO TO C618-NEXT-BOWLING-IN
106300        END-IF.
106400        ADD 1 TO WK-N-LOAD1-CTL-VALID(4).
106500        MOVE WK-C-VBOW-PLAYER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
106600        PERFORM D000-GET-OR-CREATE-PLAYER
106700           THRU D099-GET-OR-CREATE-PLAYER-EX.
106800        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-PLAYER-ID.
106900        MOVE WK-N-LOAD1-CURR-MATCH-ID   TO BOWL-MATCH-ID.
107000        MOVE WK-N-LOAD1-CURR-INNINGS-NO TO BOWL-INNINGS-NO.
107100        MOVE WK-N-LOAD1-CURR-PLAYER-ID  TO BOWL-PLAYER-ID.
107200        READ BOWLMST KEY IS BOWL-KEY.
107300        IF WK-C-SUCCESSFUL
107400           PERFORM C611-SET-BOWLING-FIELDS
107500              THRU C619-SET-BOWLING-FIELDS-EX
107600           REWRITE CKT-BOWLING-MASTER-FD
107700           ADD 1 TO WK-N-LOAD1-CTL-UPDATE(4)
107800        ELSE
107900           IF WK-C-RECORD-NOT-FOUND
108000              INITIALIZE CKT-BOWLING-MASTER
108100              MOVE WK-N-LOAD1-CURR-MATCH-ID   TO BOWL-MATCH-ID
108200              MOVE WK-N-LOAD1-CURR-INNINGS-NO TO BOWL-INNINGS-NO
108300              MOVE WK-N-LOAD1-CURR-PLAYER-ID  TO BOWL-PLAYER-ID
108400              PERFORM C611-SET-BOWLING-FIELDS
108500                 THRU C619-SET-BOWLING-FIELDS-EX
108600              WRITE CKT-BOWLING-MASTER-FD
108700              ADD 1 TO WK-N-LOAD1-CTL-INSERT(4)
108800           ELSE
108900              DISPLAY "CKTLOAD1 - BOWLMST I/O ERROR"
109000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
109100              ADD 1 TO WK-N-LOAD1-CTL-ERROR(4)
109200           END-IF
109300        END-IF.
109400        MOVE WK-N-LOAD1-CURR-PLAYER-ID TO WK-N-LOAD1-PSTAT-TARGET-ID.
109500        PERFORM C900-FIND-OR-ADD-PSTAT THRU C909-FIND-OR-ADD-PSTAT-EX.
109600        COMPUTE WK-N-LOAD1-WK-TOT-BALLS =
109700           WK-C-VBOW-OVERS-WHOLE * 6 + WK-C-VBOW-OVERS-BALLS.
109800        ADD WK-N-LOAD1-WK-TOT-BALLS
109900           TO WK-N-LOAD1-PSTAT-BALLS-TOT(WK-N-LOAD1-PSTAT-SUB).
110000        ADD WK-C-VBOW-RUNS-CONCEDED
110100           TO WK-N-LOAD1-PSTAT-RUNS-CONC(WK-N-LOAD1-PSTAT-SUB).
110200        ADD WK-C-VBOW-WICKETS
110300           TO WK-N-LOAD1-PSTAT-WICKETS(WK-N-LOAD1-PSTAT-SUB).
110400        ADD WK-C-VBOW-MAIDENS
110500           TO WK-N-LOAD1-PSTAT-MAIDENS(WK-N-LOAD1-PSTAT-SUB).
110600 C618-NEXT-BOWLING-IN.
110700        ADD 1 TO WK-N-LOAD1-CTL-READ(4).
110800        PERFORM A400-READ-BOWLING-IN THRU A499-READ-BOWLING-IN-EX.
110900 C619-UPSERT-BOWLING-EX.
111000        EXIT.
111100*-----------------------------------------------------------------*
111200 C611-SET-BOWLING-FIELDS.
111300*-----------------------------------------------------------------*
111400        MOVE WK-C-VBOW-OVERS-WHOLE   TO BOWL-OVERS-WHOLE.
111500        MOVE WK-C-VBOW-OVERS-BALLS   TO BOWL-OVERS-BALLS.
111600        MOVE WK-C-VBOW-MAIDENS       TO BOWL-MAIDENS.
111700        MOVE WK-C-VBOW-RUNS-CONCEDED TO BOWL-RUNS-CONCEDED.
111800        MOVE WK-C-VBOW-WICKETS       TO BOWL-WICKETS.
111900        MOVE WK-C-VBOW-WIDES         TO BOWL-WIDES.
112000        MOVE WK-C-VBOW-NO-BALLS      TO BOWL-NO-BALLS.
112100        MOVE 04                      TO WK-C-DSTAT-OPTION.
112200        MOVE WK-C-VBOW-RUNS-CONCEDED  TO WK-C-DSTAT-NUMERATOR.
112300        MOVE WK-C-VBOW-OVERS-WHOLE    TO WK-C-DSTAT-OVERS-WHOLE.
112400        MOVE WK-C-VBOW-OVERS-BALLS    TO WK-C-DSTAT-OVERS-BALLS.
112500        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
112600        MOVE WK-C-DSTAT-RESULT        TO BOWL-ECONOMY-RATE.
112700 C619-SET-BOWLING-FIELDS-EX.
112800        EXIT.
112900*-----------------------------------------------------------------*
113000 C700-PROCESS-DELIVERY-GROUP.
113100*-----------------------------------------------------------------*
113200        PERFORM C710-UPSERT-DELIVERY THRU C719-UPSERT-DELIVERY-EX
113300           UNTIL WK-C-LOAD1-DLVY-EOF
113400           OR DLIN-SOURCE-MATCH-KEY NOT = WK-C-LOAD1-CURR-MATCH-KEY
113500           OR DLIN-INNINGS-NO NOT = WK-N-LOAD1-CURR-INNINGS-NO.
113600 C799-PROCESS-DELIVERY-GROUP-EX.
113700        EXIT.
113800*-----------------------------------------------------------------*
113900 C710-UPSERT-DELIVERY.
114000*-----------------------------------------------------------------*
114100        MOVE DLIN-SOURCE-MATCH-KEY   TO WK-C-VDLV-SOURCE-MATCH-KEY.
114200        MOVE DLIN-INNINGS-NO         TO WK-C-VDLV-INNINGS-NO.
114300        MOVE DLIN-OVER-NO            TO WK-C-VDLV-OVER-NO.
114400        MOVE DLIN-BALL-NO            TO WK-C-VDLV-BALL-NO.
114500        MOVE DLIN-STRIKER-NAME       TO WK-C-VDLV-STRIKER-NAME.
114600        MOVE DLIN-NON-STRIKER-NAME   TO WK-C-VDLV-NON-STRIKER-NAME.
114700        MOVE DLIN-BOWLER-NAME        TO WK-C-VDLV-BOWLER-NAME.
114800        MOVE DLIN-RUNS-OFF-BAT       TO WK-C-VDLV-RUNS-OFF-BAT.
114900        MOVE DLIN-EXTRA-BYE          TO WK-C-VDLV-EXTRA-BYE.
115000        MOVE DLIN-EXTRA-LEGBYE       TO WK-C-VDLV-EXTRA-LEGBYE.
115100        MOVE DLIN-EXTRA-WIDE         TO WK-C-VDLV-EXTRA-WIDE.
115200        MOVE DLIN-EXTRA-NOBALL       TO WK-C-VDLV-EXTRA-NOBALL.
115300        MOVE DLIN-EXTRA-PENALTY      TO WK-C-VDLV-EXTRA-PENALTY.
115400        MOVE DLIN-WICKET-TYPE        TO WK-C-VDLV-WICKET-TYPE.
115500        MOVE DLIN-DISMISSED-NAME     TO WK-C-VDLV-DISMISSED-NAME.
115600        MOVE DLIN-WIDE-FLAG          TO WK-C-VDLV-WIDE-FLAG.
115700        MOVE DLIN-NOBALL-FLAG        TO WK-C-VDLV-NOBALL-FLAG.
115800        MOVE DLIN-BYE-FLAG           TO WK-C-VDLV-BYE-FLAG.
115900        MOVE DLIN-LEGBYE-FLAG        TO WK-C-VDLV-LEGBYE-FLAG.
116000        MOVE DLIN-SIX-FLAG           TO WK-C-VDLV-SIX-FLAG.
116100        MOVE DLIN-FOUR-FLAG          TO WK-C-VDLV-FOUR-FLAG.
116200        CALL "CKTVDLV" USING WK-C-VDLV-RECORD.
116300        IF NOT WK-C-VDLV-IS-VALID
116400           ADD 1 TO WK-N-LOAD1-CTL-REJECT(5)
116500           GO TO C718-NEXT-DELIVERY-IN
116600        END-IF.
116700        ADD 1 TO WK-N-LOAD1-CTL-VALID(5).
116800        MOVE WK-C-VDLV-STRIKER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
116900        PERFORM D000-GET-OR-CREATE-PLAYER
117000           THRU D099-GET-OR-CREATE-PLAYER-EX.
117100        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-STRIKER-ID.
117200        MOVE WK-C-VDLV-NON-STRIKER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
117300        PERFORM D000-GET-OR-CREATE-PLAYER
117400           THRU D099-GET-OR-CREATE-PLAYER-EX.
117500        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-NONSTRK-ID.
117600        MOVE WK-C-VDLV-BOWLER-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
117700        PERFORM D000-GET-OR-CREATE-PLAYER
117800           THRU D099-GET-OR-CREATE-PLAYER-EX.
117900        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-BOWLER-ID.
118000        MOVE WK-C-VDLV-DISMISSED-NAME TO WK-C-LOAD1-PLYR-NAME-PARM.
118100        PERFORM D000-GET-OR-CREATE-PLAYER
118200           THRU D099-GET-OR-CREATE-PLAYER-EX.
118300        MOVE WK-N-LOAD1-PLYR-ID-PARM TO WK-N-LOAD1-CURR-DISMISS-ID.
118400        MOVE WK-N-LOAD1-CURR-MATCH-ID   TO DLVY-MATCH-ID.
118500        MOVE WK-N-LOAD1-CURR-INNINGS-NO TO DLVY-INNINGS-NO.
118600        MOVE WK-C-VDLV-OVER-NO          TO DLVY-OVER-NO.
118700        MOVE WK-C-VDLV-BALL-NO          TO DLVY-BALL-NO.
118800        READ DLVYMST KEY IS DLVY-KEY.
118900        IF WK-C-SUCCESSFUL
119000           PERFORM C711-SET-DELIVERY-FIELDS
119100              THRU C719-SET-DELIVERY-FIELDS-EX
119200           REWRITE CKT-DELIVERY-MASTER-FD
119300           ADD 1 TO WK-N-LOAD1-CTL-UPDATE(5)
119400        ELSE
119500           IF WK-C-RECORD-NOT-FOUND
119600              INITIALIZE CKT-DELIVERY-MASTER
119700              MOVE WK-N-LOAD1-CURR-MATCH-ID   TO DLVY-MATCH-ID
119800              MOVE WK-N-LOAD1-CURR-INNINGS-NO TO DLVY-INNINGS-NO
119900              MOVE WK-C-VDLV-OVER-NO          TO DLVY-OVER-NO
120000              MOVE WK-C-VDLV-BALL-NO          TO DLVY-BALL-NO
120100              PERFORM C711-SET-DELIVERY-FIELDS
120200                 THRU C719-SET-DELIVERY-FIELDS-EX
120300              WRITE CKT-DELIVERY-MASTER-FD
120400              ADD 1 TO WK-N-LOAD1-CTL-INSERT(5)
120500           ELSE
120600              DISPLAY "CKTLOAD1 - DLVYMST I/O ERROR"
120700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
120800              ADD 1 TO WK-N-LOAD1-CTL-ERROR(5)
120900           END-IF
121000        END-IF.
121100 C718-NEXT-DELIVERY-IN.
121200        ADD 1 TO WK-N-LOAD1-CTL-READ(5).
121300        PERFORM A500-READ-DELIVERY-IN THRU A599-READ-DELIVERY-IN-EX.
121400 C719-UPSERT-DELIVERY-EX.
121500        EXIT.
121600*-----------------------------------------------------------------*
121700 C711-SET-DELIVERY-FIELDS.
121800*-----------------------------------------------------------------*
121900        MOVE WK-N-LOAD1-CURR-STRIKER-ID  TO DLVY-STRIKER-ID.
122000        MOVE WK-N-LOAD1-CURR-NONSTRK-ID  TO DLVY-NON-STRIKER-ID.
122100        MOVE WK-N-LOAD1-CURR-BOWLER-ID   TO DLVY-BOWLER-ID.
122200        MOVE WK-C-VDLV-RUNS-OFF-BAT      TO DLVY-RUNS-OFF-BAT.
122300        MOVE WK-C-VDLV-EXTRA-BYE         TO DLVY-EXTRA-BYE.
122400        MOVE WK-C-VDLV-EXTRA-LEGBYE      TO DLVY-EXTRA-LEGBYE.
122500        MOVE WK-C-VDLV-EXTRA-WIDE        TO DLVY-EXTRA-WIDE.
122600        MOVE WK-C-VDLV-EXTRA-NOBALL      TO DLVY-EXTRA-NOBALL.
122700        MOVE WK-C-VDLV-EXTRA-PENALTY     TO DLVY-EXTRA-PENALTY.
122800        MOVE WK-C-VDLV-WICKET-TYPE       TO DLVY-WICKET-TYPE.
122900        MOVE WK-N-LOAD1-CURR-DISMISS-ID  TO DLVY-DISMISSED-ID.
123000        MOVE WK-C-VDLV-WIDE-FLAG         TO DLVY-WIDE-FLAG.
123100        MOVE WK-C-VDLV-NOBALL-FLAG       TO DLVY-NOBALL-FLAG.
123200        MOVE WK-C-VDLV-BYE-FLAG          TO DLVY-BYE-FLAG.
123300        MOVE WK-C-VDLV-LEGBYE-FLAG       TO DLVY-LEGBYE-FLAG.
123400        MOVE WK-C-VDLV-SIX-FLAG          TO DLVY-SIX-FLAG.
123500        MOVE WK-C-VDLV-FOUR-FLAG         TO DLVY-FOUR-FLAG.
123600        COMPUTE DLVY-TOTAL-RUNS = WK-C-VDLV-RUNS-OFF-BAT
123700           + WK-C-VDLV-EXTRA-BYE + WK-C-VDLV-EXTRA-LEGBYE
123800           + WK-C-VDLV-EXTRA-WIDE + WK-C-VDLV-EXTRA-NOBALL
123900           + WK-C-VDLV-EXTRA-PENALTY.
124000        IF WK-C-VDLV-WIDE-FLAG = WK-C-YES
124100              OR WK-C-VDLV-NOBALL-FLAG = WK-C-YES
124200           MOVE WK-C-NO TO DLVY-LEGAL-DELIVERY-FLAG
124300        ELSE
124400           MOVE WK-C-YES TO DLVY-LEGAL-DELIVERY-FLAG
124500        END-IF.
124600 C719-SET-DELIVERY-FIELDS-EX.
124700        EXIT.
124800*-----------------------------------------------------------------*
124900 C800-UPSERT-STATS.
125000*-----------------------------------------------------------------*
125100        PERFORM C810-UPSERT-ONE-PSTAT THRU C819-UPSERT-ONE-PSTAT-EX
125200           VARYING WK-N-LOAD1-PSTAT-IX FROM 1 BY 1
125300           UNTIL WK-N-LOAD1-PSTAT-IX > WK-N-LOAD1-PSTAT-COUNT.
125400 C899-UPSERT-STATS-EX.
125500        EXIT.
125600*-----------------------------------------------------------------*
125700 C810-UPSERT-ONE-PSTAT.
125800*-----------------------------------------------------------------*
125900        DIVIDE WK-N-LOAD1-PSTAT-BALLS-TOT(WK-N-LOAD1-PSTAT-IX) BY 6
126000           GIVING WK-N-LOAD1-OVW REMAINDER WK-N-LOAD1-OVB.
126100        MOVE 02 TO WK-C-DSTAT-OPTION.
126200        MOVE WK-N-LOAD1-PSTAT-RUNS(WK-N-LOAD1-PSTAT-IX)
126300           TO WK-C-DSTAT-NUMERATOR.
126400        MOVE WK-N-LOAD1-PSTAT-BALLS(WK-N-LOAD1-PSTAT-IX)
126500           TO WK-C-DSTAT-DENOMINATOR.
126600        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
126700        MOVE WK-C-DSTAT-RESULT TO WK-N-LOAD1-STRIKE-RATE.
126800        MOVE 03 TO WK-C-DSTAT-OPTION.
126900        MOVE WK-N-LOAD1-PSTAT-RUNS(WK-N-LOAD1-PSTAT-IX)
127000           TO WK-C-DSTAT-NUMERATOR.
127100        MOVE WK-N-LOAD1-PSTAT-DISMISS(WK-N-LOAD1-PSTAT-IX)
127200           TO WK-C-DSTAT-DENOMINATOR.
127300        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
127400        MOVE WK-C-DSTAT-RESULT TO WK-N-LOAD1-BATTING-AVG.
127500        MOVE 04 TO WK-C-DSTAT-OPTION.
127600        MOVE WK-N-LOAD1-PSTAT-RUNS-CONC(WK-N-LOAD1-PSTAT-IX)
127700           TO WK-C-DSTAT-NUMERATOR.
127800        MOVE WK-N-LOAD1-OVW TO WK-C-DSTAT-OVERS-WHOLE.
127900        MOVE WK-N-LOAD1-OVB TO WK-C-DSTAT-OVERS-BALLS.
128000        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
128100        MOVE WK-C-DSTAT-RESULT TO WK-N-LOAD1-ECONOMY-RATE.
128200        MOVE 05 TO WK-C-DSTAT-OPTION.
128300        MOVE WK-N-LOAD1-PSTAT-RUNS-CONC(WK-N-LOAD1-PSTAT-IX)
128400           TO WK-C-DSTAT-NUMERATOR.
128500        MOVE WK-N-LOAD1-PSTAT-WICKETS(WK-N-LOAD1-PSTAT-IX)
128600           TO WK-C-DSTAT-DENOMINATOR.
128700        CALL "CKTDSTAT" USING WK-C-DSTAT-RECORD.
128800        MOVE WK-C-DSTAT-RESULT TO WK-N-LOAD1-BOWLING-AVG.
128900        MOVE WK-N-LOAD1-PSTAT-PLAYER-ID(WK-N-LOAD1-PSTAT-IX)
129000           TO STAT-PLAYER-ID.
129100        MOVE WK-N-LOAD1-CURR-MATCH-ID TO STAT-MATCH-ID.
129200        READ STATMST KEY IS STAT-KEY.
129300        IF WK-C-SUCCESSFUL
129400           PERFORM C811-SET-STAT-FIELDS THRU C819-SET-STAT-FIELDS-EX
129500           REWRITE CKT-PLAYER-MATCH-STATS-FD
129600        ELSE
129700           IF WK-C-RECORD-NOT-FOUND
129800              INITIALIZE CKT-PLAYER-MATCH-STATS
129900              MOVE WK-N-LOAD1-PSTAT-PLAYER-ID(WK-N-LOAD1-PSTAT-IX)
130000                 TO STAT-PLAYER-ID
130100              MOVE WK-N-LOAD1-CURR-MATCH-ID TO STAT-MATCH-ID
130200              PERFORM C811-SET-STAT-FIELDS THRU C819-SET-STAT-FIELDS-EX
130300              WRITE CKT-PLAYER-MATCH-STATS-FD
130400           ELSE
130500              DISPLAY "CKTLOAD1 - STATMST I/O ERROR"
130600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
130700           END-IF
130800        END-IF.
130900 C819-UPSERT-ONE-PSTAT-EX.
131000        EXIT.
131100*-----------------------------------------------------------------*
131200 C811-SET-STAT-FIELDS.
131300*-----------------------------------------------------------------*
131400        MOVE WK-N-LOAD1-PSTAT-RUNS(WK-N-LOAD1-PSTAT-IX)
131500           TO STAT-RUNS-SCORED.
131600        MOVE WK-N-LOAD1-PSTAT-BALLS(WK-N-LOAD1-PSTAT-IX)
131700           TO STAT-BALLS-FACED.
131800        MOVE WK-N-LOAD1-PSTAT-FOURS(WK-N-LOAD1-PSTAT-IX) TO STAT-FOURS.
131900        MOVE WK-N-LOAD1-PSTAT-SIXES(WK-N-LOAD1-PSTAT-IX) TO STAT-SIXES.
132000        MOVE WK-C-LOAD1-PSTAT-NOTOUT-SW(WK-N-LOAD1-PSTAT-IX)
132100           TO STAT-NOT-OUT-FLAG.
132200        MOVE WK-N-LOAD1-STRIKE-RATE    TO STAT-STRIKE-RATE.
132300        MOVE WK-N-LOAD1-OVW            TO STAT-OVERS-BOWLED.
132400        MOVE WK-N-LOAD1-OVB            TO STAT-BALLS-BOWLED.
132500        MOVE WK-N-LOAD1-PSTAT-RUNS-CONC(WK-N-LOAD1-PSTAT-IX)
132600           TO STAT-RUNS-CONCEDED.
132700        MOVE WK-N-LOAD1-PSTAT-WICKETS(WK-N-LOAD1-PSTAT-IX)
132800           TO STAT-WICKETS-TAKEN.
132900        MOVE WK-N-LOAD1-PSTAT-MAIDENS(WK-N-LOAD1-PSTAT-IX)
133000           TO STAT-MAIDENS.
133100        MOVE WK-N-LOAD1-ECONOMY-RATE   TO STAT-ECONOMY-RATE.
133200        MOVE WK-N-LOAD1-BOWLING-AVG    TO STAT-BOWLING-AVERAGE.
133300        MOVE WK-N-LOAD1-BATTING-AVG    TO STAT-BATTING-AVERAGE.
133400        MOVE ZERO TO STAT-CATCHES STAT-STUMPINGS STAT-RUN-OUTS.
133500 C819-SET-STAT-FIELDS-EX.
133600        EXIT.
133700*-----------------------------------------------------------------*
133800 C900-FIND-OR-ADD-PSTAT.
133900*-----------------------------------------------------------------*
134000        MOVE WK-C-NO TO WK-C-LOAD1-PSTAT-FOUND-SW.
134100        PERFORM C910-SCAN-PSTAT THRU C919-SCAN-PSTAT-EX
134200           VARYING WK-N-LOAD1-PSTAT-SUB FROM 1 BY 1
134300           UNTIL WK-N-LOAD1-PSTAT-SUB > WK-N-LOAD1-PSTAT-COUNT
134400           OR WK-C-LOAD1-PSTAT-FOUND.
134500        IF WK-C-LOAD1-PSTAT-FOUND
134600           SUBTRACT 1 FROM WK-N-LOAD1-PSTAT-SUB
134700        ELSE
134800           IF WK-N-LOAD1-PSTAT-COUNT < 30
134900              ADD 1 TO WK-N-LOAD1-PSTAT-COUNT
135000              MOVE WK-N-LOAD1-PSTAT-COUNT TO WK-N-LOAD1-PSTAT-SUB
135100              INITIALIZE WK-C-LOAD1-PSTAT-ENTRY(WK-N-LOAD1-PSTAT-SUB)
135200              MOVE WK-N-LOAD1-PSTAT-TARGET-ID
135300                 TO WK-N-LOAD1-PSTAT-PLAYER-ID(WK-N-LOAD1-PSTAT-SUB)
135400           ELSE
135500              DISPLAY "CKTLOAD1 - PLAYER-STAT TABLE FULL FOR MATCH "
135600                 WK-C-LOAD1-CURR-MATCH-KEY
135700              MOVE 1 TO WK-N-LOAD1-PSTAT-SUB
135800           END-IF
135900        END-IF.
136000 C909-FIND-OR-ADD-PSTAT-EX.
136100        EXIT.
136200*-----------------------------------------------------------------*
136300 C910-SCAN-PSTAT.
136400*-----------------------------------------------------------------*
136500        IF WK-N-LOAD1-PSTAT-PLAYER-ID(WK-N-LOAD1-PSTAT-SUB)
136600              = WK-N-LOAD1-PSTAT-TARGET-ID
136700           MOVE WK-C-YES TO WK-C-LOAD1-PSTAT-FOUND-SW
136800        END-IF.
136900 C919-SCAN-PSTAT-EX.
137000        EXIT.
137100*-----------------------------------------------------------------*
137200 D000-GET-OR-CREATE-PLAYER.
137300*-----------------------------------------------------------------*
137400        IF WK-C-LOAD1-PLYR-NAME-PARM = SPACES
137500           MOVE ZERO TO WK-N-LOAD1-PLYR-ID-PARM
137600        ELSE
137700           MOVE SPACES TO WK-C-XPLYR-COUNTRY-NAME
137800           MOVE WK-C-LOAD1-PLYR-NAME-PARM TO WK-C-XPLYR-FULL-NAME
137900           CALL "CKTXPLYR" USING WK-C-XPLYR-RECORD
138000           MOVE WK-C-XPLYR-PLAYER-ID TO WK-N-LOAD1-PLYR-ID-PARM
138100        END-IF.
138200 D099-GET-OR-CREATE-PLAYER-EX.
138300        EXIT.
138400*-----------------------------------------------------------------*
138500 Y900-ABNORMAL-TERMINATION.
138600*-----------------------------------------------------------------*
138700        PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
138800        GOBACK.
138900*-----------------------------------------------------------------*
139000 Z000-END-PROGRAM-ROUTINE.
139100*-----------------------------------------------------------------*
139200        PERFORM Z100-PRINT-CONTROL-REPORT
139300           THRU Z199-PRINT-CONTROL-REPORT-EX.
139400        CLOSE MATCHIN INNGIN BATTIN BOWLIN.
139500        IF WK-C-LOAD1-DLVY-PRESENT
139600           CLOSE DLVYIN
139700        END-IF.
139800        CLOSE MTCHMST MTTMMST INNGMST BATTMST BOWLMST DLVYMST STATMST
139900           CTLRPT.
140000        IF NOT WK-C-SUCCESSFUL
140100           DISPLAY "CKTLOAD1 - CLOSE FILE ERROR"
140200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
140300        END-IF.
140400 Z999-END-PROGRAM-ROUTINE-EX.
140500        EXIT.
140600*-----------------------------------------------------------------*
140700 Z100-PRINT-CONTROL-REPORT.
140800*-----------------------------------------------------------------*
140900        MOVE SPACES TO WK-C-LOAD1-HDR-RUN-DATE.
141000        MOVE WK-C-RUN-DATE-CC-YY TO WK-C-LOAD1-HDR-RUN-DATE(1:4).
141100        MOVE "/"                TO WK-C-LOAD1-HDR-RUN-DATE(5:1).
141200        MOVE WK-C-RUN-DATE-MM   TO WK-C-LOAD1-HDR-RUN-DATE(6:2).
141300        MOVE "/"                TO WK-C-LOAD1-HDR-RUN-DATE(8:1).
141400        MOVE WK-C-RUN-DATE-DD   TO WK-C-LOAD1-HDR-RUN-DATE(9:2).
141500        WRITE CKT-CONTROL-LINE FROM WK-C-LOAD1-HEADING-1.
141600        WRITE CKT-CONTROL-LINE FROM WK-C-LOAD1-HEADING-2.
141700        MOVE SPACES TO CKT-CONTROL-LINE.
141800        WRITE CKT-CONTROL-LINE.
141900        WRITE CKT-CONTROL-LINE FROM WK-C-LOAD1-HEADING-3.
142000        MOVE ZERO TO WK-N-LOAD1-CTL-GT-READ WK-N-LOAD1-CTL-GT-VALID
142100           WK-N-LOAD1-CTL-GT-REJECT WK-N-LOAD1-CTL-GT-INSERT
142200           WK-N-LOAD1-CTL-GT-UPDATE WK-N-LOAD1-CTL-GT-ERROR.
142300        PERFORM Z110-PRINT-ONE-DETAIL-LINE
142400           THRU Z119-PRINT-ONE-DETAIL-LINE-EX
142500           VARYING WK-N-LOAD1-CTL-SUB FROM 1 BY 1
142600           UNTIL WK-N-LOAD1-CTL-SUB > 5.
142700        MOVE WK-N-LOAD1-CTL-GT-READ   TO WK-C-LOAD1-GT-READ.
142800        MOVE WK-N-LOAD1-CTL-GT-VALID  TO WK-C-LOAD1-GT-VALID.
142900        MOVE WK-N-LOAD1-CTL-GT-REJECT TO WK-C-LOAD1-GT-REJECT.
143000        MOVE WK-N-LOAD1-CTL-GT-INSERT TO WK-C-LOAD1-GT-INSERT.
143100        MOVE WK-N-LOAD1-CTL-GT-UPDATE TO WK-C-LOAD1-GT-UPDATE.
143200        MOVE WK-N-LOAD1-CTL-GT-ERROR  TO WK-C-LOAD1-GT-ERROR.
143300        WRITE CKT-CONTROL-LINE FROM WK-C-LOAD1-GRAND-TOTAL-LINE.
143400 Z199-PRINT-CONTROL-REPORT-EX.
143500        EXIT.
143600*-----------------------------------------------------------------*
143700 Z110-PRINT-ONE-DETAIL-LINE.
143800*-----------------------------------------------------------------*
143900        IF WK-N-LOAD1-CTL-SUB = 5 AND NOT WK-C-LOAD1-DLVY-PRESENT
144000           GO TO Z119-PRINT-ONE-DETAIL-LINE-EX
144100        END-IF.
144200        MOVE WK-C-LOAD1-CTL-NAME(WK-N-LOAD1-CTL-SUB)
144300           TO WK-C-LOAD1-DTL-NAME.
144400        MOVE WK-N-LOAD1-CTL-READ(WK-N-LOAD1-CTL-SUB)
144500           TO WK-C-LOAD1-DTL-READ.
144600        MOVE WK-N-LOAD1-CTL-VALID(WK-N-LOAD1-CTL-SUB)
144700           TO WK-C-LOAD1-DTL-VALID.
144800        MOVE WK-N-LOAD1-CTL-REJECT(WK-N-LOAD1-CTL-SUB)
144900           TO WK-C-LOAD1-DTL-REJECT.
145000        MOVE WK-N-LOAD1-CTL-INSERT(WK-N-LOAD1-CTL-SUB)
145100           TO WK-C-LOAD1-DTL-INSERT.
145200        MOVE WK-N-LOAD1-CTL-UPDATE(WK-N-LOAD1-CTL-SUB)
145300           TO WK-C-LOAD1-DTL-UPDATE.
145400        MOVE WK-N-LOAD1-CTL-ERROR(WK-N-LOAD1-CTL-SUB)
145500           TO WK-C-LOAD1-DTL-ERROR.
145600        WRITE CKT-CONTROL-LINE FROM WK-C-LOAD1-DETAIL-LINE.
145700        ADD WK-N-LOAD1-CTL-READ(WK-N-LOAD1-CTL-SUB)
145800           TO WK-N-LOAD1-CTL-GT-READ.
145900        ADD WK-N-LOAD1-CTL-VALID(WK-N-LOAD1-CTL-SUB)
146000           TO WK-N-LOAD1-CTL-GT-VALID.
146100        ADD WK-N-LOAD1-CTL-REJECT(WK-N-LOAD1-CTL-SUB)
146200           TO WK-N-LOAD1-CTL-GT-REJECT.
146300        ADD WK-N-LOAD1-CTL-INSERT(WK-N-LOAD1-CTL-SUB)
146400           TO WK-N-LOAD1-CTL-GT-INSERT.
146500        ADD WK-N-LOAD1-CTL-UPDATE(WK-N-LOAD1-CTL-SUB)
146600           TO WK-N-LOAD1-CTL-GT-UPDATE.
146700        ADD WK-N-LOAD1-CTL-ERROR(WK-N-LOAD1-CTL-SUB)
146800           TO WK-N-LOAD1-CTL-GT-ERROR.
146900 Z119-PRINT-ONE-DETAIL-LINE-EX.
147000        EXIT.
