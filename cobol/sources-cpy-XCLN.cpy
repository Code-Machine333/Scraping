000100* CKTXCLN - CALL LINKAGE.  SHARED NAME-SCRUBBING ROUTINE USED BY
000200*           ALL FIVE CKTVxxx VALIDATORS.  STRIPS LEADING/TRAILING
000300*           BLANKS, COLLAPSES INTERNAL RUNS OF BLANKS TO ONE, AND
000400*           OPTIONALLY UPPERCASES THE RESULT.
000500*
000600 01  WK-C-XCLN-RECORD.
000700     05  WK-C-XCLN-INPUT.
000800         10  WK-C-XCLN-RAW-NAME       PIC X(30).
000900         10  WK-C-XCLN-UPPER-SW       PIC X(01).
001000             88  WK-C-XCLN-UPPERCASE-IT       VALUE "Y".
001100     05  WK-C-XCLN-OUTPUT.
001200         10  WK-C-XCLN-CLEAN-NAME     PIC X(30).
001300         10  WK-C-XCLN-WAS-BLANK      PIC X(01).
001400             88  WK-C-XCLN-NAME-BLANK         VALUE "Y".
001500     05  FILLER                   PIC X(05).
