000100*****************************************************************
000200* ALIAMST  -  ALIAS ROW RECORD.  WRITTEN BY CKTXTEAM/CKTXPLYR
000300*             WHEN A NEW TEAM OR PLAYER IS CREATED (ALIAS = THE
000400*             OBSERVED NAME ON THE INCOMING RECORD), AND BY
000500*             CKTRECON WHEN A LEGACY KNOWN-AS DIFFERS FROM THE
000600*             LEGACY FULL NAME.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0015 14/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-ALIAS-RECORD.
001400     05  ALIA-KEY.
001500         10  ALIA-ENTITY-TYPE        PIC X(04).
001600             88  ALIA-ENTITY-TEAM            VALUE "TEAM".
001700             88  ALIA-ENTITY-PLYR            VALUE "PLYR".
001800         10  ALIA-ENTITY-ID          PIC 9(06).
001900         10  ALIA-ALIAS-SEQ          PIC 9(02).
002000     05  ALIA-DATA.
002100         10  ALIA-ALIAS-NAME         PIC X(25).
002200     05  FILLER                      PIC X(09).
