000100*****************************************************************
000200* DLVYMST  -  DELIVERY ROW RECORD (BALL-BY-BALL).  KEYED STORE
000300*             MAINTAINED BY CKTLOAD1 PARAGRAPH C700-UPSERT-DELIV.
000400*             KEY IS MATCH-ID + INNINGS-NO + OVER-NO + BALL-NO.
000500*             TOTAL-RUNS AND LEGAL-DELIVERY-FLAG ARE DERIVED.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0013 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-DELIVERY-MASTER.
001300     05  DLVY-KEY.
001400         10  DLVY-MATCH-ID           PIC 9(06).
001500         10  DLVY-INNINGS-NO         PIC 9(01).
001600         10  DLVY-OVER-NO            PIC 9(03).
001700         10  DLVY-BALL-NO            PIC 9(02).
001800     05  DLVY-DATA.
001900         10  DLVY-STRIKER-ID         PIC 9(06).
002000         10  DLVY-NON-STRIKER-ID     PIC 9(06).
002100         10  DLVY-BOWLER-ID          PIC 9(06).
002200         10  DLVY-RUNS-OFF-BAT       PIC 9(01).
002300         10  DLVY-EXTRA-BYE          PIC 9(01).
002400         10  DLVY-EXTRA-LEGBYE       PIC 9(01).
002500         10  DLVY-EXTRA-WIDE         PIC 9(01).
002600         10  DLVY-EXTRA-NOBALL       PIC 9(01).
002700         10  DLVY-EXTRA-PENALTY      PIC 9(01).
002800         10  DLVY-WICKET-TYPE        PIC X(18).
002900         10  DLVY-DISMISSED-ID       PIC 9(06).
003000         10  DLVY-WIDE-FLAG          PIC X(01).
003100         10  DLVY-NOBALL-FLAG        PIC X(01).
003200         10  DLVY-BYE-FLAG           PIC X(01).
003300         10  DLVY-LEGBYE-FLAG        PIC X(01).
003400         10  DLVY-SIX-FLAG           PIC X(01).
003500         10  DLVY-FOUR-FLAG          PIC X(01).
003600*                                 --- DERIVED - CKTDSTAT ---
003700         10  DLVY-TOTAL-RUNS         PIC 9(02).
003800         10  DLVY-LEGAL-DELIVERY-FLAG PIC X(01).
003900             88  DLVY-LEGAL-DELIVERY          VALUE "Y".
004000     05  FILLER                      PIC X(06).
