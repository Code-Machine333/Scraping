000100*****************************************************************
000200* INNGIN   -  INNINGS-IN TRANSACTION RECORD.  ONE PER INNINGS,
000300*             LINKED TO ITS PARENT MATCH BY SOURCE-MATCH-KEY.
000400*             READ BY CKTLOAD1 PARAGRAPH A200-READ-INNINGS-IN,
000500*             SORTED ON THE FEED BY MATCH KEY THEN INNINGS NO.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0018 17/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-INNINGS-IN.
001300     05  ININ-SOURCE-MATCH-KEY       PIC X(10).
001400     05  ININ-INNINGS-NO             PIC 9(01).
001500     05  ININ-BATTING-TEAM           PIC X(25).
001600     05  ININ-BOWLING-TEAM           PIC X(25).
001700     05  ININ-RUNS-SCORED            PIC 9(03).
001800     05  ININ-WICKETS-LOST           PIC 9(02).
001900     05  ININ-OVERS-BOWLED           PIC 9(03).
002000     05  ININ-BALLS-BOWLED           PIC 9(01).
002100     05  ININ-BYES                   PIC 9(02).
002200     05  ININ-LEG-BYES               PIC 9(02).
002300     05  ININ-WIDES                  PIC 9(02).
002400     05  ININ-NO-BALLS               PIC 9(02).
002500     05  ININ-PENALTY-RUNS           PIC 9(02).
002600     05  ININ-DECLARED-FLAG          PIC X(01).
002700     05  ININ-FOLLOW-ON-FLAG         PIC X(01).
002800     05  FILLER                      PIC X(02).
