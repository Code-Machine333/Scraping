000100*****************************************************************
000200* SESNMST  -  SEASON MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXSESN.  THE SEASON NAME
000400*             IS THE FIRST 4 CHARACTERS OF THE MATCH START DATE
000500*             (I.E. THE YEAR), DERIVED BY CKTXSESN - NOT SUPPLIED
000600*             ON MATCH-IN.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0006 14/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-SEASON-MASTER.
001400     05  SESN-KEY.
001500         10  SESN-SEASON-ID          PIC 9(03).
001600     05  SESN-DATA.
001700         10  SESN-SEASON-NAME        PIC X(04).
001800     05  FILLER                      PIC X(09).
