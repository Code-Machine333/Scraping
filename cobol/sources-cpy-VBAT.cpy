000100* CKTVBAT - CALL LINKAGE.  CLEAN + VALIDATE ONE BATTING-IN RECORD.
000200*
000300 01  WK-C-VBAT-RECORD.
000400     05  WK-C-VBAT-INPUT.
000500         10  WK-C-VBAT-SOURCE-MATCH-KEY PIC X(10).
000600         10  WK-C-VBAT-INNINGS-NO     PIC 9(01).
000700         10  WK-C-VBAT-PLAYER-NAME    PIC X(25).
000800         10  WK-C-VBAT-POSITION       PIC 9(02).
000900         10  WK-C-VBAT-RUNS           PIC 9(03).
001000         10  WK-C-VBAT-BALLS          PIC 9(03).
001100         10  WK-C-VBAT-MINUTES        PIC 9(03).
001200         10  WK-C-VBAT-FOURS          PIC 9(02).
001300         10  WK-C-VBAT-SIXES          PIC 9(02).
001400         10  WK-C-VBAT-HOW-OUT        PIC X(15).
001500         10  WK-C-VBAT-BOWLER-NAME    PIC X(25).
001600         10  WK-C-VBAT-FIELDER-NAME   PIC X(25).
001700     05  WK-C-VBAT-OUTPUT.
001800         10  WK-C-VBAT-VALID-FLAG     PIC X(01).
001900             88  WK-C-VBAT-IS-VALID           VALUE "Y".
002000         10  WK-C-VBAT-NOT-OUT-FLAG   PIC X(01).
002100     05  FILLER                   PIC X(05).
