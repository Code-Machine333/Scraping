000100* CKTVBOW - CALL LINKAGE.  CLEAN + VALIDATE ONE BOWLING-IN RECORD.
000200*
000300 01  WK-C-VBOW-RECORD.
000400     05  WK-C-VBOW-INPUT.
000500         10  WK-C-VBOW-SOURCE-MATCH-KEY PIC X(10).
000600         10  WK-C-VBOW-INNINGS-NO     PIC 9(01).
000700         10  WK-C-VBOW-PLAYER-NAME    PIC X(25).
000800         10  WK-C-VBOW-OVERS-WHOLE    PIC 9(02).
000900         10  WK-C-VBOW-OVERS-BALLS    PIC 9(01).
001000         10  WK-C-VBOW-MAIDENS        PIC 9(02).
001100         10  WK-C-VBOW-RUNS-CONCEDED  PIC 9(03).
001200         10  WK-C-VBOW-WICKETS        PIC 9(02).
001300         10  WK-C-VBOW-WIDES          PIC 9(02).
001400         10  WK-C-VBOW-NO-BALLS       PIC 9(02).
001500     05  WK-C-VBOW-OUTPUT.
001600         10  WK-C-VBOW-VALID-FLAG     PIC X(01).
001700             88  WK-C-VBOW-IS-VALID           VALUE "Y".
001800     05  FILLER                   PIC X(05).
