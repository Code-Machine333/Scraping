000100* CKTDSTAT - CALL LINKAGE.  OPTION-DRIVEN DERIVED-STATISTIC
000200*            COMPUTATION.  WK-C-DSTAT-OPTION SELECTS WHICH
000300*            FORMULA TO APPLY - SEE CKTDSTAT PARAGRAPH B100.
000400*
000500 01  WK-C-DSTAT-RECORD.
000600     05  WK-C-DSTAT-INPUT.
000700         10  WK-C-DSTAT-OPTION        PIC 9(02).
000800*                                 01 = INNINGS OVERS-DECIMAL/RUN-RATE
000900*                                 02 = BATTING STRIKE-RATE
001000*                                 03 = BATTING AVERAGE
001100*                                 04 = BOWLING ECONOMY-RATE
001200*                                 05 = BOWLING AVERAGE
001300         10  WK-C-DSTAT-NUMERATOR     PIC 9(07)V9(02).
001400         10  WK-C-DSTAT-DENOMINATOR   PIC 9(07)V9(02).
001500         10  WK-C-DSTAT-OVERS-WHOLE   PIC 9(03).
001600         10  WK-C-DSTAT-OVERS-BALLS   PIC 9(01).
001700     05  WK-C-DSTAT-OUTPUT.
001800         10  WK-C-DSTAT-RESULT        PIC 9(05)V9(02).
001900         10  WK-C-DSTAT-OVERS-DECIMAL PIC 9(03)V9(02).
002000     05  FILLER                   PIC X(05).
