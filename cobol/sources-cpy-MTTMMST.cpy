000100*****************************************************************
000200* MTTMMST  -  MATCH-TEAM LINK RECORD.  ONE ROW PER TEAM PER MATCH,
000300*             BUILT BY CKTLOAD1 PARAGRAPH C100-UPSERT-MATCH SO A
000400*             MATCH'S HOME AND AWAY SIDE CAN BOTH BE FOUND BY TEAM-ID
000500*             WITHOUT RE-READING MATCHMST.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0009 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-MATCH-TEAM.
001300     05  MTTM-KEY.
001400         10  MTTM-MATCH-ID           PIC 9(06).
001500         10  MTTM-TEAM-ID            PIC 9(04).
001600     05  MTTM-DATA.
001700         10  MTTM-ROLE               PIC X(04).
001800             88  MTTM-ROLE-HOME              VALUE "HOME".
001900             88  MTTM-ROLE-AWAY              VALUE "AWAY".
002000     05  FILLER                      PIC X(10).
