000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXCLN.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SHARED NAME-SCRUBBING ROUTINE.  STRIPS LEADING
001200*               AND TRAILING BLANKS FROM A NAME FIELD, COLLAPSES
001300*               INTERNAL RUNS OF BLANKS TO A SINGLE BLANK, AND
001400*               OPTIONALLY FOLDS THE RESULT TO UPPER CASE.  USED
001500*               BY EVERY CKTVxxx VALIDATOR SO THE BLANK-COLLAPSE RULE
001600*               IS CODED EXACTLY ONCE.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV     DESCRIPTION
002100* ------- ---------- ------- -----------------------------------
002200* CKT0100 14/03/1986 RSHAH   - INITIAL VERSION.
002300* CKT0131 02/11/1988 RSHAH   - FIX: TRAILING SINGLE BLANK LEFT
002400*                     BEHIND WHEN THE RAW NAME ENDED IN A RUN OF
002500*                     BLANKS LONGER THAN ONE.
002600* CKT0174 19/07/1991 MDSOUZA - ADD UPPER-CASE FOLD OPTION FOR
002700*                     TEAM SHORT NAMES (REQ# SSU-0047).
002800* CKT0212 08/01/1994 MDSOUZA - WIDEN WORKING FIELDS FROM 20 TO
002900*                     30 BYTES TO COVER VENUE/SERIES NAMES.
003000* CKT0288 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
003100*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
003200*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
003300* CKT0355 11/05/2004 TKURIAN - REQ# SSU-0129 - GUARD AGAINST A
003400*                     COMPLETELY BLANK INPUT SETTING THE BLANK
003500*                     OUTPUT FLAG FOR THE CALLER.
003600* CKT0402 27/02/2013 HPATEL  - REQ# SSU-0201 - CODE REVIEW
003700*                     CLEANUP, NO FUNCTIONAL CHANGE.
003800*-----------------------------------------------------------------
003900*
004000        EJECT
004100********************
004200 ENVIRONMENT DIVISION.
004300********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600************************
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM CKTXCLN   **".
005900*
006000*------------------- PROGRAM WORKING STORAGE --------------------*
006100 01  WK-C-COMMON.
006200        COPY CKTCMWS.
006300*
006400 01  WK-C-XCLN-RAW-COPY          PIC X(30).
006500 01  WK-C-XCLN-RAW-TBL REDEFINES WK-C-XCLN-RAW-COPY.
006600        05  WK-C-XCLN-RAW-CHAR   PIC X(01) OCCURS 30 TIMES.
006700*
006800 01  WK-C-XCLN-RESULT-WORK       PIC X(30).
006900 01  WK-C-XCLN-RESULT-TBL REDEFINES WK-C-XCLN-RESULT-WORK.
007000        05  WK-C-XCLN-RES-CHAR   PIC X(01) OCCURS 30 TIMES.
007100*
007200 01  WK-N-XCLN-SUBS-GROUP.
007300        05  WK-N-XCLN-I          PIC 9(02) COMP.
007400        05  WK-N-XCLN-OUT-LEN    PIC 9(02) COMP.
007500 01  WK-N-XCLN-SUBS-GROUP-R REDEFINES WK-N-XCLN-SUBS-GROUP.
007600        05  WK-C-XCLN-SUBS-DISP  PIC X(04).
007700*
007800 01  WK-C-XCLN-LAST-BLANK-SW     PIC X(01).
007900        88  WK-C-XCLN-LAST-WAS-BLANK      VALUE "Y".
008000*
008100 01  WK-C-XCLN-ALPHABET.
008200        05  WK-C-XCLN-LOWER      PIC X(26) VALUE
008300            "abcdefghijklmnopqrstuvwxyz".
008400        05  WK-C-XCLN-UPPER      PIC X(26) VALUE
008500            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008600*
008700********************
008800 LINKAGE SECTION.
008900********************
009000        COPY XCLN.
009100*
009200****************************************
009300 PROCEDURE DIVISION USING WK-C-XCLN-RECORD.
009400****************************************
009500 MAIN-MODULE.
009600        PERFORM B000-MAIN-PROCESSING
009700           THRU B999-MAIN-PROCESSING-EX.
009800 GOBACK.
009900*
010000*-----------------------------------------------------------------*
010100 B000-MAIN-PROCESSING.
010200*-----------------------------------------------------------------*
010300        MOVE WK-C-XCLN-RAW-NAME     TO WK-C-XCLN-RAW-COPY.
010400        INITIALIZE WK-C-XCLN-RESULT-WORK.
010500        MOVE ZERO                  TO WK-N-XCLN-OUT-LEN.
010600        MOVE "Y"                   TO WK-C-XCLN-LAST-BLANK-SW.
010700        PERFORM B100-SCAN-ONE-CHAR
010800           THRU B199-SCAN-ONE-CHAR-EX
010900           VARYING WK-N-XCLN-I FROM 1 BY 1
011000           UNTIL WK-N-XCLN-I > 30.
011100        IF WK-N-XCLN-OUT-LEN > ZERO
011200              AND WK-C-XCLN-RES-CHAR(WK-N-XCLN-OUT-LEN) = SPACE
011300           SUBTRACT 1 FROM WK-N-XCLN-OUT-LEN
011400        END-IF.
011500        IF WK-C-XCLN-UPPERCASE-IT
011600              AND WK-N-XCLN-OUT-LEN > ZERO
011700           INSPECT WK-C-XCLN-RESULT-WORK(1:WK-N-XCLN-OUT-LEN)
011800              CONVERTING WK-C-XCLN-LOWER TO WK-C-XCLN-UPPER
011900        END-IF.
012000        MOVE WK-C-XCLN-RESULT-WORK TO WK-C-XCLN-CLEAN-NAME.
012100        IF WK-N-XCLN-OUT-LEN = ZERO
012200           MOVE "Y" TO WK-C-XCLN-WAS-BLANK
012300        ELSE
012400           MOVE "N" TO WK-C-XCLN-WAS-BLANK
012500        END-IF.
012600 B999-MAIN-PROCESSING-EX.
012700        EXIT.
012800*-----------------------------------------------------------------*
012900 B100-SCAN-ONE-CHAR.
013000*-----------------------------------------------------------------*
013100        IF WK-C-XCLN-RAW-CHAR(WK-N-XCLN-I) = SPACE
013200           IF NOT WK-C-XCLN-LAST-WAS-BLANK
013300              ADD 1 TO WK-N-XCLN-OUT-LEN
013400              MOVE SPACE TO WK-C-XCLN-RES-CHAR(WK-N-XCLN-OUT-LEN)
013500              MOVE "Y"   TO WK-C-XCLN-LAST-BLANK-SW
013600           END-IF
013700        ELSE
013800           ADD 1 TO WK-N-XCLN-OUT-LEN
013900           MOVE WK-C-XCLN-RAW-CHAR(WK-N-XCLN-I)
014000              TO WK-C-XCLN-RES-CHAR(WK-N-XCLN-OUT-LEN)
014100           MOVE "N" TO WK-C-XCLN-LAST-BLANK-SW
014200        END-IF.
014300 B199-SCAN-ONE-CHAR-EX.
014400        EXIT.
