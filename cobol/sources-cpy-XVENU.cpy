000100* CKTXVENU - CALL LINKAGE.  GET-OR-CREATE A VENUE MASTER ROW.
000200*
000300 01  WK-C-XVENU-RECORD.
000400     05  WK-C-XVENU-INPUT.
000500         10  WK-C-XVENU-VENUE-NAME    PIC X(30).
000600     05  WK-C-XVENU-OUTPUT.
000700         10  WK-C-XVENU-VENUE-ID      PIC 9(04).
000800         10  WK-C-XVENU-CREATED-FLAG  PIC X(01).
000900             88  WK-C-XVENU-WAS-CREATED       VALUE "Y".
001000         10  WK-C-XVENU-ERROR-FLAG    PIC X(01).
001100     05  FILLER                   PIC X(05).
