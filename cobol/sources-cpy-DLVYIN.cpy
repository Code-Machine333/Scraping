000100*****************************************************************
000200* DLVYIN   -  DELIVERY-IN TRANSACTION RECORD.  ONE PER BALL ON
000300*             THE OPTIONAL BALL-BY-BALL FEED, LINKED BY SOURCE-
000400*             MATCH-KEY + INNINGS-NO.  READ BY CKTLOAD1
000500*             PARAGRAPH A500-READ-DELIVERY-IN WHEN THE FEED IS
000600*             PRESENT FOR A GIVEN RUN.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0021 17/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-DELIVERY-IN.
001400     05  DLIN-SOURCE-MATCH-KEY       PIC X(10).
001500     05  DLIN-INNINGS-NO             PIC 9(01).
001600     05  DLIN-OVER-NO                PIC 9(03).
001700     05  DLIN-BALL-NO                PIC 9(02).
001800     05  DLIN-STRIKER-NAME           PIC X(25).
001900     05  DLIN-NON-STRIKER-NAME       PIC X(25).
002000     05  DLIN-BOWLER-NAME            PIC X(25).
002100     05  DLIN-RUNS-OFF-BAT           PIC 9(01).
002200     05  DLIN-EXTRA-BYE              PIC 9(01).
002300     05  DLIN-EXTRA-LEGBYE           PIC 9(01).
002400     05  DLIN-EXTRA-WIDE             PIC 9(01).
002500     05  DLIN-EXTRA-NOBALL           PIC 9(01).
002600     05  DLIN-EXTRA-PENALTY          PIC 9(01).
002700     05  DLIN-WICKET-TYPE            PIC X(18).
002800     05  DLIN-DISMISSED-NAME         PIC X(25).
002900     05  DLIN-WIDE-FLAG              PIC X(01).
003000     05  DLIN-NOBALL-FLAG            PIC X(01).
003100     05  DLIN-BYE-FLAG               PIC X(01).
003200     05  DLIN-LEGBYE-FLAG            PIC X(01).
003300     05  DLIN-SIX-FLAG               PIC X(01).
003400     05  DLIN-FOUR-FLAG              PIC X(01).
003500     05  FILLER                      PIC X(01).
