000100*****************************************************************
000200* MTCHMST  -  MATCH MASTER RECORD.  KEYED STORE BUILT AND
000300*             MAINTAINED BY CKTLOAD1 PARAGRAPH C100-UPSERT-MATCH.
000400*             KEY IS SOURCE-MATCH-KEY (THE DIGITS LIFTED FROM THE
000500*             SOURCE URL BY THE UPSTREAM EXTRACT - NOT OUR
000600*             CONCERN HERE, WE JUST TREAT IT AS AN OPAQUE KEY).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0008 14/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-MATCH-MASTER.
001400     05  MTCH-KEY.
001500         10  MTCH-SOURCE-MATCH-KEY   PIC X(10).
001600     05  MTCH-DATA.
001700         10  MTCH-MATCH-ID           PIC 9(06).
001800         10  MTCH-MATCH-FORMAT       PIC X(10).
001900         10  MTCH-START-DATE         PIC X(08).
002000*                                 YYYYMMDD - REDEFINED BELOW SO
002100*                                 WE CAN GET AT THE YEAR WITHOUT
002200*                                 A REFERENCE MODIFICATION EVERY
002300*                                 TIME CKTXSESN NEEDS IT.
002400         10  MTCH-START-DATE-R REDEFINES MTCH-START-DATE.
002500             15  MTCH-START-CCYY     PIC 9(04).
002600             15  MTCH-START-MM       PIC 9(02).
002700             15  MTCH-START-DD       PIC 9(02).
002800         10  MTCH-END-DATE           PIC X(08).
002900         10  MTCH-HOME-TEAM-ID       PIC 9(04).
003000         10  MTCH-AWAY-TEAM-ID       PIC 9(04).
003100         10  MTCH-VENUE-ID           PIC 9(04).
003200         10  MTCH-SEASON-ID          PIC 9(03).
003300         10  MTCH-SERIES-ID          PIC 9(04).
003400         10  MTCH-TOSS-WINNER-ID     PIC 9(04).
003500         10  MTCH-TOSS-DECISION      PIC X(04).
003600         10  MTCH-RESULT-TYPE        PIC X(10).
003700         10  MTCH-WINNER-TEAM-ID     PIC 9(04).
003800         10  MTCH-DAY-NIGHT-FLAG     PIC X(01).
003900             88  MTCH-DAY-NIGHT-YES          VALUE "Y".
004000             88  MTCH-DAY-NIGHT-NO           VALUE "N".
004100         10  MTCH-FOLLOW-ON-FLAG     PIC X(01).
004200             88  MTCH-FOLLOW-ON-YES          VALUE "Y".
004300         10  MTCH-DL-FLAG            PIC X(01).
004400             88  MTCH-DL-APPLIED              VALUE "Y".
004500     05  FILLER                      PIC X(10).
