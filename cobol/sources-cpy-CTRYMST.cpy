000100*****************************************************************
000200* CTRYMST  -  COUNTRY MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXCTRY.  ONE ROW PER
000400*             DISTINCT COUNTRY NAME SEEN ACROSS TEAMS/PLAYERS.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CKT0002 14/03/1986 RSHAH  - INITIAL VERSION.
000900*****************************************************************
001000*
001100 01  CKT-COUNTRY-MASTER.
001200     05  CTRY-KEY.
001300         10  CTRY-COUNTRY-ID         PIC 9(03).
001400     05  CTRY-DATA.
001500         10  CTRY-COUNTRY-NAME       PIC X(20).
001600*                                 NORMALIZED COUNTRY NAME - KEY
001700*                                 USED BY GET-OR-CREATE IS THIS
001800*                                 FIELD, NOT CTRY-COUNTRY-ID.
001900     05  FILLER                      PIC X(07).
