000100*****************************************************************
000200* BATTIN   -  BATTING-IN TRANSACTION RECORD.  ONE PER BATTING
000300*             LINE WITHIN AN INNINGS, LINKED BY SOURCE-MATCH-KEY
000400*             + INNINGS-NO.  READ BY CKTLOAD1 PARAGRAPH
000500*             A300-READ-BATTING-IN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0019 17/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-BATTING-IN.
001300     05  BTIN-SOURCE-MATCH-KEY       PIC X(10).
001400     05  BTIN-INNINGS-NO             PIC 9(01).
001500     05  BTIN-PLAYER-NAME            PIC X(25).
001600     05  BTIN-POSITION               PIC 9(02).
001700     05  BTIN-RUNS                   PIC 9(03).
001800     05  BTIN-BALLS                  PIC 9(03).
001900     05  BTIN-MINUTES                PIC 9(03).
002000     05  BTIN-FOURS                  PIC 9(02).
002100     05  BTIN-SIXES                  PIC 9(02).
002200     05  BTIN-HOW-OUT                PIC X(15).
002300     05  BTIN-BOWLER-NAME            PIC X(25).
002400     05  BTIN-FIELDER-NAME           PIC X(25).
002500     05  FILLER                      PIC X(01).
