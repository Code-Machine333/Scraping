000100*****************************************************************
000200* BOWLIN   -  BOWLING-IN TRANSACTION RECORD.  ONE PER BOWLING
000300*             LINE WITHIN AN INNINGS, LINKED BY SOURCE-MATCH-KEY
000400*             + INNINGS-NO.  READ BY CKTLOAD1 PARAGRAPH
000500*             A400-READ-BOWLING-IN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0020 17/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-BOWLING-IN.
001300     05  BWIN-SOURCE-MATCH-KEY       PIC X(10).
001400     05  BWIN-INNINGS-NO             PIC 9(01).
001500     05  BWIN-PLAYER-NAME            PIC X(25).
001600     05  BWIN-OVERS-WHOLE            PIC 9(02).
001700     05  BWIN-OVERS-BALLS            PIC 9(01).
001800     05  BWIN-MAIDENS                PIC 9(02).
001900     05  BWIN-RUNS-CONCEDED          PIC 9(03).
002000     05  BWIN-WICKETS                PIC 9(02).
002100     05  BWIN-WIDES                  PIC 9(02).
002200     05  BWIN-NO-BALLS               PIC 9(02).
002300     05  FILLER                      PIC X(01).
