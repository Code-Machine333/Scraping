000100*****************************************************************
000200* BOWLMST  -  BOWLING MASTER RECORD.  KEYED STORE MAINTAINED BY
000300*             CKTLOAD1 PARAGRAPH C600-UPSERT-BOWLING.  KEY IS
000400*             MATCH-ID + INNINGS-NO + PLAYER-ID.  ECONOMY-RATE IS
000500*             DERIVED BY CKTDSTAT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0012 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-BOWLING-MASTER.
001300     05  BOWL-KEY.
001400         10  BOWL-MATCH-ID           PIC 9(06).
001500         10  BOWL-INNINGS-NO         PIC 9(01).
001600         10  BOWL-PLAYER-ID          PIC 9(06).
001700     05  BOWL-DATA.
001800         10  BOWL-OVERS-WHOLE        PIC 9(02).
001900         10  BOWL-OVERS-BALLS        PIC 9(01).
002000         10  BOWL-MAIDENS            PIC 9(02).
002100         10  BOWL-RUNS-CONCEDED      PIC 9(03).
002200         10  BOWL-WICKETS            PIC 9(02).
002300         10  BOWL-WIDES              PIC 9(02).
002400         10  BOWL-NO-BALLS           PIC 9(02).
002500*                                 --- DERIVED - CKTDSTAT ---
002600         10  BOWL-ECONOMY-RATE       PIC 9(03)V9(02).
002700     05  FILLER                      PIC X(10).
