000100*****************************************************************
000200* BATTMST  -  BATTING MASTER RECORD.  KEYED STORE MAINTAINED BY
000300*             CKTLOAD1 PARAGRAPH C500-UPSERT-BATTING.  KEY IS
000400*             MATCH-ID + INNINGS-NO + PLAYER-ID.  STRIKE-RATE IS
000500*             DERIVED BY CKTDSTAT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CKT0011 14/03/1986 RSHAH  - INITIAL VERSION.
001000*****************************************************************
001100*
001200 01  CKT-BATTING-MASTER.
001300     05  BATT-KEY.
001400         10  BATT-MATCH-ID           PIC 9(06).
001500         10  BATT-INNINGS-NO         PIC 9(01).
001600         10  BATT-PLAYER-ID          PIC 9(06).
001700     05  BATT-DATA.
001800         10  BATT-POSITION           PIC 9(02).
001900         10  BATT-RUNS               PIC 9(03).
002000         10  BATT-BALLS              PIC 9(03).
002100         10  BATT-MINUTES            PIC 9(03).
002200         10  BATT-FOURS              PIC 9(02).
002300         10  BATT-SIXES              PIC 9(02).
002400         10  BATT-HOW-OUT            PIC X(15).
002500         10  BATT-NOT-OUT-FLAG       PIC X(01).
002600             88  BATT-NOT-OUT                 VALUE "Y".
002700         10  BATT-BOWLER-ID          PIC 9(06).
002800         10  BATT-FIELDER-ID         PIC 9(06).
002900*                                 --- DERIVED - CKTDSTAT ---
003000         10  BATT-STRIKE-RATE        PIC 9(03)V9(02).
003100     05  FILLER                      PIC X(08).
