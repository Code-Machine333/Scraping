000100*****************************************************************
000200* VENUMST  -  VENUE MASTER RECORD.  KEYED STORE BUILT BY THE
000300*             GET-OR-CREATE LOGIC IN CKTXVENU.  KEY IS THE
000400*             GROUND NAME.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CKT0005 14/03/1986 RSHAH  - INITIAL VERSION.
000900*****************************************************************
001000*
001100 01  CKT-VENUE-MASTER.
001200     05  VENU-KEY.
001300         10  VENU-VENUE-ID           PIC 9(04).
001400     05  VENU-DATA.
001500         10  VENU-VENUE-NAME         PIC X(30).
001600     05  FILLER                      PIC X(12).
