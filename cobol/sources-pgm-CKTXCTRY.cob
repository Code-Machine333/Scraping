000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXCTRY.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   17 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GET-OR-CREATE A COUNTRY MASTER ROW.  CALLED BY
001200*               CKTLOAD1 AND CKTRECON WHENEVER A COUNTRY NAME IS
001300*               SEEN ON AN INPUT RECORD.  THE NAME IS CLEANED BY
001400*               CKTXCLN FIRST.  IF NO ROW EXISTS FOR THE CLEAN
001500*               NAME, ONE IS WRITTEN WITH THE NEXT SEQUENTIAL ID
001600*               TAKEN FROM THE LOW-VALUES CONTROL ROW ON CTRYMST.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* TAG     DATE       DEV     DESCRIPTION
002100* ------- ---------- ------- -----------------------------------
002200* CKT0105 17/03/1986 RSHAH   - INITIAL VERSION.
002300* CKT0139 02/06/1987 RSHAH   - RE-KEY CTRYMST ON COUNTRY NAME (SEE
002400*                     CKT0011 ON CTRYMST).  THIS PROGRAM NO LONGER
002500*                     NEEDS A SEQUENTIAL SCAN TO FIND A DUPLICATE.
002600* CKT0180 04/04/1992 MDSOUZA - ADD WK-C-XCTRY-ERROR-FLAG TO THE
002700*                     CALL LINKAGE SO CKTLOAD1 CAN TELL A GENUINE
002800*                     FILE ERROR FROM A CLEAN GET-OR-CREATE.
002900* CKT0291 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS IN
003000*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
003100*                     OFF PER Y2K PROJECT CHECKLIST ITEM 41.
003200* CKT0358 11/05/2004 TKURIAN - REQ# SSU-0129 - CALL CKTXCLN TO
003300*                     SCRUB THE COUNTRY NAME INSTEAD OF TRUSTING
003400*                     THE CALLER TO HAVE DONE IT ALREADY.
003500* CKT0405 27/02/2013 HPATEL  - REQ# SSU-0201 - CODE REVIEW
003600*                     CLEANUP, NO FUNCTIONAL CHANGE.
003700*-----------------------------------------------------------------
003800*
003900        EJECT
004000********************
004100 ENVIRONMENT DIVISION.
004200********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000        SELECT CTRYMST ASSIGN TO DATABASE-CTRYMST
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS CTRY-KEY
005400        FILE STATUS IS WK-C-FILE-STATUS.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  CTRYMST
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS CKT-COUNTRY-MASTER.
006400 01  CKT-COUNTRY-MASTER-FD.
006500        COPY CTRYMST.
006600*
006700 WORKING-STORAGE SECTION.
006800************************
006900 01  FILLER                  PIC X(24) VALUE
007000        "** PROGRAM CKTXCTRY  **".
007100*
007200*------------------- PROGRAM WORKING STORAGE --------------------*
007300 01  WK-C-COMMON.
007400        COPY CKTCMWS.
007500*
007600 01  WK-C-XCTRY-CLEAN-NAME       PIC X(20).
007700*
007800 01  WK-C-XCTRY-CONTROL-KEY      PIC X(20) VALUE LOW-VALUES.
007900 01  WK-C-XCTRY-CONTROL-KEY-R REDEFINES WK-C-XCTRY-CONTROL-KEY.
008000        05  FILLER                   PIC X(20).
008100*
008200 01  WK-N-XCTRY-NEXT-ID          PIC 9(03) COMP.
008300 01  WK-N-XCTRY-NEXT-ID-R REDEFINES WK-N-XCTRY-NEXT-ID.
008400        05  WK-C-XCTRY-NEXT-ID-DISP PIC X(03).
008500*
008600 01  WK-C-XCTRY-LITERALS.
008700        05  C-COM0206               PIC X(07) VALUE "COM0206".
008800        05  C-FILE-CTRY             PIC X(07) VALUE "CTRYMST".
008900        05  C-MODE-R                PIC X(07) VALUE "READ".
009000        05  C-MODE-W                PIC X(07) VALUE "WRITE".
009100        05  C-MODE-RW                PIC X(07) VALUE "REWRITE".
009200*
009300 01  WK-C-XCTRY-WORK-TABLE.
009400        05  WK-C-XCTRY-WORK-ENTRY OCCURS 3 TIMES.
009500            10  WK-C-XCTRY-WORK-CODE PIC X(07).
009600 01  WK-C-XCTRY-WORK-TABLE-R REDEFINES WK-C-XCTRY-WORK-TABLE.
009700        05  WK-C-XCTRY-WORK-FLAT     PIC X(21).
009800*
009900*------------------- CKTXCLN CALL WORK AREA ----------------------*
010000        COPY XCLN.
010100*
010200********************
010300 LINKAGE SECTION.
010400********************
010500        COPY XCTRY.
010600*
010700*****************************************
010800 PROCEDURE DIVISION USING WK-C-XCTRY-RECORD.
010900*****************************************
011000 MAIN-MODULE.
011100        PERFORM A000-START-PROGRAM-ROUTINE
011200           THRU A999-START-PROGRAM-ROUTINE-EX.
011300        PERFORM B000-MAIN-PROCESSING
011400           THRU B999-MAIN-PROCESSING-EX.
011500        PERFORM Z000-END-PROGRAM-ROUTINE
011600           THRU Z999-END-PROGRAM-ROUTINE-EX.
011700 GOBACK.
011800*
011900*-----------------------------------------------------------------*
012000 A000-START-PROGRAM-ROUTINE.
012100*-----------------------------------------------------------------*
012200        OPEN I-O CTRYMST.
012300        IF NOT WK-C-SUCCESSFUL
012400           DISPLAY "CKTXCTRY - OPEN FILE ERROR - CTRYMST"
012500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600           MOVE WK-C-NOT-FOUND TO WK-C-XCTRY-ERROR-FLAG
012700        END-IF.
012800 A999-START-PROGRAM-ROUTINE-EX.
012900        EXIT.
013000*-----------------------------------------------------------------*
013100 B000-MAIN-PROCESSING.
013200*-----------------------------------------------------------------*
013300        INITIALIZE WK-C-XCTRY-OUTPUT.
013400        MOVE WK-C-NO TO WK-C-XCTRY-ERROR-FLAG.
013500        INITIALIZE WK-C-XCLN-RECORD.
013600        MOVE WK-C-XCTRY-COUNTRY-NAME TO WK-C-XCLN-RAW-NAME.
013700        MOVE WK-C-YES TO WK-C-XCLN-UPPER-SW.
013800        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
013900        MOVE WK-C-XCLN-CLEAN-NAME TO WK-C-XCTRY-CLEAN-NAME.
014000        MOVE WK-C-XCTRY-CLEAN-NAME TO CTRY-COUNTRY-NAME.
014100        READ CTRYMST KEY IS CTRY-KEY.
014200        IF WK-C-SUCCESSFUL
014300           MOVE CTRY-COUNTRY-ID    TO WK-C-XCTRY-COUNTRY-ID
014400           MOVE WK-C-NO            TO WK-C-XCTRY-CREATED-FLAG
014500        ELSE
014600           IF WK-C-RECORD-NOT-FOUND
014700              PERFORM C000-CREATE-COUNTRY
014800                 THRU C999-CREATE-COUNTRY-EX
014900           ELSE
015000              DISPLAY "CKTXCTRY - CTRYMST READ ERROR"
015100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200              MOVE WK-C-YES TO WK-C-XCTRY-ERROR-FLAG
015300           END-IF
015400        END-IF.
015500 B999-MAIN-PROCESSING-EX.
015600        EXIT.
015700*-----------------------------------------------------------------*
015800 C000-CREATE-COUNTRY.
015900*-----------------------------------------------------------------*
016000        PERFORM D000-GET-NEXT-ID
016100           THRU D999-GET-NEXT-ID-EX.
016200        IF WK-C-XCTRY-ERROR-FLAG = WK-C-NO
016300           INITIALIZE CKT-COUNTRY-MASTER
016400           MOVE WK-C-XCTRY-CLEAN-NAME  TO CTRY-COUNTRY-NAME
016500           MOVE WK-N-XCTRY-NEXT-ID     TO CTRY-COUNTRY-ID
016600           WRITE CKT-COUNTRY-MASTER-FD.
016700           IF WK-C-SUCCESSFUL
016800              MOVE WK-N-XCTRY-NEXT-ID  TO WK-C-XCTRY-COUNTRY-ID
016900              MOVE WK-C-YES            TO WK-C-XCTRY-CREATED-FLAG
017000           ELSE
017100              DISPLAY "CKTXCTRY - CTRYMST WRITE ERROR"
017200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300              MOVE WK-C-YES TO WK-C-XCTRY-ERROR-FLAG
017400           END-IF
017500        END-IF.
017600 C999-CREATE-COUNTRY-EX.
017700        EXIT.
017800*-----------------------------------------------------------------*
017900 D000-GET-NEXT-ID.
018000*-----------------------------------------------------------------*
018100        MOVE WK-C-XCTRY-CONTROL-KEY TO CTRY-COUNTRY-NAME.
018200        READ CTRYMST KEY IS CTRY-KEY.
018300        IF WK-C-SUCCESSFUL
018400           COMPUTE WK-N-XCTRY-NEXT-ID = CTRY-COUNTRY-ID + 1
018500           MOVE WK-N-XCTRY-NEXT-ID    TO CTRY-COUNTRY-ID
018600           REWRITE CKT-COUNTRY-MASTER-FD
018700        ELSE
018800           IF WK-C-RECORD-NOT-FOUND
018900              MOVE 1                 TO WK-N-XCTRY-NEXT-ID
019000              INITIALIZE CKT-COUNTRY-MASTER
019100              MOVE WK-C-XCTRY-CONTROL-KEY TO CTRY-COUNTRY-NAME
019200              MOVE WK-N-XCTRY-NEXT-ID     TO CTRY-COUNTRY-ID
019300              WRITE CKT-COUNTRY-MASTER-FD
019400           END-IF
019500        END-IF.
019600        IF NOT WK-C-SUCCESSFUL
019700           DISPLAY "CKTXCTRY - CTRYMST CONTROL ROW ERROR"
019800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900           MOVE WK-C-YES TO WK-C-XCTRY-ERROR-FLAG
020000        END-IF.
020100 D999-GET-NEXT-ID-EX.
020200        EXIT.
020300*-----------------------------------------------------------------*
020400 Z000-END-PROGRAM-ROUTINE.
020500*-----------------------------------------------------------------*
020600        CLOSE CTRYMST.
020700        IF NOT WK-C-SUCCESSFUL
020800           DISPLAY "CKTXCTRY - CLOSE FILE ERROR - CTRYMST"
020900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000        END-IF.
021100 Z999-END-PROGRAM-ROUTINE-EX.
021200        EXIT.
