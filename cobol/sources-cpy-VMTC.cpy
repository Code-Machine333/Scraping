000100* CKTVMTC - CALL LINKAGE.  CLEAN + VALIDATE ONE MATCH-IN RECORD.
000200*
000300 01  WK-C-VMTC-RECORD.
000400     05  WK-C-VMTC-INPUT.
000500         10  WK-C-VMTC-SOURCE-MATCH-KEY PIC X(10).
000600         10  WK-C-VMTC-MATCH-FORMAT   PIC X(10).
000700         10  WK-C-VMTC-START-DATE     PIC X(08).
000800         10  WK-C-VMTC-END-DATE       PIC X(08).
000900         10  WK-C-VMTC-HOME-TEAM      PIC X(25).
001000         10  WK-C-VMTC-AWAY-TEAM      PIC X(25).
001100         10  WK-C-VMTC-VENUE-NAME     PIC X(30).
001200         10  WK-C-VMTC-SERIES-NAME    PIC X(30).
001300         10  WK-C-VMTC-TOSS-WINNER    PIC X(25).
001400         10  WK-C-VMTC-TOSS-DECISION  PIC X(04).
001500         10  WK-C-VMTC-RESULT-TYPE    PIC X(10).
001600         10  WK-C-VMTC-WINNER-TEAM    PIC X(25).
001700         10  WK-C-VMTC-DAY-NIGHT-FLAG PIC X(01).
001800         10  WK-C-VMTC-FOLLOW-ON-FLAG PIC X(01).
001900         10  WK-C-VMTC-DL-FLAG        PIC X(01).
002000     05  WK-C-VMTC-OUTPUT.
002100         10  WK-C-VMTC-VALID-FLAG     PIC X(01).
002200             88  WK-C-VMTC-IS-VALID           VALUE "Y".
002300     05  FILLER                   PIC X(05).
