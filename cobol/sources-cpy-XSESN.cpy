000100* CKTXSESN - CALL LINKAGE.  DERIVE THE SEASON NAME FROM A MATCH
000200*            START DATE (FIRST 4 CHARACTERS) AND GET-OR-CREATE
000300*            THE SEASON MASTER ROW.
000400*
000500 01  WK-C-XSESN-RECORD.
000600     05  WK-C-XSESN-INPUT.
000700         10  WK-C-XSESN-START-DATE    PIC X(08).
000800     05  WK-C-XSESN-OUTPUT.
000900         10  WK-C-XSESN-SEASON-ID     PIC 9(03).
001000         10  WK-C-XSESN-SEASON-NAME   PIC X(04).
001100         10  WK-C-XSESN-CREATED-FLAG  PIC X(01).
001200             88  WK-C-XSESN-WAS-CREATED       VALUE "Y".
001300         10  WK-C-XSESN-ERROR-FLAG    PIC X(01).
001400     05  FILLER                   PIC X(05).
