000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTVINN.
000500 AUTHOR.         R SHAH.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   25 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CLEAN AND VALIDATE ONE INNINGS-IN RECORD.
001200*               TEAM NAMES ARE SCRUBBED VIA CKTXCLN BUT NOT
001300*               UPPERCASED - ONLY THE SHORT TEAM NAME ON MATCH-IN
001400*               IS UPPERCASED, PER HOUSE NAMING CONVENTION.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DATE       DEV     DESCRIPTION
001900* ------- ---------- ------- -----------------------------------
002000* CKT0112 25/03/1986 RSHAH   - INITIAL VERSION.
002100* CKT0146 14/08/1987 RSHAH   - REJECT WHEN BATTING TEAM = BOWLING
002200*                     TEAM - REQ# SSU-0029.
002300* CKT0184 03/11/1988 MDSOUZA - BALLS-BOWLED MUST BE 5 OR LESS
002400*                     (SIX-BALL OVER, PARTIAL OVER IN PROGRESS).
002500* CKT0299 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS ON THIS
002600*                     RECORD, NO CHANGE REQUIRED. SIGNED OFF PER
002700*                     Y2K PROJECT CHECKLIST ITEM 44.
002800* CKT0366 11/05/2004 TKURIAN - REQ# SSU-0131 - DEFAULT ALL BLANK
002900*                     NUMERIC FIELDS TO ZERO BEFORE RANGE CHECKS
003000*                     RUN, NOT AFTER.
003100*-----------------------------------------------------------------
003200*
003300        EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900************************
005000 01  FILLER                  PIC X(24) VALUE
005100        "** PROGRAM CKTVINN   **".
005200*
005300*------------------- PROGRAM WORKING STORAGE --------------------*
005400 01  WK-C-COMMON.
005500        COPY CKTCMWS.
005600*
005700 01  WK-C-VINN-CLEAN-WORK-RECORD.
005800        COPY XCLN.
005900*
006000 01  WK-C-VINN-BATTING-CLEAN          PIC X(25).
006100 01  WK-C-VINN-BOWLING-CLEAN          PIC X(25).
006200*
006300 01  WK-C-VINN-TEAM-PAIR-GRP.
006400        05  WK-C-VINN-TEAM-PAIR-BAT      PIC X(25).
006500        05  WK-C-VINN-TEAM-PAIR-BOWL     PIC X(25).
006600 01  WK-C-VINN-TEAM-PAIR-GRP-R REDEFINES WK-C-VINN-TEAM-PAIR-GRP.
006700        05  WK-C-VINN-TEAM-PAIR-FLAT     PIC X(50).
006800*
006900 01  WK-N-VINN-EXTRAS-GRP.
007000        05  WK-N-VINN-EXTRAS-SUM         PIC S9(05) COMP.
007100        05  WK-N-VINN-RANGE-SUBS         PIC 9(02) COMP.
007200 01  WK-N-VINN-EXTRAS-GRP-R REDEFINES WK-N-VINN-EXTRAS-GRP.
007300        05  FILLER                     PIC X(07).
007400*
007500 01  WK-C-VINN-FLAG-TABLE.
007600        05  WK-C-VINN-FLAG-ENTRY OCCURS 2 TIMES PIC X(01).
007700 01  WK-C-VINN-FLAG-TABLE-R REDEFINES WK-C-VINN-FLAG-TABLE.
007800        05  WK-C-VINN-FLAG-FLAT          PIC X(02).
007900*
008000********************
008100 LINKAGE SECTION.
008200********************
008300        COPY VINN.
008400*
008500****************************************
008600 PROCEDURE DIVISION USING WK-C-VINN-RECORD.
008700****************************************
008800 MAIN-MODULE.
008900        PERFORM B000-MAIN-PROCESSING
009000           THRU B999-MAIN-PROCESSING-EX.
009100 GOBACK.
009200*
009300*-----------------------------------------------------------------*
009400 B000-MAIN-PROCESSING.
009500*-----------------------------------------------------------------*
009600        MOVE "Y" TO WK-C-VINN-VALID-FLAG.
009700        PERFORM C100-CLEAN-NAMES
009800           THRU C199-CLEAN-NAMES-EX.
009900        PERFORM C200-APPLY-DEFAULTS
010000           THRU C299-APPLY-DEFAULTS-EX.
010100        PERFORM C300-CHECK-MANDATORY
010200           THRU C399-CHECK-MANDATORY-EX.
010300        PERFORM C400-CHECK-INNINGS-NO
010400           THRU C499-CHECK-INNINGS-NO-EX.
010500        PERFORM C500-CHECK-TEAMS-DIFFERENT
010600           THRU C599-CHECK-TEAMS-DIFFERENT-EX.
010700        PERFORM C600-CHECK-WICKETS-LOST
010800           THRU C699-CHECK-WICKETS-LOST-EX.
010900        PERFORM C700-CHECK-BALLS-BOWLED
011000           THRU C799-CHECK-BALLS-BOWLED-EX.
011100 B999-MAIN-PROCESSING-EX.
011200        EXIT.
011300*-----------------------------------------------------------------*
011400 C100-CLEAN-NAMES.
011500*-----------------------------------------------------------------*
011600        MOVE WK-C-VINN-BATTING-TEAM TO WK-C-XCLN-RAW-NAME.
011700        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
011800        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
011900        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VINN-BATTING-TEAM
012000                                        WK-C-VINN-BATTING-CLEAN.
012100        MOVE WK-C-VINN-BOWLING-TEAM TO WK-C-XCLN-RAW-NAME.
012200        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
012300        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
012400        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VINN-BOWLING-TEAM
012500                                        WK-C-VINN-BOWLING-CLEAN.
012600 C199-CLEAN-NAMES-EX.
012700        EXIT.
012800*-----------------------------------------------------------------*
012900 C200-APPLY-DEFAULTS.
013000*-----------------------------------------------------------------*
013100        IF WK-C-VINN-DECLARED-FLAG NOT = "Y"
013200           MOVE "N" TO WK-C-VINN-DECLARED-FLAG
013300        END-IF.
013400        IF WK-C-VINN-FOLLOW-ON-FLAG NOT = "Y"
013500           MOVE "N" TO WK-C-VINN-FOLLOW-ON-FLAG
013600        END-IF.
013700 C299-APPLY-DEFAULTS-EX.
013800        EXIT.
013900*-----------------------------------------------------------------*
014000 C300-CHECK-MANDATORY.
014100*-----------------------------------------------------------------*
014200        IF WK-C-VINN-SOURCE-MATCH-KEY = SPACES
014300              OR WK-C-VINN-BATTING-TEAM = SPACES
014400              OR WK-C-VINN-BOWLING-TEAM = SPACES
014500           MOVE "N" TO WK-C-VINN-VALID-FLAG
014600        END-IF.
014700 C399-CHECK-MANDATORY-EX.
014800        EXIT.
014900*-----------------------------------------------------------------*
015000 C400-CHECK-INNINGS-NO.
015100*-----------------------------------------------------------------*
015200        IF WK-C-VINN-INNINGS-NO < 1 OR WK-C-VINN-INNINGS-NO > 4
015300           MOVE "N" TO WK-C-VINN-VALID-FLAG
015400        END-IF.
015500 C499-CHECK-INNINGS-NO-EX.
015600        EXIT.
015700*-----------------------------------------------------------------*
015800 C500-CHECK-TEAMS-DIFFERENT.
015900*-----------------------------------------------------------------*
016000        IF WK-C-VINN-BATTING-CLEAN = WK-C-VINN-BOWLING-CLEAN
016100           MOVE "N" TO WK-C-VINN-VALID-FLAG
016200        END-IF.
016300 C599-CHECK-TEAMS-DIFFERENT-EX.
016400        EXIT.
016500*-----------------------------------------------------------------*
016600 C600-CHECK-WICKETS-LOST.
016700*-----------------------------------------------------------------*
016800        IF WK-C-VINN-WICKETS-LOST > 10
016900           MOVE "N" TO WK-C-VINN-VALID-FLAG
017000        END-IF.
017100 C699-CHECK-WICKETS-LOST-EX.
017200        EXIT.
017300*-----------------------------------------------------------------*
017400 C700-CHECK-BALLS-BOWLED.
017500*-----------------------------------------------------------------*
017600        IF WK-C-VINN-BALLS-BOWLED > 5
017700           MOVE "N" TO WK-C-VINN-VALID-FLAG
017800        END-IF.
017900 C799-CHECK-BALLS-BOWLED-EX.
018000        EXIT.
