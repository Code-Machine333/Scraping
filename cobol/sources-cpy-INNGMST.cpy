000100*****************************************************************
000200* INNGMST  -  INNINGS MASTER RECORD.  KEYED STORE MAINTAINED BY
000300*             CKTLOAD1 PARAGRAPH C400-UPSERT-INNINGS.  KEY IS
000400*             MATCH-ID + INNINGS-NO.  THE LAST THREE DATA FIELDS
000500*             ARE DERIVED - SET BY CKTDSTAT, NEVER BY THE
000600*             VALIDATOR.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0010 14/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-INNINGS-MASTER.
001400     05  INNG-KEY.
001500         10  INNG-MATCH-ID           PIC 9(06).
001600         10  INNG-INNINGS-NO         PIC 9(01).
001700     05  INNG-DATA.
001800         10  INNG-BATTING-TEAM-ID    PIC 9(04).
001900         10  INNG-BOWLING-TEAM-ID    PIC 9(04).
002000         10  INNG-RUNS-SCORED        PIC 9(03).
002100         10  INNG-WICKETS-LOST       PIC 9(02).
002200         10  INNG-OVERS-BOWLED       PIC 9(03).
002300         10  INNG-BALLS-BOWLED       PIC 9(01).
002400         10  INNG-BYES               PIC 9(02).
002500         10  INNG-LEG-BYES           PIC 9(02).
002600         10  INNG-WIDES              PIC 9(02).
002700         10  INNG-NO-BALLS           PIC 9(02).
002800         10  INNG-PENALTY-RUNS       PIC 9(02).
002900         10  INNG-DECLARED-FLAG      PIC X(01).
003000         10  INNG-FOLLOW-ON-FLAG     PIC X(01).
003100*                                 --- DERIVED - CKTDSTAT ---
003200         10  INNG-TOTAL-EXTRAS       PIC 9(03).
003300         10  INNG-OVERS-DECIMAL      PIC 9(03)V9(02).
003400         10  INNG-RUN-RATE           PIC 9(03)V9(02).
003500     05  FILLER                      PIC X(08).
