000100* CKTXPLYR - CALL LINKAGE.  GET-OR-CREATE A PLAYER MASTER ROW AND
000200*            EMIT AN ALIAS ROW WHEN THE PLAYER IS NEWLY CREATED.
000300*
000400 01  WK-C-XPLYR-RECORD.
000500     05  WK-C-XPLYR-INPUT.
000600         10  WK-C-XPLYR-FULL-NAME     PIC X(25).
000700         10  WK-C-XPLYR-COUNTRY-NAME  PIC X(20).
000800     05  WK-C-XPLYR-OUTPUT.
000900         10  WK-C-XPLYR-PLAYER-ID     PIC 9(06).
001000         10  WK-C-XPLYR-CREATED-FLAG  PIC X(01).
001100             88  WK-C-XPLYR-WAS-CREATED       VALUE "Y".
001200         10  WK-C-XPLYR-ERROR-FLAG    PIC X(01).
001300     05  FILLER                   PIC X(05).
