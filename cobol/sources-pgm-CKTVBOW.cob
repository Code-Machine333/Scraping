000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTVBOW.
000500 AUTHOR.         M DSOUZA.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   28 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CLEAN AND VALIDATE ONE BOWLING-IN RECORD.
001200*               OVERS-BALLS MUST BE A PARTIAL OVER OF 0-5 BALLS,
001300*               THE SAME RULE CKTVINN APPLIES TO THE INNINGS
001400*               TOTAL.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DATE       DEV     DESCRIPTION
001900* ------- ---------- ------- -----------------------------------
002000* CKT0114 28/03/1986 MDSOUZA - INITIAL VERSION.
002100* CKT0148 14/08/1987 MDSOUZA - OVERS-BALLS MUST BE 5 OR LESS.
002200* CKT0186 03/11/1988 RSHAH   - MANDATORY NAME CHECK NOW ALSO COVERS
002300*                     THE SOURCE MATCH KEY AND INNINGS NUMBER.
002400* CKT0301 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS ON THIS
002500*                     RECORD, NO CHANGE REQUIRED. SIGNED OFF PER
002600*                     Y2K PROJECT CHECKLIST ITEM 46.
002700* CKT0368 11/05/2004 TKURIAN - REQ# SSU-0132 - MAIDENS, RUNS, WIDES
002800*                     AND NO-BALLS DEFAULT TO ZERO WHEN BLANK.
002900*-----------------------------------------------------------------
003000*
003100        EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700************************
004800 01  FILLER                  PIC X(24) VALUE
004900        "** PROGRAM CKTVBOW   **".
005000*
005100*------------------- PROGRAM WORKING STORAGE --------------------*
005200 01  WK-C-COMMON.
005300        COPY CKTCMWS.
005400*
005500 01  WK-C-VBOW-CLEAN-WORK-RECORD.
005600        COPY XCLN.
005700*
005800 01  WK-N-VBOW-WORK-GRP.
005900        05  WK-N-VBOW-ERROR-COUNT        PIC 9(02) COMP.
006000        05  WK-N-VBOW-OVERS-CHECK         PIC 9(02) COMP.
006100 01  WK-N-VBOW-WORK-GRP-R REDEFINES WK-N-VBOW-WORK-GRP.
006200        05  FILLER                      PIC X(04).
006300*
006400 01  WK-C-VBOW-OVERS-DISPLAY-GRP.
006500        05  WK-C-VBOW-OVERS-WHOLE-D     PIC 9(02).
006600        05  WK-C-VBOW-OVERS-BALLS-D     PIC 9(01).
006700 01  WK-C-VBOW-OVERS-DISPLAY-GRP-R REDEFINES
006800        WK-C-VBOW-OVERS-DISPLAY-GRP.
006900        05  WK-C-VBOW-OVERS-DISPLAY-FLAT PIC X(03).
007000*
007100 01  WK-C-VBOW-BOWL-TABLE.
007200        05  WK-C-VBOW-BOWL-ENTRY OCCURS 2 TIMES PIC X(07).
007300 01  WK-C-VBOW-BOWL-TABLE-R REDEFINES WK-C-VBOW-BOWL-TABLE.
007400        05  WK-C-VBOW-BOWL-FLAT          PIC X(14).
007500*
007600********************
007700 LINKAGE SECTION.
007800********************
007900        COPY VBOW.
008000*
008100****************************************
008200 PROCEDURE DIVISION USING WK-C-VBOW-RECORD.
008300****************************************
008400 MAIN-MODULE.
008500        PERFORM B000-MAIN-PROCESSING
008600           THRU B999-MAIN-PROCESSING-EX.
008700 GOBACK.
008800*
008900*-----------------------------------------------------------------*
009000 B000-MAIN-PROCESSING.
009100*-----------------------------------------------------------------*
009200        MOVE "Y" TO WK-C-VBOW-VALID-FLAG.
009300        PERFORM C100-CLEAN-NAMES
009400           THRU C199-CLEAN-NAMES-EX.
009500        PERFORM C200-APPLY-DEFAULTS
009600           THRU C299-APPLY-DEFAULTS-EX.
009700        PERFORM C300-CHECK-MANDATORY
009800           THRU C399-CHECK-MANDATORY-EX.
009900        PERFORM C400-CHECK-INNINGS-NO
010000           THRU C499-CHECK-INNINGS-NO-EX.
010100        PERFORM C500-CHECK-OVERS-BALLS
010200           THRU C599-CHECK-OVERS-BALLS-EX.
010300 B999-MAIN-PROCESSING-EX.
010400        EXIT.
010500*-----------------------------------------------------------------*
010600 C100-CLEAN-NAMES.
010700*-----------------------------------------------------------------*
010800        MOVE WK-C-VBOW-PLAYER-NAME  TO WK-C-XCLN-RAW-NAME.
010900        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
011000        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
011100        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VBOW-PLAYER-NAME.
011200 C199-CLEAN-NAMES-EX.
011300        EXIT.
011400*-----------------------------------------------------------------*
011500 C200-APPLY-DEFAULTS.
011600*-----------------------------------------------------------------*
011700        IF WK-C-VBOW-MAIDENS NOT NUMERIC
011800           MOVE ZERO TO WK-C-VBOW-MAIDENS
011900        END-IF.
012000        IF WK-C-VBOW-RUNS-CONCEDED NOT NUMERIC
012100           MOVE ZERO TO WK-C-VBOW-RUNS-CONCEDED
012200        END-IF.
012300        IF WK-C-VBOW-WICKETS NOT NUMERIC
012400           MOVE ZERO TO WK-C-VBOW-WICKETS
012500        END-IF.
012600        IF WK-C-VBOW-WIDES NOT NUMERIC
012700           MOVE ZERO TO WK-C-VBOW-WIDES
012800        END-IF.
012900        IF WK-C-VBOW-NO-BALLS NOT NUMERIC
013000           MOVE ZERO TO WK-C-VBOW-NO-BALLS
013100        END-IF.
013200 C299-APPLY-DEFAULTS-EX.
013300        EXIT.
013400*-----------------------------------------------------------------*
013500 C300-CHECK-MANDATORY.
013600*-----------------------------------------------------------------*
013700        IF WK-C-VBOW-SOURCE-MATCH-KEY = SPACES
013800              OR WK-C-VBOW-PLAYER-NAME = SPACES
013900           MOVE "N" TO WK-C-VBOW-VALID-FLAG
014000        END-IF.
014100 C399-CHECK-MANDATORY-EX.
014200        EXIT.
014300*-----------------------------------------------------------------*
014400 C400-CHECK-INNINGS-NO.
014500*-----------------------------------------------------------------*
014600        IF WK-C-VBOW-INNINGS-NO < 1 OR WK-C-VBOW-INNINGS-NO > 4
014700           MOVE "N" TO WK-C-VBOW-VALID-FLAG
014800        END-IF.
014900 C499-CHECK-INNINGS-NO-EX.
015000        EXIT.
015100*-----------------------------------------------------------------*
015200 C500-CHECK-OVERS-BALLS.
015300*-----------------------------------------------------------------*
015400        IF WK-C-VBOW-OVERS-BALLS > 5
015500           MOVE "N" TO WK-C-VBOW-VALID-FLAG
015600        END-IF.
015700 C599-CHECK-OVERS-BALLS-EX.
015800        EXIT.
