000100* CKTXCTRY - CALL LINKAGE.  GET-OR-CREATE A COUNTRY MASTER ROW.
000200*
000300 01  WK-C-XCTRY-RECORD.
000400     05  WK-C-XCTRY-INPUT.
000500         10  WK-C-XCTRY-COUNTRY-NAME  PIC X(20).
000600     05  WK-C-XCTRY-OUTPUT.
000700         10  WK-C-XCTRY-COUNTRY-ID    PIC 9(03).
000800         10  WK-C-XCTRY-CREATED-FLAG  PIC X(01).
000900             88  WK-C-XCTRY-WAS-CREATED       VALUE "Y".
001000         10  WK-C-XCTRY-ERROR-FLAG    PIC X(01).
001100     05  FILLER                   PIC X(05).
