000100*****************************************************************
000200* MATCHIN  -  MATCH-IN TRANSACTION RECORD.  ONE PER MATCH HEADER
000300*             ON THE NIGHTLY SCORECARD FEED, READ SEQUENTIALLY
000400*             BY CKTLOAD1 PARAGRAPH A100-READ-MATCH-IN.  FIELDS
000500*             ARE PASSED STRAIGHT INTO WK-C-VMTC-RECORD FOR
000600*             CLEANING/VALIDATION - SEE CKTVMTC.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CKT0017 17/03/1986 RSHAH  - INITIAL VERSION.
001100*****************************************************************
001200*
001300 01  CKT-MATCH-IN.
001400     05  MTIN-SOURCE-MATCH-KEY       PIC X(10).
001500     05  MTIN-MATCH-FORMAT           PIC X(10).
001600     05  MTIN-START-DATE             PIC X(08).
001700     05  MTIN-END-DATE               PIC X(08).
001800     05  MTIN-HOME-TEAM              PIC X(25).
001900     05  MTIN-AWAY-TEAM              PIC X(25).
002000     05  MTIN-VENUE-NAME             PIC X(30).
002100     05  MTIN-SERIES-NAME            PIC X(30).
002200     05  MTIN-TOSS-WINNER            PIC X(25).
002300     05  MTIN-TOSS-DECISION          PIC X(04).
002400     05  MTIN-RESULT-TYPE            PIC X(10).
002500     05  MTIN-WINNER-TEAM            PIC X(25).
002600     05  MTIN-DAY-NIGHT-FLAG         PIC X(01).
002700     05  MTIN-FOLLOW-ON-FLAG         PIC X(01).
002800     05  MTIN-DL-FLAG                PIC X(01).
002900     05  FILLER                      PIC X(05).
