000100*****************************************************************
000200* STATMST  -  PLAYER-MATCH-STATS MASTER RECORD.  KEYED STORE
000300*             MAINTAINED BY CKTLOAD1 PARAGRAPH C800-UPSERT-STATS,
000400*             ACCUMULATED FROM THE BATTING/BOWLING LINES OF A
000500*             MATCH AND DERIVED BY CKTDSTAT.  KEY IS PLAYER-ID +
000600*             MATCH-ID.  FIELDING COUNTS (CATCHES/STUMPINGS/
000700*             RUN-OUTS) ARE NOT SOURCED FROM ANY INPUT FIELD AND
000800*             ARE LEFT AT ZERO PER THE LOAD DEFAULTING RULE.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CKT0014 14/03/1986 RSHAH  - INITIAL VERSION.
001300*****************************************************************
001400*
001500 01  CKT-PLAYER-MATCH-STATS.
001600     05  STAT-KEY.
001700         10  STAT-PLAYER-ID          PIC 9(06).
001800         10  STAT-MATCH-ID           PIC 9(06).
001900     05  STAT-DATA.
002000         10  STAT-RUNS-SCORED        PIC 9(04).
002100         10  STAT-BALLS-FACED        PIC 9(04).
002200         10  STAT-FOURS              PIC 9(03).
002300         10  STAT-SIXES              PIC 9(03).
002400         10  STAT-NOT-OUT-FLAG       PIC X(01).
002500         10  STAT-STRIKE-RATE        PIC 9(03)V9(02).
002600         10  STAT-OVERS-BOWLED       PIC 9(03).
002700         10  STAT-BALLS-BOWLED       PIC 9(01).
002800         10  STAT-RUNS-CONCEDED      PIC 9(04).
002900         10  STAT-WICKETS-TAKEN      PIC 9(02).
003000         10  STAT-MAIDENS            PIC 9(03).
003100         10  STAT-ECONOMY-RATE       PIC 9(03)V9(02).
003200         10  STAT-BOWLING-AVERAGE    PIC 9(04)V9(02).
003300         10  STAT-BATTING-AVERAGE    PIC 9(04)V9(02).
003400         10  STAT-CATCHES            PIC 9(02).
003500         10  STAT-STUMPINGS          PIC 9(02).
003600         10  STAT-RUN-OUTS           PIC 9(02).
003700     05  FILLER                      PIC X(05).
