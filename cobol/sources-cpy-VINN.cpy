000100* CKTVINN - CALL LINKAGE.  CLEAN + VALIDATE ONE INNINGS-IN RECORD.
000200*
000300 01  WK-C-VINN-RECORD.
000400     05  WK-C-VINN-INPUT.
000500         10  WK-C-VINN-SOURCE-MATCH-KEY PIC X(10).
000600         10  WK-C-VINN-INNINGS-NO     PIC 9(01).
000700         10  WK-C-VINN-BATTING-TEAM   PIC X(25).
000800         10  WK-C-VINN-BOWLING-TEAM   PIC X(25).
000900         10  WK-C-VINN-RUNS-SCORED    PIC 9(03).
001000         10  WK-C-VINN-WICKETS-LOST   PIC 9(02).
001100         10  WK-C-VINN-OVERS-BOWLED   PIC 9(03).
001200         10  WK-C-VINN-BALLS-BOWLED   PIC 9(01).
001300         10  WK-C-VINN-BYES           PIC 9(02).
001400         10  WK-C-VINN-LEG-BYES       PIC 9(02).
001500         10  WK-C-VINN-WIDES          PIC 9(02).
001600         10  WK-C-VINN-NO-BALLS       PIC 9(02).
001700         10  WK-C-VINN-PENALTY-RUNS   PIC 9(02).
001800         10  WK-C-VINN-DECLARED-FLAG  PIC X(01).
001900         10  WK-C-VINN-FOLLOW-ON-FLAG PIC X(01).
002000     05  WK-C-VINN-OUTPUT.
002100         10  WK-C-VINN-VALID-FLAG     PIC X(01).
002200             88  WK-C-VINN-IS-VALID           VALUE "Y".
002300     05  FILLER                   PIC X(05).
