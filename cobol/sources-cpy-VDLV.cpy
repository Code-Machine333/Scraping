000100* CKTVDLV - CALL LINKAGE.  CLEAN + VALIDATE ONE DELIVERY-IN RECORD.
000200*
000300 01  WK-C-VDLV-RECORD.
000400     05  WK-C-VDLV-INPUT.
000500         10  WK-C-VDLV-SOURCE-MATCH-KEY PIC X(10).
000600         10  WK-C-VDLV-INNINGS-NO     PIC 9(01).
000700         10  WK-C-VDLV-OVER-NO        PIC 9(03).
000800         10  WK-C-VDLV-BALL-NO        PIC 9(02).
000900         10  WK-C-VDLV-STRIKER-NAME   PIC X(25).
001000         10  WK-C-VDLV-NON-STRIKER-NAME PIC X(25).
001100         10  WK-C-VDLV-BOWLER-NAME    PIC X(25).
001200         10  WK-C-VDLV-RUNS-OFF-BAT   PIC 9(01).
001300         10  WK-C-VDLV-EXTRA-BYE      PIC 9(01).
001400         10  WK-C-VDLV-EXTRA-LEGBYE   PIC 9(01).
001500         10  WK-C-VDLV-EXTRA-WIDE     PIC 9(01).
001600         10  WK-C-VDLV-EXTRA-NOBALL   PIC 9(01).
001700         10  WK-C-VDLV-EXTRA-PENALTY  PIC 9(01).
001800         10  WK-C-VDLV-WICKET-TYPE    PIC X(18).
001900         10  WK-C-VDLV-DISMISSED-NAME PIC X(25).
002000         10  WK-C-VDLV-WIDE-FLAG      PIC X(01).
002100         10  WK-C-VDLV-NOBALL-FLAG    PIC X(01).
002200         10  WK-C-VDLV-BYE-FLAG       PIC X(01).
002300         10  WK-C-VDLV-LEGBYE-FLAG    PIC X(01).
002400         10  WK-C-VDLV-SIX-FLAG       PIC X(01).
002500         10  WK-C-VDLV-FOUR-FLAG      PIC X(01).
002600     05  WK-C-VDLV-OUTPUT.
002700         10  WK-C-VDLV-VALID-FLAG     PIC X(01).
002800             88  WK-C-VDLV-IS-VALID           VALUE "Y".
002900     05  FILLER                   PIC X(05).
