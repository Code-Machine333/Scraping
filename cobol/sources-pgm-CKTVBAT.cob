000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTVBAT.
000500 AUTHOR.         M DSOUZA.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   27 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CLEAN AND VALIDATE ONE BATTING-IN RECORD.
001200*               THE PLAYER NAME, BOWLER NAME AND FIELDER NAME ARE
001300*               ALL SCRUBBED VIA CKTXCLN.  NOT-OUT-FLAG IS DERIVED
001400*               HERE FROM HOW-OUT FOR CKTLOAD1'S BATTING-AVERAGE
001500*               DISMISSAL COUNT.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG     DATE       DEV     DESCRIPTION
002000* ------- ---------- ------- -----------------------------------
002100* CKT0113 27/03/1986 MDSOUZA - INITIAL VERSION.
002200* CKT0147 14/08/1987 MDSOUZA - DERIVE NOT-OUT-FLAG FROM HOW-OUT
002300*                     BLANK OR "NOT OUT" - REQ# SSU-0030.
002400* CKT0185 03/11/1988 RSHAH   - MANDATORY NAME CHECK NOW ALSO COVERS
002500*                     THE SOURCE MATCH KEY AND INNINGS NUMBER.
002600* CKT0300 21/09/1998 TKURIAN - Y2K REVIEW - NO DATE FIELDS ON THIS
002700*                     RECORD, NO CHANGE REQUIRED. SIGNED OFF PER
002800*                     Y2K PROJECT CHECKLIST ITEM 45.
002900* CKT0367 11/05/2004 TKURIAN - REQ# SSU-0132 - BALLS, MINUTES, FOURS
003000*                     AND SIXES DEFAULT TO ZERO WHEN BLANK ON INPUT.
003100*-----------------------------------------------------------------
003200*
003300        EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900************************
005000 01  FILLER                  PIC X(24) VALUE
005100        "** PROGRAM CKTVBAT   **".
005200*
005300*------------------- PROGRAM WORKING STORAGE --------------------*
005400 01  WK-C-COMMON.
005500        COPY CKTCMWS.
005600*
005700 01  WK-C-VBAT-CLEAN-WORK-RECORD.
005800        COPY XCLN.
005900*
006000 01  WK-C-VBAT-NOT-OUT-TABLE.
006100        05  WK-C-VBAT-NOT-OUT-ENTRY OCCURS 2 TIMES PIC X(15).
006200 01  WK-C-VBAT-NOT-OUT-TABLE-R REDEFINES WK-C-VBAT-NOT-OUT-TABLE.
006300        05  WK-C-VBAT-NOT-OUT-FLAT      PIC X(30).
006400*
006500 01  WK-N-VBAT-WORK-GRP.
006600        05  WK-N-VBAT-ERROR-COUNT        PIC 9(02) COMP.
006700 01  WK-N-VBAT-WORK-GRP-R REDEFINES WK-N-VBAT-WORK-GRP.
006800        05  FILLER                     PIC X(02).
006900*
007000 01  WK-C-VBAT-NAME-PAIR-GRP.
007100        05  WK-C-VBAT-NAME-PAIR-BOWL     PIC X(25).
007200        05  WK-C-VBAT-NAME-PAIR-FIELD    PIC X(25).
007300 01  WK-C-VBAT-NAME-PAIR-GRP-R REDEFINES WK-C-VBAT-NAME-PAIR-GRP.
007400        05  WK-C-VBAT-NAME-PAIR-FLAT     PIC X(50).
007500*
007600********************
007700 LINKAGE SECTION.
007800********************
007900        COPY VBAT.
008000*
008100****************************************
008200 PROCEDURE DIVISION USING WK-C-VBAT-RECORD.
008300****************************************
008400 MAIN-MODULE.
008500        PERFORM B000-MAIN-PROCESSING
008600           THRU B999-MAIN-PROCESSING-EX.
008700 GOBACK.
008800*
008900*-----------------------------------------------------------------*
009000 B000-MAIN-PROCESSING.
009100*-----------------------------------------------------------------*
009200        MOVE "Y" TO WK-C-VBAT-VALID-FLAG.
009300        MOVE "NOT OUT        "  TO WK-C-VBAT-NOT-OUT-ENTRY(1).
009400        MOVE SPACES             TO WK-C-VBAT-NOT-OUT-ENTRY(2).
009500        PERFORM C100-CLEAN-NAMES
009600           THRU C199-CLEAN-NAMES-EX.
009700        PERFORM C200-APPLY-DEFAULTS
009800           THRU C299-APPLY-DEFAULTS-EX.
009900        PERFORM C300-CHECK-MANDATORY
010000           THRU C399-CHECK-MANDATORY-EX.
010100        PERFORM C400-CHECK-INNINGS-NO
010200           THRU C499-CHECK-INNINGS-NO-EX.
010300        PERFORM C500-DERIVE-NOT-OUT-FLAG
010400           THRU C599-DERIVE-NOT-OUT-FLAG-EX.
010500 B999-MAIN-PROCESSING-EX.
010600        EXIT.
010700*-----------------------------------------------------------------*
010800 C100-CLEAN-NAMES.
010900*-----------------------------------------------------------------*
011000        MOVE WK-C-VBAT-PLAYER-NAME  TO WK-C-XCLN-RAW-NAME.
011100        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
011200        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
011300        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VBAT-PLAYER-NAME.
011400        MOVE WK-C-VBAT-BOWLER-NAME  TO WK-C-XCLN-RAW-NAME.
011500        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
011600        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
011700        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VBAT-BOWLER-NAME.
011800        MOVE WK-C-VBAT-FIELDER-NAME TO WK-C-XCLN-RAW-NAME.
011900        MOVE WK-C-NO                TO WK-C-XCLN-UPPER-SW.
012000        CALL "CKTXCLN" USING WK-C-XCLN-RECORD.
012100        MOVE WK-C-XCLN-CLEAN-NAME   TO WK-C-VBAT-FIELDER-NAME.
012200 C199-CLEAN-NAMES-EX.
012300        EXIT.
012400*-----------------------------------------------------------------*
012500 C200-APPLY-DEFAULTS.
012600*-----------------------------------------------------------------*
012700        IF WK-C-VBAT-RUNS NOT NUMERIC
012800           MOVE ZERO TO WK-C-VBAT-RUNS
012900        END-IF.
013000        IF WK-C-VBAT-BALLS NOT NUMERIC
013100           MOVE ZERO TO WK-C-VBAT-BALLS
013200        END-IF.
013300        IF WK-C-VBAT-MINUTES NOT NUMERIC
013400           MOVE ZERO TO WK-C-VBAT-MINUTES
013500        END-IF.
013600        IF WK-C-VBAT-FOURS NOT NUMERIC
013700           MOVE ZERO TO WK-C-VBAT-FOURS
013800        END-IF.
013900        IF WK-C-VBAT-SIXES NOT NUMERIC
014000           MOVE ZERO TO WK-C-VBAT-SIXES
014100        END-IF.
014200 C299-APPLY-DEFAULTS-EX.
014300        EXIT.
014400*-----------------------------------------------------------------*
014500 C300-CHECK-MANDATORY.
014600*-----------------------------------------------------------------*
014700        IF WK-C-VBAT-SOURCE-MATCH-KEY = SPACES
014800              OR WK-C-VBAT-PLAYER-NAME = SPACES
014900           MOVE "N" TO WK-C-VBAT-VALID-FLAG
015000        END-IF.
015100 C399-CHECK-MANDATORY-EX.
015200        EXIT.
015300*-----------------------------------------------------------------*
015400 C400-CHECK-INNINGS-NO.
015500*-----------------------------------------------------------------*
015600        IF WK-C-VBAT-INNINGS-NO < 1 OR WK-C-VBAT-INNINGS-NO > 4
015700           MOVE "N" TO WK-C-VBAT-VALID-FLAG
015800        END-IF.
015900 C499-CHECK-INNINGS-NO-EX.
016000        EXIT.
016100*-----------------------------------------------------------------*
016200 C500-DERIVE-NOT-OUT-FLAG.
016300*-----------------------------------------------------------------*
016400        IF WK-C-VBAT-HOW-OUT = WK-C-VBAT-NOT-OUT-ENTRY(1)
016500              OR WK-C-VBAT-HOW-OUT = WK-C-VBAT-NOT-OUT-ENTRY(2)
016600           MOVE "Y" TO WK-C-VBAT-NOT-OUT-FLAG
016700        ELSE
016800           MOVE "N" TO WK-C-VBAT-NOT-OUT-FLAG
016900        END-IF.
017000 C599-DERIVE-NOT-OUT-FLAG-EX.
017100        EXIT.
