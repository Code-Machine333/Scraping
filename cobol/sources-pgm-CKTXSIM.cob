000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTXSIM.
000500 AUTHOR.         T KURIAN.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   11 MAY 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SYMMETRIC NAME-SIMILARITY SCORE USED BY CKTRECON
001200*               TO MATCH LEGACY PLAYER/TEAM NAMES AGAINST THE NEW
001300*               MASTERS.  BOTH NAMES MUST ALREADY BE NORMALIZED
001400*               (LOWERCASE, TRIMMED, SINGLE-SPACED) BY THE CALLER -
001500*               THIS PROGRAM DOES NOT CALL CKTXCLN ITSELF.
001600*
001700*               A TRUE RECURSIVE LONGEST-COMMON-SUBSTRING MATCHER
001800*               WOULD KEEP SPLITTING EACH SIDE AROUND ITS BEST MATCH
001900*               AND RE-SCANNING THE REMAINDER - FINE IN A LANGUAGE
002000*               WITH RECURSION AND DYNAMIC STORAGE, BUT MORE NESTED
002100*               CALLS AND WORKING STORAGE THAN THIS PLATFORM SHOULD
002200*               CARRY FOR A RECONCILIATION AID THAT ONLY HAS TO RANK
002300*               CANDIDATES, NOT PROVE THEM.  WE TAKE THE SINGLE
002400*               LONGEST COMMON SUBSTRING ONLY - NO RE-SCAN OF THE
002500*               LEFTOVER CHARACTERS EITHER SIDE OF IT - AND SCORE ON
002600*               M, ITS LENGTH: SCORE = 2 X M / (LEN-A + LEN-B).
002700*               STILL 1.000 FOR IDENTICAL STRINGS, STILL SYMMETRIC,
002800*               STILL RISES WITH SHARED SUBSTRINGS, ONE DP TABLE PASS
002900*               PER CALL.
003000*=================================================================
003100* HISTORY OF MODIFICATION:
003200*=================================================================
003300* TAG     DATE       DEV     DESCRIPTION
003400* ------- ---------- ------- -----------------------------------
003500* CKT0364 11/05/2004 TKURIAN - INITIAL VERSION - REQ# SSU-0133,
003600*                     LEGACY PLAYER/TEAM RECONCILIATION PROJECT.
003700* CKT0379 02/02/2006 TKURIAN - REQ# SSU-0144 - ZERO-LENGTH NAME ON
003800*                     EITHER SIDE NOW SCORES 0.000 INSTEAD OF
003900*                     ABENDING ON A DIVIDE BY ZERO.
004000* CKT0406 27/02/2013 HPATEL  - REQ# SSU-0201 - CODE REVIEW
004100*                     CLEANUP, NO FUNCTIONAL CHANGE.
004200*-----------------------------------------------------------------
004300*
004400        EJECT
004500********************
004600 ENVIRONMENT DIVISION.
004700********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000************************
006100 01  FILLER                  PIC X(24) VALUE
006200        "** PROGRAM CKTXSIM   **".
006300*
006400*------------------- PROGRAM WORKING STORAGE --------------------*
006500 01  WK-C-COMMON.
006600        COPY CKTCMWS.
006700*
006800 01  WK-C-XSIM-NAME-A-COPY       PIC X(30).
006900 01  WK-C-XSIM-NAME-A-TBL REDEFINES WK-C-XSIM-NAME-A-COPY.
007000        05  WK-C-XSIM-A-CHAR     PIC X(01) OCCURS 30 TIMES.
007100*
007200 01  WK-C-XSIM-NAME-B-COPY       PIC X(30).
007300 01  WK-C-XSIM-NAME-B-TBL REDEFINES WK-C-XSIM-NAME-B-COPY.
007400        05  WK-C-XSIM-B-CHAR     PIC X(01) OCCURS 30 TIMES.
007500*
007600 01  WK-N-XSIM-DP-TABLE.
007700        05  WK-N-XSIM-DP-ROW OCCURS 31 TIMES.
007800            10  WK-N-XSIM-DP-COL OCCURS 31 TIMES PIC 9(02) COMP.
007900*
008000 01  WK-N-XSIM-SUBS-GROUP.
008100        05  WK-N-XSIM-I              PIC 9(02) COMP.
008200        05  WK-N-XSIM-J              PIC 9(02) COMP.
008300        05  WK-N-XSIM-LEN-A          PIC 9(02) COMP.
008400        05  WK-N-XSIM-LEN-B          PIC 9(02) COMP.
008500        05  WK-N-XSIM-MAX-M          PIC 9(02) COMP.
008600        05  WK-N-XSIM-THIS-CELL      PIC 9(02) COMP.
008700        05  WK-N-XSIM-SUM-LEN        PIC 9(03) COMP.
008800 01  WK-N-XSIM-SUBS-GROUP-R REDEFINES WK-N-XSIM-SUBS-GROUP.
008900        05  WK-C-XSIM-SUBS-DISP      PIC X(15).
009000*
009100 01  WK-N-XSIM-SCORE-WORK        PIC 9V999.
009200*
009300********************
009400 LINKAGE SECTION.
009500********************
009600        COPY XSIM.
009700*
009800****************************************
009900 PROCEDURE DIVISION USING WK-C-XSIM-RECORD.
010000****************************************
010100 MAIN-MODULE.
010200        PERFORM B000-MAIN-PROCESSING
010300           THRU B999-MAIN-PROCESSING-EX.
010400 GOBACK.
010500*
010600*-----------------------------------------------------------------*
010700 B000-MAIN-PROCESSING.
010800*-----------------------------------------------------------------*
010900        MOVE WK-C-XSIM-NAME-A TO WK-C-XSIM-NAME-A-COPY.
011000        MOVE WK-C-XSIM-NAME-B TO WK-C-XSIM-NAME-B-COPY.
011100        MOVE ZERO TO WK-C-XSIM-SCORE
011200                     WK-N-XSIM-MAX-M.
011300        PERFORM B100-FIND-LEN-A THRU B199-FIND-LEN-A-EX.
011400        PERFORM B200-FIND-LEN-B THRU B299-FIND-LEN-B-EX.
011500        IF WK-N-XSIM-LEN-A = ZERO OR WK-N-XSIM-LEN-B = ZERO
011600           MOVE ZERO TO WK-C-XSIM-SCORE
011700        ELSE
011800           PERFORM B300-BUILD-DP-TABLE
011900              THRU B399-BUILD-DP-TABLE-EX
012000              VARYING WK-N-XSIM-I FROM 1 BY 1
012100              UNTIL WK-N-XSIM-I > WK-N-XSIM-LEN-A
012200           ADD WK-N-XSIM-LEN-A WK-N-XSIM-LEN-B
012300              GIVING WK-N-XSIM-SUM-LEN
012400           COMPUTE WK-N-XSIM-SCORE-WORK ROUNDED =
012500              (2 * WK-N-XSIM-MAX-M) / WK-N-XSIM-SUM-LEN
012600           MOVE WK-N-XSIM-SCORE-WORK TO WK-C-XSIM-SCORE
012700        END-IF.
012800 B999-MAIN-PROCESSING-EX.
012900        EXIT.
013000*-----------------------------------------------------------------*
013100 B100-FIND-LEN-A.
013200*-----------------------------------------------------------------*
013300        MOVE 30 TO WK-N-XSIM-LEN-A.
013400        PERFORM B110-BACK-UP-LEN-A THRU B119-BACK-UP-LEN-A-EX
013500           UNTIL WK-N-XSIM-LEN-A = ZERO
013600              OR WK-C-XSIM-A-CHAR(WK-N-XSIM-LEN-A) NOT = SPACE.
013700 B199-FIND-LEN-A-EX.
013800        EXIT.
013900*-----------------------------------------------------------------*
014000 B110-BACK-UP-LEN-A.
014100*-----------------------------------------------------------------*
014200        SUBTRACT 1 FROM WK-N-XSIM-LEN-A.
014300 B119-BACK-UP-LEN-A-EX.
014400        EXIT.
014500*-----------------------------------------------------------------*
014600 B200-FIND-LEN-B.
014700*-----------------------------------------------------------------*
014800        MOVE 30 TO WK-N-XSIM-LEN-B.
014900        PERFORM B210-BACK-UP-LEN-B THRU B219-BACK-UP-LEN-B-EX
015000           UNTIL WK-N-XSIM-LEN-B = ZERO
015100              OR WK-C-XSIM-B-CHAR(WK-N-XSIM-LEN-B) NOT = SPACE.
015200 B299-FIND-LEN-B-EX.
015300        EXIT.
015400*-----------------------------------------------------------------*
015500 B210-BACK-UP-LEN-B.
015600*-----------------------------------------------------------------*
015700        SUBTRACT 1 FROM WK-N-XSIM-LEN-B.
015800 B219-BACK-UP-LEN-B-EX.
015900        EXIT.
016000*-----------------------------------------------------------------*
016100 B300-BUILD-DP-TABLE.
016200*-----------------------------------------------------------------*
016300        PERFORM B310-BUILD-DP-ROW
016400           THRU B399-BUILD-DP-ROW-EX
016500           VARYING WK-N-XSIM-J FROM 1 BY 1
016600           UNTIL WK-N-XSIM-J > WK-N-XSIM-LEN-B.
016700 B399-BUILD-DP-TABLE-EX.
016800        EXIT.
016900*-----------------------------------------------------------------*
017000 B310-BUILD-DP-ROW.
017100*-----------------------------------------------------------------*
017200        IF WK-C-XSIM-A-CHAR(WK-N-XSIM-I) NOT =
017300              WK-C-XSIM-B-CHAR(WK-N-XSIM-J)
017400           MOVE ZERO TO WK-N-XSIM-DP-COL(WK-N-XSIM-I, WK-N-XSIM-J)
017500        ELSE
017600           IF WK-N-XSIM-I = 1 OR WK-N-XSIM-J = 1
017700              MOVE 1 TO WK-N-XSIM-DP-COL(WK-N-XSIM-I, WK-N-XSIM-J)
017800           ELSE
017900              COMPUTE WK-N-XSIM-DP-COL(WK-N-XSIM-I, WK-N-XSIM-J) =
018000                 WK-N-XSIM-DP-COL(WK-N-XSIM-I - 1, WK-N-XSIM-J - 1)
018100                    + 1
018200           END-IF
018300           MOVE WK-N-XSIM-DP-COL(WK-N-XSIM-I, WK-N-XSIM-J)
018400              TO WK-N-XSIM-THIS-CELL
018500           IF WK-N-XSIM-THIS-CELL > WK-N-XSIM-MAX-M
018600              MOVE WK-N-XSIM-THIS-CELL TO WK-N-XSIM-MAX-M
018700           END-IF
018800        END-IF.
018900 B399-BUILD-DP-ROW-EX.
019000        EXIT.
