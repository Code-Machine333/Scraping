000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTQAUDT.
000500 AUTHOR.         T KURIAN.
000600 INSTALLATION.   OPI DATA SERVICES - SPORTS STATISTICS UNIT.
000700 DATE-WRITTEN.   09 JUN 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  DATA QUALITY AUDIT OF THE MASTER FILES LEFT BEHIND
001200*               BY CKTLOAD1.  READS TEAMMST, PLYRMST, MTCHMST,
001300*               INNGMST, DLVYMST, BATTMST AND BOWLMST AND RUNS A
001400*               FIXED SET OF 19 CHECKS ACROSS SIX AREAS (TEAMS,
001500*               PLAYERS, MATCHES, INNINGS, DELIVERIES, REFERENTIAL
001600*               INTEGRITY).  EACH AREA GETS A SCORE OF 100 LESS 10
001700*               POINTS PER DISTINCT CHECK THAT FOUND SOMETHING (15
001800*               POINTS FOR THE REFERENTIAL AREA), FLOORED AT ZERO.
001900*               THE SIX AREA SCORES ARE AVERAGED FOR THE OVERALL
002000*               SCORE.  PRINTS QLTYRPT - SEE D000 BELOW.  RUN AFTER
002100*               EVERY CKTLOAD1 BATCH, NOT PART OF THE LOAD ITSELF.
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG     DATE       DEV     DESCRIPTION
002600* ------- ---------- ------- -----------------------------------
002700* CKT0450 09/06/2004 TKURIAN - INITIAL VERSION - REQ# SSU-0137.
002800*                     TEAMS, PLAYERS AND MATCHES AREAS ONLY.
002900* CKT0453 16/06/2004 TKURIAN - ADD INNINGS AND DELIVERIES AREAS.
003000* CKT0457 28/06/2004 TKURIAN - ADD REFERENTIAL INTEGRITY AREA.
003100*                     SEE B600 FOR WHY THIS DOES NOT NEED A
003200*                     RANDOM READ AGAINST MTCHMST OR PLYRMST.
003300* CKT0461 02/07/2004 TKURIAN - MATCH-DUPLICATE-TRIPLE CHECK WAS
003400*                     COMPARING ADJACENT MTCHMST RECORDS ONLY,
003500*                     WHICH MISSES DUPLICATES BECAUSE MTCHMST IS
003600*                     KEYED ON SOURCE-MATCH-KEY, NOT ON HOME/AWAY/
003700*                     DATE.  REPLACED WITH THE WK-C-QAUDT-MTCH-TBL
003800*                     LOOKASIDE TABLE - SAME IDEA AS THE PSTAT
003900*                     TABLE IN CKTLOAD1.
004000* CKT0464 09/07/2004 TKURIAN - CRITICAL ISSUE COUNT WAS INCLUDING
004100*                     MATCH-HOME-EQUALS-AWAY, WHICH PER REQ#
004200*                     SSU-0137 IS NOT ONE OF THE THREE CRITICAL
004300*                     CLASSES (MISSING/DUPLICATE/MISMATCH). FIXED
004400*                     IN D100.
004500* CKT0467 19/07/2004 TKURIAN - Y2K FOLLOW-UP - WK-C-RUN-DATE ON
004600*                     THE REPORT HEADING NOW USES THE COMMON
004700*                     CENTURY-AWARE LAYOUT FROM CKTCMWS, NOT A
004800*                     LOCAL TWO-DIGIT YEAR.
004900*-----------------------------------------------------------------
005000*
005100        EJECT
005200********************
005300 ENVIRONMENT DIVISION.
005400********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300        SELECT TEAMMST ASSIGN TO DATABASE-TEAMMST
006400        ORGANIZATION IS INDEXED
006500        ACCESS MODE IS DYNAMIC
006600        RECORD KEY IS TEAM-KEY
006700        FILE STATUS IS WK-C-FILE-STATUS.
006800        SELECT PLYRMST ASSIGN TO DATABASE-PLYRMST
006900        ORGANIZATION IS INDEXED
007000        ACCESS MODE IS DYNAMIC
007100        RECORD KEY IS PLYR-KEY
007200        FILE STATUS IS WK-C-FILE-STATUS.
007300        SELECT MTCHMST ASSIGN TO DATABASE-MTCHMST
007400        ORGANIZATION IS INDEXED
007500        ACCESS MODE IS DYNAMIC
007600        RECORD KEY IS MTCH-KEY
007700        FILE STATUS IS WK-C-FILE-STATUS.
007800        SELECT INNGMST ASSIGN TO DATABASE-INNGMST
007900        ORGANIZATION IS INDEXED
008000        ACCESS MODE IS DYNAMIC
008100        RECORD KEY IS INNG-KEY
008200        FILE STATUS IS WK-C-FILE-STATUS.
008300        SELECT DLVYMST ASSIGN TO DATABASE-DLVYMST
008400        ORGANIZATION IS INDEXED
008500        ACCESS MODE IS DYNAMIC
008600        RECORD KEY IS DLVY-KEY
008700        FILE STATUS IS WK-C-FILE-STATUS.
008800        SELECT BATTMST ASSIGN TO DATABASE-BATTMST
008900        ORGANIZATION IS INDEXED
009000        ACCESS MODE IS DYNAMIC
009100        RECORD KEY IS BATT-KEY
009200        FILE STATUS IS WK-C-FILE-STATUS.
009300        SELECT BOWLMST ASSIGN TO DATABASE-BOWLMST
009400        ORGANIZATION IS INDEXED
009500        ACCESS MODE IS DYNAMIC
009600        RECORD KEY IS BOWL-KEY
009700        FILE STATUS IS WK-C-FILE-STATUS.
009800        SELECT QLTYRPT ASSIGN TO DATABASE-QLTYRPT
009900        ORGANIZATION IS LINE SEQUENTIAL
010000        FILE STATUS IS WK-C-FILE-STATUS.
010100*
010200***************
010300 DATA DIVISION.
010400***************
010500 FILE SECTION.
010600***************
010700 FD  TEAMMST
010800        LABEL RECORDS ARE OMITTED
010900 DATA RECORD IS CKT-TEAM-MASTER.
011000 01  CKT-TEAM-MASTER-FD.
011100        COPY TEAMMST.
011200 FD  PLYRMST
011300        LABEL RECORDS ARE OMITTED
011400 DATA RECORD IS CKT-PLAYER-MASTER.
011500 01  CKT-PLAYER-MASTER-FD.
011600        COPY PLYRMST.
011700 FD  MTCHMST
011800        LABEL RECORDS ARE OMITTED
011900 DATA RECORD IS CKT-MATCH-MASTER.
012000 01  CKT-MATCH-MASTER-FD.
012100        COPY MTCHMST.
012200 FD  INNGMST
012300        LABEL RECORDS ARE OMITTED
012400 DATA RECORD IS CKT-INNINGS-MASTER.
012500 01  CKT-INNINGS-MASTER-FD.
012600        COPY INNGMST.
012700 FD  DLVYMST
012800        LABEL RECORDS ARE OMITTED
012900 DATA RECORD IS CKT-DELIVERY-MASTER.
013000 01  CKT-DELIVERY-MASTER-FD.
013100        COPY DLVYMST.
013200 FD  BATTMST
013300        LABEL RECORDS ARE OMITTED
013400 DATA RECORD IS CKT-BATTING-MASTER.
013500 01  CKT-BATTING-MASTER-FD.
013600        COPY BATTMST.
013700 FD  BOWLMST
013800        LABEL RECORDS ARE OMITTED
013900 DATA RECORD IS CKT-BOWLING-MASTER.
014000 01  CKT-BOWLING-MASTER-FD.
014100        COPY BOWLMST.
014200 FD  QLTYRPT
014300        LABEL RECORDS ARE OMITTED
014400 DATA RECORD IS CKT-QUALITY-LINE.
014500 01  CKT-QUALITY-LINE                PIC X(132).
014600*
014700 WORKING-STORAGE SECTION.
014800************************
014900 01  FILLER                  PIC X(24) VALUE
015000        "** PROGRAM CKTQAUDT  **".
015100*
015200*------------------- PROGRAM WORKING STORAGE --------------------*
015300 01  WK-C-COMMON.
015400        COPY CKTCMWS.
015500*
015600*------------------- END-OF-FILE SWITCHES ------------------------*
015700 01  WK-C-QAUDT-SWITCHES.
015800        05  WK-C-QAUDT-TEAM-EOF-SW     PIC X(01) VALUE "N".
015900            88  WK-C-QAUDT-TEAM-EOF            VALUE "Y".
016000        05  WK-C-QAUDT-PLYR-EOF-SW     PIC X(01) VALUE "N".
016100            88  WK-C-QAUDT-PLYR-EOF            VALUE "Y".
016200        05  WK-C-QAUDT-MTCH-EOF-SW     PIC X(01) VALUE "N".
016300            88  WK-C-QAUDT-MTCH-EOF            VALUE "Y".
016400        05  WK-C-QAUDT-INNG-EOF-SW     PIC X(01) VALUE "N".
016500            88  WK-C-QAUDT-INNG-EOF            VALUE "Y".
016600        05  WK-C-QAUDT-DLVY-EOF-SW     PIC X(01) VALUE "N".
016700            88  WK-C-QAUDT-DLVY-EOF            VALUE "Y".
016800        05  WK-C-QAUDT-BATT-EOF-SW     PIC X(01) VALUE "N".
016900            88  WK-C-QAUDT-BATT-EOF            VALUE "Y".
017000        05  WK-C-QAUDT-BOWL-EOF-SW     PIC X(01) VALUE "N".
017100            88  WK-C-QAUDT-BOWL-EOF            VALUE "Y".
017200        05  WK-C-QAUDT-MTCH-FOUND-SW   PIC X(01) VALUE "N".
017300            88  WK-C-QAUDT-MTCH-FOUND          VALUE "Y".
017400*
017500*------------------- PREVIOUS-KEY HOLDERS FOR DUP CHECKS ---------*
017600 01  WK-C-QAUDT-PREV-TEAM-NAME      PIC X(25) VALUE HIGH-VALUES.
017700 01  WK-C-QAUDT-PREV-PLYR-NAME      PIC X(25) VALUE HIGH-VALUES.
017800 01  WK-C-QAUDT-PREV-INNG-KEY       PIC X(07) VALUE HIGH-VALUES.
017900 01  WK-C-QAUDT-PREV-INNG-KEY-R REDEFINES WK-C-QAUDT-PREV-INNG-KEY.
018000        05  FILLER                      PIC X(07).
018100 01  WK-C-QAUDT-PREV-DLVY-KEY       PIC X(12) VALUE HIGH-VALUES.
018200*
018300*------------------- MATCH DUPLICATE-TRIPLE LOOKASIDE TABLE ------*
018400*   MTCHMST IS KEYED ON SOURCE-MATCH-KEY, NOT ON HOME/AWAY/DATE,
018500*   SO A SEQUENTIAL PASS WILL NOT BRING A DUPLICATE TRIPLE INTO
018600*   ADJACENT RECORDS.  WE CARRY EVERY TRIPLE SEEN SO FAR IN THIS
018700*   TABLE AND SCAN IT ON EACH NEW RECORD - SAME LOOKASIDE IDEA AS
018800*   THE PSTAT TABLE IN CKTLOAD1.  2000 ENTRIES IS WELL ABOVE A
018900*   SEASON'S WORTH OF MATCHES FOR ONE NIGHTLY AUDIT RUN - REQ#
019000*   SSU-0137.
019100 01  WK-N-QAUDT-MTCH-TBL-COUNT      PIC 9(04) COMP VALUE 0.
019200 01  WK-N-QAUDT-MTCH-TBL-SUB        PIC 9(04) COMP.
019300 01  WK-C-QAUDT-MTCH-TBL-ENTRY-SV   PIC X(16).
019400 01  WK-C-QAUDT-MTCH-TBL.
019500        05  WK-C-QAUDT-MTCH-TBL-ENTRY OCCURS 2000 TIMES.
019600            10  WK-N-QAUDT-MTCH-TBL-HOME   PIC 9(04) COMP.
019700            10  WK-N-QAUDT-MTCH-TBL-AWAY   PIC 9(04) COMP.
019800            10  WK-C-QAUDT-MTCH-TBL-DATE   PIC X(08).
019900 01  WK-C-QAUDT-MTCH-TBL-R REDEFINES WK-C-QAUDT-MTCH-TBL.
020000        05  WK-C-QAUDT-MTCH-TBL-FLAT   PIC X(32000).
020100*
020200*------------------- RUNNING HIGH-WATER MARKS --------------------*
020300 01  WK-N-QAUDT-MAX-MATCH-ID        PIC 9(06) COMP VALUE 0.
020400 01  WK-N-QAUDT-MAX-PLYR-ID         PIC 9(06) COMP VALUE 0.
020500*
020600*------------------- CHECK RESULT TABLE (19 CHECKS) ---------------*
020700 01  WK-N-QAUDT-CHECK-SUB           PIC 9(02) COMP.
020800 01  WK-C-QAUDT-CHECK-TABLE.
020900        05  WK-C-QAUDT-CHECK-ENTRY OCCURS 19 TIMES.
021000            10  WK-C-QAUDT-CHECK-NAME    PIC X(28).
021100            10  WK-C-QAUDT-CHECK-DESC    PIC X(40).
021200            10  WK-N-QAUDT-CHECK-COUNT   PIC 9(05) COMP.
021300            10  WK-C-QAUDT-CHECK-CRIT-SW PIC X(01).
021400                88  WK-C-QAUDT-CHECK-CRITICAL    VALUE "Y".
021500 01  WK-C-QAUDT-CHECK-TABLE-R REDEFINES WK-C-QAUDT-CHECK-TABLE.
021600        05  WK-C-QAUDT-CHECK-FLAT       PIC X(1406).
021700*
021800*------------------- AREA SCORE TABLE (6 AREAS) --------------------*
021900 01  WK-N-QAUDT-AREA-SUB             PIC 9(01) COMP.
022000 01  WK-C-QAUDT-AREA-TABLE.
022100        05  WK-C-QAUDT-AREA-ENTRY OCCURS 6 TIMES.
022200            10  WK-C-QAUDT-AREA-NAME     PIC X(14).
022300            10  WK-N-QAUDT-AREA-SCORE    PIC 9(03) COMP.
022400 01  WK-N-QAUDT-AREA-SCORE-TOTAL     PIC 9(05) COMP VALUE 0.
022500 01  WK-N-QAUDT-OVERALL-SCORE        PIC 9(03)V9(02).
022600*
022700*------------------- SCORE-ONE-AREA PARAMETER FIELDS ---------------*
022800 01  WK-N-QAUDT-SCR-START-IX        PIC 9(02) COMP.
022900 01  WK-N-QAUDT-SCR-END-IX          PIC 9(02) COMP.
023000 01  WK-N-QAUDT-SCR-WEIGHT          PIC 9(02) COMP.
023100 01  WK-N-QAUDT-SCR-AREA-IX         PIC 9(01) COMP.
023200 01  WK-N-QAUDT-SCR-TYPES           PIC 9(02) COMP.
023300 01  WK-N-QAUDT-SCR-RESULT          PIC S9(05) COMP.
023400*
023500*------------------- REPORT TOTALS ----------------------------------*
023600 01  WK-N-QAUDT-TOTAL-ISSUES         PIC 9(06) COMP VALUE 0.
023700 01  WK-N-QAUDT-CRIT-ISSUES          PIC 9(06) COMP VALUE 0.
023800 01  WK-C-QAUDT-PASS-SW              PIC X(01) VALUE "Y".
023900        88  WK-C-QAUDT-PASS                 VALUE "Y".
024000*
024100*------------------- REPORT PRINT LINES -------------------------------*
024200 01  WK-C-QAUDT-PRINT-LINE           PIC X(132).
024300 01  WK-C-QAUDT-HEADING-1.
024400        05  FILLER                      PIC X(30) VALUE
024500            "OPI DATA SERVICES - CRICKET DA".
024600        05  FILLER                      PIC X(30) VALUE
024700            "TA QUALITY AUDIT REPORT       ".
024800        05  FILLER                      PIC X(72) VALUE SPACES.
024900 01  WK-C-QAUDT-HEADING-2.
025000        05  FILLER                      PIC X(12) VALUE "RUN DATE  : ".
025100        05  WK-C-QAUDT-HDR-RUN-DATE     PIC X(10).
025200        05  FILLER                      PIC X(110) VALUE SPACES.
025300 01  WK-C-QAUDT-HEADING-3.
025400        05  FILLER                      PIC X(30) VALUE
025500            "CHECK NAME                   ".
025600        05  FILLER                      PIC X(07) VALUE " COUNT ".
025700        05  FILLER                      PIC X(40) VALUE
025800            "DESCRIPTION                            ".
025900        05  FILLER                      PIC X(55) VALUE SPACES.
026000 01  WK-C-QAUDT-DETAIL-LINE.
026100        05  WK-C-QAUDT-DTL-NAME         PIC X(29).
026200        05  WK-C-QAUDT-DTL-COUNT        PIC ZZZZ9.
026300        05  FILLER                      PIC X(03) VALUE SPACES.
026400        05  WK-C-QAUDT-DTL-DESC         PIC X(40).
026500        05  FILLER                      PIC X(55) VALUE SPACES.
026600 01  WK-C-QAUDT-AREA-LINE.
026700        05  FILLER                      PIC X(16) VALUE
026800            "AREA SCORE    : ".
026900        05  WK-C-QAUDT-AREA-LINE-NAME   PIC X(14).
027000        05  WK-C-QAUDT-AREA-LINE-SCORE  PIC ZZ9.
027100        05  FILLER                      PIC X(99) VALUE SPACES.
027200 01  WK-C-QAUDT-SUMMARY-LINE-1.
027300        05  FILLER                      PIC X(20) VALUE
027400            "TOTAL ISSUES  : ".
027500        05  WK-C-QAUDT-SUM-TOTAL        PIC ZZZZZ9.
027600        05  FILLER                      PIC X(106) VALUE SPACES.
027700 01  WK-C-QAUDT-SUMMARY-LINE-2.
027800        05  FILLER                      PIC X(20) VALUE
027900            "CRITICAL ISSUES : ".
028000        05  WK-C-QAUDT-SUM-CRIT         PIC ZZZZZ9.
028100        05  FILLER                      PIC X(106) VALUE SPACES.
028200 01  WK-C-QAUDT-SUMMARY-LINE-3.
028300        05  FILLER                      PIC X(20) VALUE
028400            "OVERALL SCORE : ".
028500        05  WK-C-QAUDT-SUM-OVERALL      PIC ZZ9.99.
028600        05  FILLER                      PIC X(106) VALUE SPACES.
028700 01  WK-C-QAUDT-SUMMARY-LINE-4          PIC X(132).
028800*
028900********************
029000 LINKAGE SECTION.
029100********************
029200*
029300*****************
029400 PROCEDURE DIVISION.
029500*****************
029600 MAIN-MODULE.
029700        PERFORM A000-START-PROGRAM-ROUTINE
029800           THRU A999-START-PROGRAM-ROUTINE-EX.
029900        PERFORM B100-TEAMS-AUDIT      THRU B199-TEAMS-AUDIT-EX.
030000        PERFORM B200-PLAYERS-AUDIT    THRU B299-PLAYERS-AUDIT-EX.
030100        PERFORM B300-MATCHES-AUDIT    THRU B399-MATCHES-AUDIT-EX.
030200        PERFORM B400-INNINGS-AUDIT    THRU B499-INNINGS-AUDIT-EX.
030300        PERFORM B500-DELIVERIES-AUDIT THRU B599-DELIVERIES-AUDIT-EX.
030400        PERFORM B600-REFINTEG-AUDIT   THRU B699-REFINTEG-AUDIT-EX.
030500        PERFORM C000-COMPUTE-SCORES   THRU C999-COMPUTE-SCORES-EX.
030600        PERFORM D000-PRINT-QUALITY-REPORT
030700           THRU D999-PRINT-QUALITY-REPORT-EX.
030800        PERFORM Z000-END-PROGRAM-ROUTINE
030900           THRU Z999-END-PROGRAM-ROUTINE-EX.
031000 GOBACK.
031100*
031200*-----------------------------------------------------------------*
031300 A000-START-PROGRAM-ROUTINE.
031400*-----------------------------------------------------------------*
031500        ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
031600        PERFORM A100-INIT-CHECK-TABLE THRU A199-INIT-CHECK-TABLE-EX.
031700        PERFORM A200-INIT-AREA-TABLE  THRU A299-INIT-AREA-TABLE-EX.
031800        OPEN INPUT TEAMMST PLYRMST MTCHMST INNGMST DLVYMST BATTMST
031900           BOWLMST.
032000        IF NOT WK-C-SUCCESSFUL
032100           DISPLAY "CKTQAUDT - OPEN FILE ERROR - MASTER FILES"
032200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032300           GO TO Y900-ABNORMAL-TERMINATION
032400        END-IF.
032500        OPEN OUTPUT QLTYRPT.
032600        IF NOT WK-C-SUCCESSFUL
032700           DISPLAY "CKTQAUDT - OPEN FILE ERROR - QLTYRPT"
032800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900           GO TO Y900-ABNORMAL-TERMINATION
033000        END-IF.
033100        GO TO A999-START-PROGRAM-ROUTINE-EX.
033200 Y900-ABNORMAL-TERMINATION.
033300        MOVE 16 TO RETURN-CODE.
033400        STOP RUN.
033500 A999-START-PROGRAM-ROUTINE-EX.
033600        EXIT.
033700*-----------------------------------------------------------------*
033800 A100-INIT-CHECK-TABLE.
033900*-----------------------------------------------------------------*
034000        MOVE ZERO  TO WK-N-QAUDT-CHECK-SUB.
034100        MOVE SPACES TO WK-C-QAUDT-CHECK-FLAT.
034200        MOVE "TEAM-DUPLICATE-NAME"          TO
034300           WK-C-QAUDT-CHECK-NAME(1).
034400        MOVE "TEAM NAME APPEARS MORE THAN ONCE"
034500           TO WK-C-QAUDT-CHECK-DESC(1).
034600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(1).
034700        MOVE "TEAM-MISSING-NAME"             TO
034800           WK-C-QAUDT-CHECK-NAME(2).
034900        MOVE "TEAM-TEAM-NAME IS BLANK"
035000           TO WK-C-QAUDT-CHECK-DESC(2).
035100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(2).
035200        MOVE "TEAM-MISSING-COUNTRY"          TO
035300           WK-C-QAUDT-CHECK-NAME(3).
035400        MOVE "TEAM-COUNTRY-NAME IS BLANK"
035500           TO WK-C-QAUDT-CHECK-DESC(3).
035600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(3).
035700        MOVE "PLAYER-DUPLICATE-NAME"         TO
035800           WK-C-QAUDT-CHECK-NAME(4).
035900        MOVE "PLAYER FULL NAME APPEARS MORE THAN ONCE"
036000           TO WK-C-QAUDT-CHECK-DESC(4).
036100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(4).
036200        MOVE "PLAYER-MISSING-NAME"           TO
036300           WK-C-QAUDT-CHECK-NAME(5).
036400        MOVE "PLYR-FULL-NAME IS BLANK"
036500           TO WK-C-QAUDT-CHECK-DESC(5).
036600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(5).
036700        MOVE "MATCH-DUPLICATE-TRIPLE"        TO
036800           WK-C-QAUDT-CHECK-NAME(6).
036900        MOVE "SAME HOME/AWAY/START-DATE SEEN TWICE"
037000           TO WK-C-QAUDT-CHECK-DESC(6).
037100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(6).
037200        MOVE "MATCH-HOME-EQUALS-AWAY"        TO
037300           WK-C-QAUDT-CHECK-NAME(7).
037400        MOVE "HOME-TEAM-ID EQUALS AWAY-TEAM-ID"
037500           TO WK-C-QAUDT-CHECK-DESC(7).
037600        MOVE "N"  TO WK-C-QAUDT-CHECK-CRIT-SW(7).
037700        MOVE "MATCH-WIN-MISSING-WINNER"      TO
037800           WK-C-QAUDT-CHECK-NAME(8).
037900        MOVE "RESULT-TYPE IS WIN BUT WINNER-TEAM-ID IS ZERO"
038000           TO WK-C-QAUDT-CHECK-DESC(8).
038100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(8).
038200        MOVE "INNINGS-DUPLICATE-KEY"         TO
038300           WK-C-QAUDT-CHECK-NAME(9).
038400        MOVE "MATCH-ID/INNINGS-NO SEEN TWICE"
038500           TO WK-C-QAUDT-CHECK-DESC(9).
038600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(9).
038700        MOVE "INNINGS-NEGATIVE-RUNS"         TO
038800           WK-C-QAUDT-CHECK-NAME(10).
038900        MOVE "RUNS-SCORED IS LESS THAN ZERO"
039000           TO WK-C-QAUDT-CHECK-DESC(10).
039100        MOVE "N"  TO WK-C-QAUDT-CHECK-CRIT-SW(10).
039200        MOVE "INNINGS-EXCESS-WICKETS"        TO
039300           WK-C-QAUDT-CHECK-NAME(11).
039400        MOVE "WICKETS-LOST IS GREATER THAN 10"
039500           TO WK-C-QAUDT-CHECK-DESC(11).
039600        MOVE "N"  TO WK-C-QAUDT-CHECK-CRIT-SW(11).
039700        MOVE "INNINGS-EXCESS-BALLS"          TO
039800           WK-C-QAUDT-CHECK-NAME(12).
039900        MOVE "BALLS-BOWLED IS GREATER THAN 5"
040000           TO WK-C-QAUDT-CHECK-DESC(12).
040100        MOVE "N"  TO WK-C-QAUDT-CHECK-CRIT-SW(12).
040200        MOVE "DELIVERY-DUPLICATE-KEY"        TO
040300           WK-C-QAUDT-CHECK-NAME(13).
040400        MOVE "INNINGS-NO/OVER-NO/BALL-NO SEEN TWICE"
040500           TO WK-C-QAUDT-CHECK-DESC(13).
040600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(13).
040700        MOVE "DELIVERY-EXCESS-RUNS"          TO
040800           WK-C-QAUDT-CHECK-NAME(14).
040900        MOVE "RUNS-OFF-BAT IS GREATER THAN 6"
041000           TO WK-C-QAUDT-CHECK-DESC(14).
041100        MOVE "N"  TO WK-C-QAUDT-CHECK-CRIT-SW(14).
041200        MOVE "DELIVERY-SIX-FLAG-MISMATCH"    TO
041300           WK-C-QAUDT-CHECK-NAME(15).
041400        MOVE "SIX-FLAG IS Y BUT RUNS-OFF-BAT NOT EQUAL 6"
041500           TO WK-C-QAUDT-CHECK-DESC(15).
041600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(15).
041700        MOVE "DELIVERY-FOUR-FLAG-MISMATCH"   TO
041800           WK-C-QAUDT-CHECK-NAME(16).
041900        MOVE "FOUR-FLAG IS Y BUT RUNS-OFF-BAT NOT EQUAL 4"
042000           TO WK-C-QAUDT-CHECK-DESC(16).
042100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(16).
042200        MOVE "INNINGS-MATCH-ID-MISSING"      TO
042300           WK-C-QAUDT-CHECK-NAME(17).
042400        MOVE "INNG-MATCH-ID NOT IN MATCH-MASTER"
042500           TO WK-C-QAUDT-CHECK-DESC(17).
042600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(17).
042700        MOVE "BATTING-PLAYER-ID-MISSING"     TO
042800           WK-C-QAUDT-CHECK-NAME(18).
042900        MOVE "BATT-PLAYER-ID NOT IN PLAYER-MASTER"
043000           TO WK-C-QAUDT-CHECK-DESC(18).
043100        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(18).
043200        MOVE "BOWLING-PLAYER-ID-MISSING"     TO
043300           WK-C-QAUDT-CHECK-NAME(19).
043400        MOVE "BOWL-PLAYER-ID NOT IN PLAYER-MASTER"
043500           TO WK-C-QAUDT-CHECK-DESC(19).
043600        MOVE "Y"  TO WK-C-QAUDT-CHECK-CRIT-SW(19).
043700 A199-INIT-CHECK-TABLE-EX.
043800        EXIT.
043900*-----------------------------------------------------------------*
044000 A200-INIT-AREA-TABLE.
044100*-----------------------------------------------------------------*
044200        MOVE SPACES TO WK-C-QAUDT-AREA-NAME(1) WK-C-QAUDT-AREA-NAME(2)
044300           WK-C-QAUDT-AREA-NAME(3) WK-C-QAUDT-AREA-NAME(4)
044400           WK-C-QAUDT-AREA-NAME(5) WK-C-QAUDT-AREA-NAME(6).
044500        MOVE "TEAMS"         TO WK-C-QAUDT-AREA-NAME(1).
044600        MOVE "PLAYERS"       TO WK-C-QAUDT-AREA-NAME(2).
044700        MOVE "MATCHES"       TO WK-C-QAUDT-AREA-NAME(3).
044800        MOVE "INNINGS"       TO WK-C-QAUDT-AREA-NAME(4).
044900        MOVE "DELIVERIES"    TO WK-C-QAUDT-AREA-NAME(5).
045000        MOVE "REFERENTIAL"   TO WK-C-QAUDT-AREA-NAME(6).
045100 A299-INIT-AREA-TABLE-EX.
045200        EXIT.
045300*-----------------------------------------------------------------*
045400 B100-TEAMS-AUDIT.
045500*-----------------------------------------------------------------*
045600        PERFORM B110-READ-NEXT-TEAM THRU B119-READ-NEXT-TEAM-EX
045700           UNTIL WK-C-QAUDT-TEAM-EOF.
045800 B199-TEAMS-AUDIT-EX.
045900        EXIT.
046000*-----------------------------------------------------------------*
046100 B110-READ-NEXT-TEAM.
046200*-----------------------------------------------------------------*
046300        READ TEAMMST NEXT RECORD.
046400        IF WK-C-END-OF-FILE
046500           SET WK-C-QAUDT-TEAM-EOF TO TRUE
046600           GO TO B119-READ-NEXT-TEAM-EX
046700        END-IF.
046800        IF NOT WK-C-SUCCESSFUL
046900           DISPLAY "CKTQAUDT - TEAMMST READ ERROR"
047000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047100           SET WK-C-QAUDT-TEAM-EOF TO TRUE
047200           GO TO B119-READ-NEXT-TEAM-EX
047300        END-IF.
047400        IF TEAM-TEAM-NAME = WK-C-QAUDT-PREV-TEAM-NAME
047500           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(1)
047600        END-IF.
047700        MOVE TEAM-TEAM-NAME TO WK-C-QAUDT-PREV-TEAM-NAME.
047800        IF TEAM-TEAM-NAME = SPACES
047900           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(2)
048000        END-IF.
048100        IF TEAM-COUNTRY-NAME = SPACES
048200           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(3)
048300        END-IF.
048400 B119-READ-NEXT-TEAM-EX.
048500        EXIT.
048600*-----------------------------------------------------------------*
048700 B200-PLAYERS-AUDIT.
048800*-----------------------------------------------------------------*
048900        PERFORM B210-READ-NEXT-PLYR THRU B219-READ-NEXT-PLYR-EX
049000           UNTIL WK-C-QAUDT-PLYR-EOF.
049100 B299-PLAYERS-AUDIT-EX.
049200        EXIT.
049300*-----------------------------------------------------------------*
049400 B210-READ-NEXT-PLYR.
049500*-----------------------------------------------------------------*
049600        READ PLYRMST NEXT RECORD.
049700        IF WK-C-END-OF-FILE
049800           SET WK-C-QAUDT-PLYR-EOF TO TRUE
049900           GO TO B219-READ-NEXT-PLYR-EX
050000        END-IF.
050100        IF NOT WK-C-SUCCESSFUL
050200           DISPLAY "CKTQAUDT - PLYRMST READ ERROR"
050300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050400           SET WK-C-QAUDT-PLYR-EOF TO TRUE
050500           GO TO B219-READ-NEXT-PLYR-EX
050600        END-IF.
050700        IF PLYR-FULL-NAME = WK-C-QAUDT-PREV-PLYR-NAME
050800           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(4)
050900        END-IF.
051000        MOVE PLYR-FULL-NAME TO WK-C-QAUDT-PREV-PLYR-NAME.
051100        IF PLYR-FULL-NAME = SPACES
051200           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(5)
051300        END-IF.
051400        IF PLYR-PLAYER-ID > WK-N-QAUDT-MAX-PLYR-ID
051500           MOVE PLYR-PLAYER-ID TO WK-N-QAUDT-MAX-PLYR-ID
051600        END-IF.
051700 B219-READ-NEXT-PLYR-EX.
051800        EXIT.
051900*-----------------------------------------------------------------*
052000 B300-MATCHES-AUDIT.
052100*-----------------------------------------------------------------*
052200        PERFORM B310-READ-NEXT-MTCH THRU B319-READ-NEXT-MTCH-EX
052300           UNTIL WK-C-QAUDT-MTCH-EOF.
052400 B399-MATCHES-AUDIT-EX.
052500        EXIT.
052600*-----------------------------------------------------------------*
052700 B310-READ-NEXT-MTCH.
052800*-----------------------------------------------------------------*
052900        READ MTCHMST NEXT RECORD.
053000        IF WK-C-END-OF-FILE
053100           SET WK-C-QAUDT-MTCH-EOF TO TRUE
053200           GO TO B319-READ-NEXT-MTCH-EX
053300        END-IF.
053400        IF NOT WK-C-SUCCESSFUL
053500           DISPLAY "CKTQAUDT - MTCHMST READ ERROR"
053600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053700           SET WK-C-QAUDT-MTCH-EOF TO TRUE
053800           GO TO B319-READ-NEXT-MTCH-EX
053900        END-IF.
054000        PERFORM B320-CHECK-DUP-TRIPLE THRU B329-CHECK-DUP-TRIPLE-EX.
054100        IF MTCH-HOME-TEAM-ID = MTCH-AWAY-TEAM-ID
054200           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(7)
054300        END-IF.
054400        IF MTCH-RESULT-TYPE = "WIN" AND MTCH-WINNER-TEAM-ID = ZERO
054500           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(8)
054600        END-IF.
054700        IF MTCH-MATCH-ID > WK-N-QAUDT-MAX-MATCH-ID
054800           MOVE MTCH-MATCH-ID TO WK-N-QAUDT-MAX-MATCH-ID
054900        END-IF.
055000 B319-READ-NEXT-MTCH-EX.
055100        EXIT.
055200*-----------------------------------------------------------------*
055300 B320-CHECK-DUP-TRIPLE.
055400*-----------------------------------------------------------------*
055500        SET WK-C-QAUDT-MTCH-FOUND TO FALSE.
055600        MOVE "N" TO WK-C-QAUDT-MTCH-FOUND-SW.
055700        IF WK-N-QAUDT-MTCH-TBL-COUNT > ZERO
055800           PERFORM B330-SCAN-ONE-MTCH-ENTRY
055900              THRU B339-SCAN-ONE-MTCH-ENTRY-EX
056000              VARYING WK-N-QAUDT-MTCH-TBL-SUB FROM 1 BY 1
056100              UNTIL WK-N-QAUDT-MTCH-TBL-SUB > WK-N-QAUDT-MTCH-TBL-COUNT
056200                 OR WK-C-QAUDT-MTCH-FOUND
056300        END-IF.
056400        IF WK-C-QAUDT-MTCH-FOUND
056500           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(6)
056600        ELSE
056700           IF WK-N-QAUDT-MTCH-TBL-COUNT < 2000
056800              ADD 1 TO WK-N-QAUDT-MTCH-TBL-COUNT
056900              MOVE MTCH-HOME-TEAM-ID TO
057000                 WK-N-QAUDT-MTCH-TBL-HOME(WK-N-QAUDT-MTCH-TBL-COUNT)
057100              MOVE MTCH-AWAY-TEAM-ID TO
057200                 WK-N-QAUDT-MTCH-TBL-AWAY(WK-N-QAUDT-MTCH-TBL-COUNT)
057300              MOVE MTCH-START-DATE   TO
057400                 WK-C-QAUDT-MTCH-TBL-DATE(WK-N-QAUDT-MTCH-TBL-COUNT)
057500           END-IF
057600        END-IF.
057700 B329-CHECK-DUP-TRIPLE-EX.
057800        EXIT.
057900*-----------------------------------------------------------------*
058000 B330-SCAN-ONE-MTCH-ENTRY.
058100*-----------------------------------------------------------------*
058200        IF MTCH-HOME-TEAM-ID =
058300              WK-N-QAUDT-MTCH-TBL-HOME(WK-N-QAUDT-MTCH-TBL-SUB)
058400           AND MTCH-AWAY-TEAM-ID =
058500              WK-N-QAUDT-MTCH-TBL-AWAY(WK-N-QAUDT-MTCH-TBL-SUB)
058600           AND MTCH-START-DATE =
058700              WK-C-QAUDT-MTCH-TBL-DATE(WK-N-QAUDT-MTCH-TBL-SUB)
058800           SET WK-C-QAUDT-MTCH-FOUND TO TRUE
058900        END-IF.
059000 B339-SCAN-ONE-MTCH-ENTRY-EX.
059100        EXIT.
059200*-----------------------------------------------------------------*
059300 B400-INNINGS-AUDIT.
059400*-----------------------------------------------------------------*
059500        PERFORM B410-READ-NEXT-INNG THRU B419-READ-NEXT-INNG-EX
059600           UNTIL WK-C-QAUDT-INNG-EOF.
059700 B499-INNINGS-AUDIT-EX.
059800        EXIT.
059900*-----------------------------------------------------------------*
060000 B410-READ-NEXT-INNG.
060100*-----------------------------------------------------------------*
060200        READ INNGMST NEXT RECORD.
060300        IF WK-C-END-OF-FILE
060400           SET WK-C-QAUDT-INNG-EOF TO TRUE
060500           GO TO B419-READ-NEXT-INNG-EX
060600        END-IF.
060700        IF NOT WK-C-SUCCESSFUL
060800           DISPLAY "CKTQAUDT - INNGMST READ ERROR"
060900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061000           SET WK-C-QAUDT-INNG-EOF TO TRUE
061100           GO TO B419-READ-NEXT-INNG-EX
061200        END-IF.
061300        IF INNG-KEY = WK-C-QAUDT-PREV-INNG-KEY
061400           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(9)
061500        END-IF.
061600        MOVE INNG-KEY TO WK-C-QAUDT-PREV-INNG-KEY.
061700        IF INNG-RUNS-SCORED < ZERO
061800           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(10)
061900        END-IF.
062000        IF INNG-WICKETS-LOST > 10
062100           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(11)
062200        END-IF.
062300        IF INNG-BALLS-BOWLED > 5
062400           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(12)
062500        END-IF.
062600        IF INNG-MATCH-ID = ZERO
062700              OR INNG-MATCH-ID > WK-N-QAUDT-MAX-MATCH-ID
062800           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(17)
062900        END-IF.
063000 B419-READ-NEXT-INNG-EX.
063100        EXIT.
063200*-----------------------------------------------------------------*
063300 B500-DELIVERIES-AUDIT.
063400*-----------------------------------------------------------------*
063500        PERFORM B510-READ-NEXT-DLVY THRU B519-READ-NEXT-DLVY-EX
063600           UNTIL WK-C-QAUDT-DLVY-EOF.
063700 B599-DELIVERIES-AUDIT-EX.
063800        EXIT.
063900*-----------------------------------------------------------------*
064000 B510-READ-NEXT-DLVY.
064100*-----------------------------------------------------------------*
064200        READ DLVYMST NEXT RECORD.
064300        IF WK-C-END-OF-FILE
064400           SET WK-C-QAUDT-DLVY-EOF TO TRUE
064500           GO TO B519-READ-NEXT-DLVY-EX
064600        END-IF.
064700        IF NOT WK-C-SUCCESSFUL
064800           DISPLAY "CKTQAUDT - DLVYMST READ ERROR"
064900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065000           SET WK-C-QAUDT-DLVY-EOF TO TRUE
065100           GO TO B519-READ-NEXT-DLVY-EX
065200        END-IF.
065300        IF DLVY-KEY = WK-C-QAUDT-PREV-DLVY-KEY
065400           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(13)
065500        END-IF.
065600        MOVE DLVY-KEY TO WK-C-QAUDT-PREV-DLVY-KEY.
065700        IF DLVY-RUNS-OFF-BAT > 6
065800           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(14)
065900        END-IF.
066000        IF DLVY-SIX-FLAG = "Y" AND DLVY-RUNS-OFF-BAT NOT = 6
066100           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(15)
066200        END-IF.
066300        IF DLVY-FOUR-FLAG = "Y" AND DLVY-RUNS-OFF-BAT NOT = 4
066400           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(16)
066500        END-IF.
066600 B519-READ-NEXT-DLVY-EX.
066700        EXIT.
066800*-----------------------------------------------------------------*
066900 B600-REFINTEG-AUDIT.
067000*-----------------------------------------------------------------*
067100*       INNG-MATCH-ID IS CHECKED INLINE IN B410 ABOVE, WHILE
067200*       INNGMST IS ALREADY BEING SCANNED FOR THE INNINGS AREA -
067300*       NO NEED TO RE-READ IT HERE.  BATTMST AND BOWLMST HAVE NOT
067400*       BEEN SCANNED YET SO THIS PARAGRAPH DOES THAT.  NEITHER
067500*       MASTER CARRIES MATCH-ID, SO THE MATCH-ID/PLAYER-ID RANGE
067600*       CHECK STANDS IN FOR A KEYED LOOKUP - SEE CKT0457 ABOVE.
067700        PERFORM B610-READ-NEXT-BATT THRU B619-READ-NEXT-BATT-EX
067800           UNTIL WK-C-QAUDT-BATT-EOF.
067900        PERFORM B620-READ-NEXT-BOWL THRU B629-READ-NEXT-BOWL-EX
068000           UNTIL WK-C-QAUDT-BOWL-EOF.
068100 B699-REFINTEG-AUDIT-EX.
068200        EXIT.
068300*-----------------------------------------------------------------*
068400 B610-READ-NEXT-BATT.
068500*-----------------------------------------------------------------*
068600        READ BATTMST NEXT RECORD.
068700        IF WK-C-END-OF-FILE
068800           SET WK-C-QAUDT-BATT-EOF TO TRUE
068900           GO TO B619-READ-NEXT-BATT-EX
069000        END-IF.
069100        IF NOT WK-C-SUCCESSFUL
069200           DISPLAY "CKTQAUDT - BATTMST READ ERROR"
069300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069400           SET WK-C-QAUDT-BATT-EOF TO TRUE
069500           GO TO B619-READ-NEXT-BATT-EX
069600        END-IF.
069700        IF BATT-PLAYER-ID = ZERO
069800              OR BATT-PLAYER-ID > WK-N-QAUDT-MAX-PLYR-ID
069900           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(18)
070000        END-IF.
070100 B619-READ-NEXT-BATT-EX.
070200        EXIT.
070300*-----------------------------------------------------------------*
070400 B620-READ-NEXT-BOWL.
070500*-----------------------------------------------------------------*
070600        READ BOWLMST NEXT RECORD.
070700        IF WK-C-END-OF-FILE
070800           SET WK-C-QAUDT-BOWL-EOF TO TRUE
070900           GO TO B629-READ-NEXT-BOWL-EX
071000        END-IF.
071100        IF NOT WK-C-SUCCESSFUL
071200           DISPLAY "CKTQAUDT - BOWLMST READ ERROR"
071300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
071400           SET WK-C-QAUDT-BOWL-EOF TO TRUE
071500           GO TO B629-READ-NEXT-BOWL-EX
071600        END-IF.
071700        IF BOWL-PLAYER-ID = ZERO
071800              OR BOWL-PLAYER-ID > WK-N-QAUDT-MAX-PLYR-ID
071900           ADD 1 TO WK-N-QAUDT-CHECK-COUNT(19)
072000        END-IF.
072100 B629-READ-NEXT-BOWL-EX.
072200        EXIT.
072300*-----------------------------------------------------------------*
072400 C000-COMPUTE-SCORES.
072500*-----------------------------------------------------------------*
072600        MOVE  1 TO WK-N-QAUDT-SCR-START-IX.
072700        MOVE  3 TO WK-N-QAUDT-SCR-END-IX.
072800        MOVE 10 TO WK-N-QAUDT-SCR-WEIGHT.
072900        MOVE  1 TO WK-N-QAUDT-SCR-AREA-IX.
073000        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
073100        MOVE  4 TO WK-N-QAUDT-SCR-START-IX.
073200        MOVE  5 TO WK-N-QAUDT-SCR-END-IX.
073300        MOVE 10 TO WK-N-QAUDT-SCR-WEIGHT.
073400        MOVE  2 TO WK-N-QAUDT-SCR-AREA-IX.
073500        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
073600        MOVE  6 TO WK-N-QAUDT-SCR-START-IX.
073700        MOVE  8 TO WK-N-QAUDT-SCR-END-IX.
073800        MOVE 10 TO WK-N-QAUDT-SCR-WEIGHT.
073900        MOVE  3 TO WK-N-QAUDT-SCR-AREA-IX.
074000        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
074100        MOVE  9 TO WK-N-QAUDT-SCR-START-IX.
074200        MOVE 12 TO WK-N-QAUDT-SCR-END-IX.
074300        MOVE 10 TO WK-N-QAUDT-SCR-WEIGHT.
074400        MOVE  4 TO WK-N-QAUDT-SCR-AREA-IX.
074500        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
074600        MOVE 13 TO WK-N-QAUDT-SCR-START-IX.
074700        MOVE 16 TO WK-N-QAUDT-SCR-END-IX.
074800        MOVE 10 TO WK-N-QAUDT-SCR-WEIGHT.
074900        MOVE  5 TO WK-N-QAUDT-SCR-AREA-IX.
075000        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
075100        MOVE 17 TO WK-N-QAUDT-SCR-START-IX.
075200        MOVE 19 TO WK-N-QAUDT-SCR-END-IX.
075300        MOVE 15 TO WK-N-QAUDT-SCR-WEIGHT.
075400        MOVE  6 TO WK-N-QAUDT-SCR-AREA-IX.
075500        PERFORM C100-SCORE-ONE-AREA THRU C199-SCORE-ONE-AREA-EX.
075600        PERFORM C200-COMPUTE-OVERALL THRU C299-COMPUTE-OVERALL-EX.
075700 C999-COMPUTE-SCORES-EX.
075800        EXIT.
075900*-----------------------------------------------------------------*
076000 C100-SCORE-ONE-AREA.
076100*-----------------------------------------------------------------*
076200        MOVE ZERO TO WK-N-QAUDT-SCR-TYPES.
076300        PERFORM C110-COUNT-ONE-CHECK THRU C119-COUNT-ONE-CHECK-EX
076400           VARYING WK-N-QAUDT-CHECK-SUB FROM WK-N-QAUDT-SCR-START-IX
076500           BY 1
076600           UNTIL WK-N-QAUDT-CHECK-SUB > WK-N-QAUDT-SCR-END-IX.
076700        COMPUTE WK-N-QAUDT-SCR-RESULT =
076800           100 - (WK-N-QAUDT-SCR-WEIGHT * WK-N-QAUDT-SCR-TYPES).
076900        IF WK-N-QAUDT-SCR-RESULT < ZERO
077000           MOVE ZERO TO WK-N-QAUDT-SCR-RESULT
077100        END-IF.
077200        MOVE WK-N-QAUDT-SCR-RESULT
077300           TO WK-N-QAUDT-AREA-SCORE(WK-N-QAUDT-SCR-AREA-IX).
077400 C199-SCORE-ONE-AREA-EX.
077500        EXIT.
077600*-----------------------------------------------------------------*
077700 C110-COUNT-ONE-CHECK.
077800*-----------------------------------------------------------------*
077900        IF WK-N-QAUDT-CHECK-COUNT(WK-N-QAUDT-CHECK-SUB) > ZERO
078000           ADD 1 TO WK-N-QAUDT-SCR-TYPES
078100        END-IF.
078200 C119-COUNT-ONE-CHECK-EX.
078300        EXIT.
078400*-----------------------------------------------------------------*
078500 C200-COMPUTE-OVERALL.
078600*-----------------------------------------------------------------*
078700        MOVE ZERO TO WK-N-QAUDT-AREA-SCORE-TOTAL.
078800        PERFORM C210-ADD-ONE-AREA THRU C219-ADD-ONE-AREA-EX
078900           VARYING WK-N-QAUDT-AREA-SUB FROM 1 BY 1
079000           UNTIL WK-N-QAUDT-AREA-SUB > 6.
079100        COMPUTE WK-N-QAUDT-OVERALL-SCORE ROUNDED =
079200           WK-N-QAUDT-AREA-SCORE-TOTAL / 6.
079300 C299-COMPUTE-OVERALL-EX.
079400        EXIT.
079500*-----------------------------------------------------------------*
079600 C210-ADD-ONE-AREA.
079700*-----------------------------------------------------------------*
079800        ADD WK-N-QAUDT-AREA-SCORE(WK-N-QAUDT-AREA-SUB)
079900           TO WK-N-QAUDT-AREA-SCORE-TOTAL.
080000 C219-ADD-ONE-AREA-EX.
080100        EXIT.
080200*-----------------------------------------------------------------*
080300 D000-PRINT-QUALITY-REPORT.
080400*-----------------------------------------------------------------*
080500        MOVE SPACES TO WK-C-QAUDT-HDR-RUN-DATE.
080600        MOVE WK-C-RUN-DATE-CC-YY TO WK-C-QAUDT-HDR-RUN-DATE(1:4).
080700        MOVE "/"                TO WK-C-QAUDT-HDR-RUN-DATE(5:1).
080800        MOVE WK-C-RUN-DATE-MM   TO WK-C-QAUDT-HDR-RUN-DATE(6:2).
080900        MOVE "/"                TO WK-C-QAUDT-HDR-RUN-DATE(8:1).
081000        MOVE WK-C-RUN-DATE-DD   TO WK-C-QAUDT-HDR-RUN-DATE(9:2).
081100        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-HEADING-1.
081200        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-HEADING-2.
081300        MOVE SPACES TO CKT-QUALITY-LINE.
081400        WRITE CKT-QUALITY-LINE.
081500        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-HEADING-3.
081600        MOVE ZERO TO WK-N-QAUDT-TOTAL-ISSUES WK-N-QAUDT-CRIT-ISSUES.
081700        PERFORM D100-PRINT-ONE-CHECK-LINE
081800           THRU D199-PRINT-ONE-CHECK-LINE-EX
081900           VARYING WK-N-QAUDT-CHECK-SUB FROM 1 BY 1
082000           UNTIL WK-N-QAUDT-CHECK-SUB > 19.
082100        MOVE SPACES TO CKT-QUALITY-LINE.
082200        WRITE CKT-QUALITY-LINE.
082300        PERFORM D200-PRINT-ONE-AREA-LINE
082400           THRU D299-PRINT-ONE-AREA-LINE-EX
082500           VARYING WK-N-QAUDT-AREA-SUB FROM 1 BY 1
082600           UNTIL WK-N-QAUDT-AREA-SUB > 6.
082700        MOVE SPACES TO CKT-QUALITY-LINE.
082800        WRITE CKT-QUALITY-LINE.
082900        MOVE WK-N-QAUDT-TOTAL-ISSUES TO WK-C-QAUDT-SUM-TOTAL.
083000        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-SUMMARY-LINE-1.
083100        MOVE WK-N-QAUDT-CRIT-ISSUES  TO WK-C-QAUDT-SUM-CRIT.
083200        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-SUMMARY-LINE-2.
083300        MOVE WK-N-QAUDT-OVERALL-SCORE TO WK-C-QAUDT-SUM-OVERALL.
083400        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-SUMMARY-LINE-3.
083500        IF WK-N-QAUDT-CRIT-ISSUES = ZERO
083600           SET WK-C-QAUDT-PASS TO TRUE
083700           MOVE "RESULT : PASS - NO CRITICAL ISSUES FOUND"
083800              TO WK-C-QAUDT-SUMMARY-LINE-4
083900        ELSE
084000           MOVE "N" TO WK-C-QAUDT-PASS-SW
084100           MOVE "RESULT : FAIL - CRITICAL ISSUES FOUND, SEE ABOVE"
084200              TO WK-C-QAUDT-SUMMARY-LINE-4
084300        END-IF.
084400        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-SUMMARY-LINE-4.
084500 D999-PRINT-QUALITY-REPORT-EX.
084600        EXIT.
084700*-----------------------------------------------------------------*
084800 D100-PRINT-ONE-CHECK-LINE.
084900*-----------------------------------------------------------------*
085000        MOVE WK-C-QAUDT-CHECK-NAME(WK-N-QAUDT-CHECK-SUB)
085100           TO WK-C-QAUDT-DTL-NAME.
085200        MOVE WK-N-QAUDT-CHECK-COUNT(WK-N-QAUDT-CHECK-SUB)
085300           TO WK-C-QAUDT-DTL-COUNT.
085400        MOVE WK-C-QAUDT-CHECK-DESC(WK-N-QAUDT-CHECK-SUB)
085500           TO WK-C-QAUDT-DTL-DESC.
085600        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-DETAIL-LINE.
085700        ADD WK-N-QAUDT-CHECK-COUNT(WK-N-QAUDT-CHECK-SUB)
085800           TO WK-N-QAUDT-TOTAL-ISSUES.
085900        IF WK-C-QAUDT-CHECK-CRITICAL(WK-N-QAUDT-CHECK-SUB)
086000           ADD WK-N-QAUDT-CHECK-COUNT(WK-N-QAUDT-CHECK-SUB)
086100              TO WK-N-QAUDT-CRIT-ISSUES
086200        END-IF.
086300 D199-PRINT-ONE-CHECK-LINE-EX.
086400        EXIT.
086500*-----------------------------------------------------------------*
086600 D200-PRINT-ONE-AREA-LINE.
086700*-----------------------------------------------------------------*
086800        MOVE WK-C-QAUDT-AREA-NAME(WK-N-QAUDT-AREA-SUB)
086900           TO WK-C-QAUDT-AREA-LINE-NAME.
087000        MOVE WK-N-QAUDT-AREA-SCORE(WK-N-QAUDT-AREA-SUB)
087100           TO WK-C-QAUDT-AREA-LINE-SCORE.
087200        WRITE CKT-QUALITY-LINE FROM WK-C-QAUDT-AREA-LINE.
087300 D299-PRINT-ONE-AREA-LINE-EX.
087400        EXIT.
087500*-----------------------------------------------------------------*
087600 Z000-END-PROGRAM-ROUTINE.
087700*-----------------------------------------------------------------*
087800        CLOSE TEAMMST PLYRMST MTCHMST INNGMST DLVYMST BATTMST BOWLMST
087900           QLTYRPT.
088000        IF NOT WK-C-SUCCESSFUL
088100           DISPLAY "CKTQAUDT - CLOSE FILE ERROR"
088200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
088300        END-IF.
088400 Z999-END-PROGRAM-ROUTINE-EX.
088500        EXIT.
